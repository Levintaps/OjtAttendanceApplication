000100******************************************************************
000200* FECHA       : 15/06/1990                                      *
000300* PROGRAMADOR : MARIA CONSUELO ALVARADO LOPEZ (MCAL)             *
000400* APLICACION  : OJT - CONTROL DE PRACTICA SUPERVISADA            *
000500* PROGRAMA    : OJTSKF00                                        *
000600* TIPO        : SUBRUTINA                                       *
000700* DESCRIPCION : FORMATEA LA BITACORA DE TAREAS DE UNA SESION DE  *
000800*             : TRABAJO EN EL TEXTO CONSOLIDADO QUE SE GRABA EN  *
000900*             : ATT-TASKS AL MOMENTO DE LA SALIDA (TIME-OUT).    *
001000*             : VALIDA QUE CADA TAREA SE HAYA COMPLETADO DENTRO  *
001100*             : DE LA SESION (NO ANTES DE LA ENTRADA NI DESPUES  *
001200*             : DE LA HORA ACTUAL MAS 5 MINUTOS DE TOLERANCIA).  *
001300* ARCHIVOS    : NO APLICA (SUBRUTINA SIN E/S PROPIA)             *
001400* PROGRAMA(S) : LLAMADO POR OJEVT01                              *
001500* CANAL       : BATCH                                            *
001600* INSTALADO   : 15/06/1990                                      *
001700* BPM/RATIONAL: REQ-0158                                        *
001800******************************************************************
001900*----------------------------------------------------------------*
002000*                      REGISTRO DE CAMBIOS                       *
002100*----------------------------------------------------------------*
002200* 15/06/1990 MCAL PRIMERA VERSION (BITACORA DE CAPACITACION DE   *
002300*            PERSONAL NUEVO DE VENTANILLA).                      *
002400* 02/02/1993 MCAL REQ-0179 PERMITE HASTA 50 ANOTACIONES POR      *
002500*            SESION (ANTES 20).                                  *
002600* 28/09/1998 RPOR Y2K-031 REVISION DE CAMPOS DE FECHA/HORA PARA  *
002700*            EL ANO 2000. SIN CAMBIOS - TODOS LOS CAMPOS YA SON  *
002800*            DE 4 DIGITOS DE ANIO.                                *
002900* 05/02/2024 EEDR OJT-0001 ADAPTA LA RUTINA DE BITACORA PARA LAS *
003000*            TAREAS DE LOS ESTUDIANTES EN PRACTICA SUPERVISADA.  *
003100* 11/04/2024 EEDR OJT-0021 AGREGA VALIDACION DE HORA DE LA TAREA *
003200*            CONTRA LA SESION (NO ANTES DE ENTRADA, NO DESPUES   *
003300*            DE LA HORA ACTUAL MAS 5 MINUTOS).                   *
003400* 02/09/2024 JARM OJT-0066 AGREGA SECCION DE TAREAS ADICIONALES  *
003500*            CAPTURADAS AL MOMENTO DE LA SALIDA.                 *
003600*----------------------------------------------------------------*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. OJTSKF00.
003900 AUTHOR. MARIA CONSUELO ALVARADO LOPEZ.
004000 INSTALLATION. BANCO INDUSTRIAL - DEPARTAMENTO DE SISTEMAS.
004100 DATE-WRITTEN. 15/06/1990.
004200 DATE-COMPILED.
004300 SECURITY. USO INTERNO - DEPARTAMENTO DE PRACTICAS SUPERVISADAS.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS VALIDO-SI-NO    IS "YN".
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000******************************************************************
005100*               C A M P O S    D E    T R A B A J O              *
005200******************************************************************
005300*    AREA COMUN DE CALCULO DE FECHAS/HORAS (VER OJDATW01)         *
005400     COPY OJDATW01.
005500 01  WKS-CAMPOS-DE-TRABAJO.
005600     02  WKS-I                     PIC 9(03) COMP VALUE ZERO.
005700     02  WKS-NUM                   PIC 9(02) COMP VALUE ZERO.
005800     02  WKS-NUM-TXT               PIC Z9.
005900     02  WKS-PTR                   PIC 9(03) COMP VALUE 1.
006000     02  WKS-MIN-TIME-IN           PIC S9(09) COMP VALUE ZERO.
006100     02  WKS-MIN-LIMITE            PIC S9(09) COMP VALUE ZERO.
006200     02  FILLER                    PIC X(06) VALUE SPACES.
006300 01  WKS-TAREAS-VALIDAS-TABLA.
006400     02  WKS-TAREA-VALIDA          PIC X(01)
006500                                    OCCURS 50 TIMES
006600                                    VALUE 'N'.
006700     02  FILLER                    PIC X(06) VALUE SPACES.
006800 LINKAGE SECTION.
006900 01  LK-ATT-TIME-IN                PIC 9(14).
007000 01  LK-NOW-TS                     PIC 9(14).
007100 01  LK-TASK-COUNT                 PIC 9(03) COMP.
007200 01  LK-TASK-TABLA.
007300     02  LK-TASK-ENTRY OCCURS 50 TIMES.
007400         03  LK-TSK-COMPLETED-AT   PIC 9(14).
007500         03  LK-TSK-TIMEOUT-FLAG   PIC X(01).
007600         03  LK-TSK-DESC           PIC X(60).
007700 01  LK-EXTRA-TEXT                 PIC X(60).
007800 01  LK-RESULT-TEXT                PIC X(500).
007900 01  LK-VALID-COUNT                PIC 9(03) COMP.
008000 01  LK-REJECTED-COUNT             PIC 9(03) COMP.
008100 PROCEDURE DIVISION USING LK-ATT-TIME-IN, LK-NOW-TS,
008200         LK-TASK-COUNT, LK-TASK-TABLA, LK-EXTRA-TEXT,
008300         LK-RESULT-TEXT, LK-VALID-COUNT, LK-REJECTED-COUNT.
008400******************************************************************
008500*  100-MAIN  --  CONTROL PRINCIPAL DE LA SUBRUTINA               *
008600******************************************************************
008700 100-MAIN SECTION.
008800     PERFORM 110-INICIALIZAR
008900     PERFORM 120-CLASIFICAR-TAREAS
009000     PERFORM 130-CONSTRUIR-TEXTO
009100     GOBACK.
009200 100-MAIN-E.
009300     EXIT.
009400 110-INICIALIZAR SECTION.
009500     MOVE SPACES TO LK-RESULT-TEXT
009600     MOVE ZERO TO LK-VALID-COUNT LK-REJECTED-COUNT WKS-NUM
009700     MOVE 1 TO WKS-PTR
009800     MOVE LK-ATT-TIME-IN TO WKS-TS-ENTRADA
009900     PERFORM CALCULA-MINUTOS-ABSOLUTOS
010000     MOVE WKS-MIN-ABS TO WKS-MIN-TIME-IN
010100     MOVE LK-NOW-TS TO WKS-TS-ENTRADA
010200     PERFORM CALCULA-MINUTOS-ABSOLUTOS
010300     COMPUTE WKS-MIN-LIMITE = WKS-MIN-ABS + 5.
010400 110-INICIALIZAR-E.
010500     EXIT.
010600*----------------------------------------------------------------*
010700*    02/09/2024 JARM OJT-0066 -- VALIDA TODAS LAS ANOTACIONES    *
010800*    DE LA SESION ANTES DE FORMATEAR EL TEXTO.                   *
010900*----------------------------------------------------------------*
011000 120-CLASIFICAR-TAREAS SECTION.
011100     PERFORM 121-VALIDAR-UNA-TAREA
011200             VARYING WKS-I FROM 1 BY 1
011300             UNTIL WKS-I > LK-TASK-COUNT.
011400 120-CLASIFICAR-TAREAS-E.
011500     EXIT.
011600 121-VALIDAR-UNA-TAREA SECTION.
011700     MOVE LK-TSK-COMPLETED-AT (WKS-I) TO WKS-TS-ENTRADA
011800     PERFORM CALCULA-MINUTOS-ABSOLUTOS
011900     IF WKS-MIN-ABS NOT < WKS-MIN-TIME-IN
012000             AND WKS-MIN-ABS NOT > WKS-MIN-LIMITE
012100         ADD 1 TO LK-VALID-COUNT
012200         MOVE 'Y' TO WKS-TAREA-VALIDA (WKS-I)
012300     ELSE
012400         ADD 1 TO LK-REJECTED-COUNT
012500         MOVE 'N' TO WKS-TAREA-VALIDA (WKS-I)
012600     END-IF.
012700 121-VALIDAR-UNA-TAREA-E.
012800     EXIT.
012900*----------------------------------------------------------------*
013000*    11/04/2024 EEDR OJT-0021 -- ARMA EL TEXTO CONSOLIDADO QUE    *
013100*    SE GRABARA EN ATT-TASKS (SE TRUNCA A 60 POSICIONES AL       *
013200*    MOMENTO DE GRABAR EL REGISTRO EN OJEVT01).                  *
013300*----------------------------------------------------------------*
013400 130-CONSTRUIR-TEXTO SECTION.
013500     IF LK-VALID-COUNT > ZERO
013600         STRING '=== TAREAS COMPLETADAS HOY ===' DELIMITED BY SIZE
013700                 INTO LK-RESULT-TEXT WITH POINTER WKS-PTR
013800         PERFORM 131-AGREGAR-UNA-LINEA
013900                 VARYING WKS-I FROM 1 BY 1
014000                 UNTIL WKS-I > LK-TASK-COUNT
014100     END-IF
014200     IF LK-EXTRA-TEXT NOT = SPACES
014300         STRING ' / === TAREAS ADICIONALES === ' DELIMITED BY SIZE
014400                 LK-EXTRA-TEXT DELIMITED BY SIZE
014500                 INTO LK-RESULT-TEXT WITH POINTER WKS-PTR
014600     END-IF.
014700 130-CONSTRUIR-TEXTO-E.
014800     EXIT.
014900 131-AGREGAR-UNA-LINEA SECTION.
015000     IF WKS-TAREA-VALIDA (WKS-I) = 'Y'
015100         ADD 1 TO WKS-NUM
015200         MOVE WKS-NUM TO WKS-NUM-TXT
015300         MOVE LK-TSK-COMPLETED-AT (WKS-I) TO WKS-TS-ENTRADA
015400         STRING ' / ' DELIMITED BY SIZE
015500                 WKS-NUM-TXT DELIMITED BY SIZE
015600                 '. [' DELIMITED BY SIZE
015700                 WKS-TE-HORA DELIMITED BY SIZE
015800                 ':' DELIMITED BY SIZE
015900                 WKS-TE-MINUTO DELIMITED BY SIZE
016000                 '] ' DELIMITED BY SIZE
016100                 LK-TSK-DESC (WKS-I) DELIMITED BY SIZE
016200                 INTO LK-RESULT-TEXT WITH POINTER WKS-PTR
016300         IF LK-TSK-TIMEOUT-FLAG (WKS-I) = 'Y'
016400             STRING ' [AGREGADA EN SALIDA]' DELIMITED BY SIZE
016500                     INTO LK-RESULT-TEXT WITH POINTER WKS-PTR
016600         END-IF
016700     END-IF.
016800 131-AGREGAR-UNA-LINEA-E.
016900     EXIT.
017000*----------------------------------------------------------------*
017100*    RUTINAS COMUNES DE FECHA/HORA (VER OJDATR01)                *
017200*----------------------------------------------------------------*
017300     COPY OJDATR01.
