000100******************************************************************
000200* FECHA       : 20/11/1992                                      *
000300* PROGRAMADOR : EDGAR ROLANDO DUARTE RIOS (EDRD)                 *
000400* APLICACION  : OJT - CONTROL DE PRACTICA SUPERVISADA            *
000500* PROGRAMA    : OJMON01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MONITOR DE SESIONES ABIERTAS. RECORRE EL MAESTRO *
000800*             : DE ASISTENCIA BUSCANDO MARCAJES DE ENTRADA SIN    *
000900*             : SALIDA, AVISA CUANDO LLEVAN MUCHO TIEMPO ABIERTOS *
001000*             : Y CIERRA AUTOMATICAMENTE LOS QUE LLEGAN A 16      *
001100*             : HORAS. TAMBIEN AVISA DE LOS ALUMNOS QUE YA        *
001200*             : CUMPLIERON SU META DE HORAS.                     *
001300* ARCHIVOS    : OJSTU=M, OJATT=M, OJNTF=G                        *
001400* ACCION (ES) : M=MANTENIMIENTO, G=GENERA                        *
001500* CANAL       : BATCH                                            *
001600* INSTALADO   : 20/11/1992                                      *
001700* BPM/RATIONAL: REQ-0171                                         *
001800******************************************************************
001900*----------------------------------------------------------------*
002000*                      REGISTRO DE CAMBIOS                       *
002100*----------------------------------------------------------------*
002200* 20/11/1992 EDRD PRIMERA VERSION (AVISO DE OLVIDO DE MARCAJE DE *
002300*            SALIDA DE PERSONAL DE VENTANILLA).                  *
002400* 11/06/1996 MCAL REQ-0266 AGREGA CIERRE AUTOMATICO DE SESIONES  *
002500*            QUE LLEVAN MAS DE 16 HORAS ABIERTAS.                *
002600* 30/09/1998 RPOR Y2K-031 REVISION DE CAMPOS DE FECHA/HORA PARA  *
002700*            EL ANO 2000. SE AMPLIA EL SIGLO AL TOMAR LA FECHA   *
002800*            DEL SISTEMA.                                        *
002900* 05/02/2024 EEDR OJT-0001 ADAPTA EL MONITOR PARA LAS SESIONES   *
003000*            DE PRACTICA SUPERVISADA (ALUMNOS OJT).              *
003100* 18/06/2024 EEDR OJT-0044 AGREGA BARRIDO DIARIO DE ALUMNOS QUE  *
003200*            YA CUMPLIERON SU META DE HORAS (NOTIFICACION CR).   *
003300* 22/07/2024 JARM OJT-0059 LAS NOTIFICACIONES MT/LW DE SESION    *
003400*            ABIERTA SOLO SE EMITEN UNA VEZ POR REGISTRO; SE      *
003500*            MARCAN EN ATT-LAST-NOTIF (OJATT01) PARA NO           *
003600*            REPETIRLAS EN LA SIGUIENTE CORRIDA DEL MONITOR.       *
003700*----------------------------------------------------------------*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. OJMON01.
004000 AUTHOR. EDGAR ROLANDO DUARTE RIOS.
004100 INSTALLATION. BANCO INDUSTRIAL - DEPARTAMENTO DE SISTEMAS.
004200 DATE-WRITTEN. 20/11/1992.
004300 DATE-COMPILED.
004400 SECURITY. USO INTERNO - DEPARTAMENTO DE PRACTICAS SUPERVISADAS.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS ALFABETICO IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT STUDENT-FILE ASSIGN TO OJSTU
005300            ORGANIZATION IS INDEXED
005400            ACCESS       IS DYNAMIC
005500            RECORD KEY   IS STU-BADGE
005600            FILE STATUS  IS FS-STUDENT
005700                            FSE-STUDENT.
005800     SELECT ATTEND-FILE ASSIGN TO OJATT
005900            ORGANIZATION IS INDEXED
006000            ACCESS       IS SEQUENTIAL
006100            RECORD KEY   IS ATT-ID
006200            FILE STATUS  IS FS-ATTEND
006300                            FSE-ATTEND.
006400     SELECT NOTIFY-FILE ASSIGN TO OJNTF
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS FS-NOTIFY
006700                            FSE-NOTIFY.
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007200******************************************************************
007300 FD  STUDENT-FILE.
007400     COPY OJSTU01.
007500 FD  ATTEND-FILE.
007600     COPY OJATT01.
007700 FD  NOTIFY-FILE.
007800     COPY OJNTF01.
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*               C A M P O S    D E    T R A B A J O              *
008200******************************************************************
008300     COPY OJFSE01.
008400     COPY OJDATW01.
008500 01  WKS-ESTADOS-DE-ARCHIVO.
008600     02  FS-STUDENT                PIC 9(02) VALUE ZERO.
008700     02  FSE-STUDENT.
008800         03  FSE-STUDENT-RETURN    PIC S9(04) COMP-5.
008900         03  FSE-STUDENT-FUNCTION  PIC S9(04) COMP-5.
009000         03  FSE-STUDENT-FEEDBACK  PIC S9(04) COMP-5.
009100     02  FS-ATTEND                 PIC 9(02) VALUE ZERO.
009200     02  FSE-ATTEND.
009300         03  FSE-ATTEND-RETURN     PIC S9(04) COMP-5.
009400         03  FSE-ATTEND-FUNCTION   PIC S9(04) COMP-5.
009500         03  FSE-ATTEND-FEEDBACK   PIC S9(04) COMP-5.
009600     02  FS-NOTIFY                 PIC 9(02) VALUE ZERO.
009700     02  FSE-NOTIFY.
009800         03  FSE-NOTIFY-RETURN     PIC S9(04) COMP-5.
009900         03  FSE-NOTIFY-FUNCTION   PIC S9(04) COMP-5.
010000         03  FSE-NOTIFY-FEEDBACK   PIC S9(04) COMP-5.
010100 01  WKS-SWITCHES.
010200     02  WKS-FIN-ASISTENCIA        PIC X(01) VALUE 'N'.
010300         88  WKS-NO-HAY-MAS-ASISTENCIA     VALUE 'Y'.
010400     02  WKS-FIN-ALUMNOS           PIC X(01) VALUE 'N'.
010500         88  WKS-NO-HAY-MAS-ALUMNOS        VALUE 'Y'.
010600     02  WKS-ALUMNO-ACTIVO         PIC X(01) VALUE 'N'.
010700     02  FILLER                    PIC X(08) VALUE SPACES.
010800*----------------------------------------------------------------*
010900*    30/09/1998 RPOR Y2K-031 -- LA FECHA DEL SISTEMA SE TOMA CON *
011000*    SIGLO COMPLETO (4 DIGITOS DE ANIO) AL ARMAR WKS-AHORA-TS.   *
011100*----------------------------------------------------------------*
011200 01  WKS-FECHA-SISTEMA             PIC 9(06) VALUE ZERO.
011300 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
011400     02  WKS-FS-ANIO               PIC 9(02).
011500     02  WKS-FS-MES                PIC 9(02).
011600     02  WKS-FS-DIA                PIC 9(02).
011700 01  WKS-HORA-SISTEMA              PIC 9(08) VALUE ZERO.
011800 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
011900     02  WKS-HS-HORA               PIC 9(02).
012000     02  WKS-HS-MINUTO             PIC 9(02).
012100     02  WKS-HS-SEGUNDO            PIC 9(02).
012200     02  WKS-HS-CENTESIMA          PIC 9(02).
012300 01  WKS-AHORA-TS                  PIC 9(14) VALUE ZERO.
012400 01  WKS-AHORA-TS-R REDEFINES WKS-AHORA-TS.
012500     02  WKS-AT-ANIO               PIC 9(04).
012600     02  WKS-AT-MES                PIC 9(02).
012700     02  WKS-AT-DIA                PIC 9(02).
012800     02  WKS-AT-HORA               PIC 9(02).
012900     02  WKS-AT-MINUTO             PIC 9(02).
013000     02  WKS-AT-SEGUNDO            PIC 9(02).
013100 01  WKS-HORA-DE-EVENTO            PIC 9(14) VALUE ZERO.
013200 01  WKS-HORA-DE-EVENTO-R REDEFINES WKS-HORA-DE-EVENTO.
013300     02  WKS-HDE-ANIO              PIC 9(04).
013400     02  WKS-HDE-MES               PIC 9(02).
013500     02  WKS-HDE-DIA               PIC 9(02).
013600     02  WKS-HDE-HORA              PIC 9(02).
013700     02  WKS-HDE-MINUTO            PIC 9(02).
013800     02  WKS-HDE-SEGUNDO           PIC 9(02).
013900 01  WKS-CALCULOS.
014000     02  WKS-TIME-IN-ABS           PIC S9(09) COMP VALUE ZERO.
014100     02  WKS-TIME-IN-REDONDO-ABS   PIC S9(09) COMP VALUE ZERO.
014200     02  WKS-AHORA-ABS             PIC S9(09) COMP VALUE ZERO.
014300     02  WKS-HORAS-TRANSCURRIDAS   PIC S9(05) COMP VALUE ZERO.
014400     02  WKS-RAWHORAS              PIC S9(05) COMP VALUE ZERO.
014500     02  FILLER                    PIC X(06) VALUE SPACES.
014600 01  WKS-CALCULO-HORAS.
014700     02  WKS-HORAS-CALC            PIC S9(03)V99 VALUE ZERO.
014800     02  WKS-REG-CALC              PIC S9(03)V99 VALUE ZERO.
014900     02  WKS-OT-CALC               PIC S9(03)V99 VALUE ZERO.
015000     02  WKS-UT-CALC               PIC S9(03)V99 VALUE ZERO.
015100     02  FILLER                    PIC X(06) VALUE SPACES.
015200 01  WKS-MENSAJE                   PIC X(100) VALUE SPACES.
015300 PROCEDURE DIVISION.
015400******************************************************************
015500*  000-MAIN  --  CONTROL PRINCIPAL DEL MONITOR DE SESIONES       *
015600******************************************************************
015700 000-MAIN SECTION.
015800     PERFORM ABRE-ARCHIVOS
015900     PERFORM LEE-FECHA-DEL-SISTEMA
016000     PERFORM LEE-ASISTENCIA
016100     PERFORM BARRIDO-SESIONES-ABIERTAS
016200             UNTIL WKS-NO-HAY-MAS-ASISTENCIA
016300     PERFORM LEE-ALUMNO
016400     PERFORM BARRIDO-ALUMNOS-LISTOS
016500             UNTIL WKS-NO-HAY-MAS-ALUMNOS
016600     PERFORM CIERRA-ARCHIVOS
016700     STOP RUN.
016800 000-MAIN-E.
016900     EXIT.
017000 ABRE-ARCHIVOS SECTION.
017100     MOVE 'OJMON01' TO PROGRAMA
017200     OPEN I-O    STUDENT-FILE ATTEND-FILE
017300          OUTPUT NOTIFY-FILE
017400     IF FS-STUDENT NOT = '00'
017500         MOVE 'OPEN'  TO ACCION
017600         MOVE SPACES  TO LLAVE
017700         MOVE 'OJSTU' TO ARCHIVO
017800         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017900                                FS-STUDENT, FSE-STUDENT
018000         MOVE 91 TO RETURN-CODE
018100         STOP RUN
018200     END-IF
018300     IF FS-ATTEND NOT = '00'
018400         MOVE 'OPEN'  TO ACCION
018500         MOVE SPACES  TO LLAVE
018600         MOVE 'OJATT' TO ARCHIVO
018700         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018800                                FS-ATTEND, FSE-ATTEND
018900         MOVE 91 TO RETURN-CODE
019000         STOP RUN
019100     END-IF.
019200 ABRE-ARCHIVOS-E.
019300     EXIT.
019400*----------------------------------------------------------------*
019500*    TOMA LA FECHA/HORA DEL SISTEMA COMO REFERENCIA DE "AHORA"   *
019600*    PARA MEDIR CUANTO TIEMPO LLEVA ABIERTA CADA SESION.         *
019700*----------------------------------------------------------------*
019800 LEE-FECHA-DEL-SISTEMA SECTION.
019900     ACCEPT WKS-FECHA-SISTEMA FROM DATE
020000     ACCEPT WKS-HORA-SISTEMA FROM TIME
020100     COMPUTE WKS-AT-ANIO = 2000 + WKS-FS-ANIO
020200     MOVE WKS-FS-MES    TO WKS-AT-MES
020300     MOVE WKS-FS-DIA    TO WKS-AT-DIA
020400     MOVE WKS-HS-HORA   TO WKS-AT-HORA
020500     MOVE WKS-HS-MINUTO TO WKS-AT-MINUTO
020600     MOVE WKS-HS-SEGUNDO TO WKS-AT-SEGUNDO.
020700 LEE-FECHA-DEL-SISTEMA-E.
020800     EXIT.
020900 LEE-ASISTENCIA SECTION.
021000     READ ATTEND-FILE NEXT RECORD
021100         AT END
021200             MOVE 'Y' TO WKS-FIN-ASISTENCIA
021300     END-READ.
021400 LEE-ASISTENCIA-E.
021500     EXIT.
021600 LEE-ALUMNO SECTION.
021700     MOVE ZERO TO STU-BADGE
021800     START STUDENT-FILE KEY IS NOT LESS THAN STU-BADGE
021900             INVALID KEY
022000         MOVE 'Y' TO WKS-FIN-ALUMNOS
022100     END-START
022200     IF NOT WKS-NO-HAY-MAS-ALUMNOS
022300         PERFORM LEE-UN-ALUMNO
022400     END-IF.
022500 LEE-ALUMNO-E.
022600     EXIT.
022700 LEE-UN-ALUMNO SECTION.
022800     READ STUDENT-FILE NEXT RECORD
022900         AT END
023000             MOVE 'Y' TO WKS-FIN-ALUMNOS
023100     END-READ.
023200 LEE-UN-ALUMNO-E.
023300     EXIT.
023400******************************************************************
023500*  BARRIDO-SESIONES-ABIERTAS  --  U3. EXAMINA CADA REGISTRO DE   *
023600*  ASISTENCIA CON MARCAJE DE ENTRADA SIN SALIDA.                 *
023700******************************************************************
023800 BARRIDO-SESIONES-ABIERTAS SECTION.
023900     MOVE 'N' TO WKS-ALUMNO-ACTIVO
024000     IF ATT-TIMED-IN
024100         MOVE ATT-BADGE TO STU-BADGE
024200         READ STUDENT-FILE
024300             INVALID KEY
024400                 MOVE 'N' TO WKS-ALUMNO-ACTIVO
024500             NOT INVALID KEY
024600                 IF STU-ACTIVO
024700                     MOVE 'Y' TO WKS-ALUMNO-ACTIVO
024800                 END-IF
024900         END-READ
025000         IF WKS-ALUMNO-ACTIVO = 'Y'
025100             PERFORM PROCESA-SESION-ABIERTA
025200         END-IF
025300     END-IF
025400     PERFORM LEE-ASISTENCIA.
025500 BARRIDO-SESIONES-ABIERTAS-E.
025600     EXIT.
025700 PROCESA-SESION-ABIERTA SECTION.
025800     MOVE ATT-TIME-IN TO WKS-TS-ENTRADA
025900     PERFORM CALCULA-MINUTOS-ABSOLUTOS
026000     MOVE WKS-MIN-ABS TO WKS-TIME-IN-ABS
026100     MOVE WKS-AHORA-TS TO WKS-TS-ENTRADA
026200     PERFORM CALCULA-MINUTOS-ABSOLUTOS
026300     MOVE WKS-MIN-ABS TO WKS-AHORA-ABS
026400     COMPUTE WKS-HORAS-TRANSCURRIDAS =
026500             (WKS-AHORA-ABS - WKS-TIME-IN-ABS) / 60
026600     IF WKS-HORAS-TRANSCURRIDAS >= 16
026700         PERFORM PROCESA-SALIDA-AUTOMATICA
026800     ELSE
026900         IF WKS-HORAS-TRANSCURRIDAS >= 10
027000             IF NOT ATT-YA-NOTIFICO-LW
027100                 PERFORM EMITE-NOTIFICACION-LW
027200                 MOVE 'LW' TO ATT-LAST-NOTIF
027300                 PERFORM ACTUALIZA-NOTIFICACION-ABIERTA
027400             END-IF
027500         ELSE
027600             IF WKS-HORAS-TRANSCURRIDAS >= 8
027700                 IF NOT ATT-YA-NOTIFICO-MT
027800                     PERFORM EMITE-NOTIFICACION-MT
027900                     MOVE 'MT' TO ATT-LAST-NOTIF
028000                     PERFORM ACTUALIZA-NOTIFICACION-ABIERTA
028100                 END-IF
028200             END-IF
028300         END-IF
028400     END-IF.
028500 PROCESA-SESION-ABIERTA-E.
028600     EXIT.
028700*----------------------------------------------------------------*
028800*    22/07/2024 JARM TICKET OJT-0059 -- GRABA ATT-LAST-NOTIF PARA *
028900*    QUE LA SESION ABIERTA NO RECIBA LA MISMA NOTIFICACION MT/LW  *
029000*    EN LA SIGUIENTE CORRIDA DEL MONITOR (U3 "UNA SOLA VEZ POR    *
029100*    REGISTRO").                                                   *
029200*----------------------------------------------------------------*
029300 ACTUALIZA-NOTIFICACION-ABIERTA SECTION.
029400     REWRITE REG-OJATT
029500         INVALID KEY
029600             MOVE 'REWRITE' TO ACCION
029700             MOVE ATT-BADGE TO LLAVE
029800             MOVE 'OJATT'   TO ARCHIVO
029900             CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
030000                     LLAVE, FS-ATTEND, FSE-ATTEND
030100     END-REWRITE.
030200 ACTUALIZA-NOTIFICACION-ABIERTA-E.
030300     EXIT.
030400******************************************************************
030500*  PROCESA-SALIDA-AUTOMATICA  --  R10. CIERRA LA SESION A LAS    *
030600*  16 HORAS Y ACREDITA LAS HORAS CON LA FORMULA DE SALIDA         *
030700*  AUTOMATICA (REDONDEO A LA HORA CERRADA, DISTINTA DE R3).      *
030800******************************************************************
030900 PROCESA-SALIDA-AUTOMATICA SECTION.
031000     MOVE ATT-TIME-IN TO WKS-HORA-DE-EVENTO
031100     COMPUTE WKS-FECHA-BASE =
031200             (WKS-HDE-ANIO * 10000) + (WKS-HDE-MES * 100)
031300           + WKS-HDE-DIA
031400     COMPUTE WKS-HORA-BASE = (WKS-HDE-HORA * 100) + WKS-HDE-MINUTO
031500     MOVE 16 TO WKS-HORAS-SUMAR
031600     PERFORM SUMA-HORAS-A-FECHA
031700     COMPUTE ATT-TIME-OUT =
031800             (WKS-FECHA-RESULT * 1000000) + (WKS-HORA-RESULT * 100)
031900     MOVE ATT-TIME-IN TO WKS-TS-ENTRADA
032000     PERFORM REDONDEA-A-HORA-CERRADA
032100     PERFORM CALCULA-MINUTOS-ABSOLUTOS
032200     MOVE WKS-MIN-ABS TO WKS-TIME-IN-REDONDO-ABS
032300     MOVE ATT-TIME-OUT TO WKS-TS-ENTRADA
032400     PERFORM REDONDEA-A-HORA-CERRADA
032500     PERFORM CALCULA-MINUTOS-ABSOLUTOS
032600     COMPUTE WKS-RAWHORAS =
032700             (WKS-MIN-ABS - WKS-TIME-IN-REDONDO-ABS) / 60
032800     IF WKS-RAWHORAS >= 5
032900         SUBTRACT 1 FROM WKS-RAWHORAS
033000     END-IF
033100     IF WKS-RAWHORAS < 0
033200         MOVE ZERO TO WKS-RAWHORAS
033300     END-IF
033400     COMPUTE WKS-HORAS-CALC = WKS-RAWHORAS
033500     PERFORM DIVIDE-REGULAR-OVERTIME-UNDERTIME
033600     MOVE WKS-HORAS-CALC TO ATT-TOTAL-HOURS
033700     MOVE WKS-REG-CALC   TO ATT-REG-HOURS
033800     MOVE WKS-OT-CALC    TO ATT-OT-HOURS
033900     MOVE WKS-UT-CALC    TO ATT-UT-HOURS
034000     MOVE 'AT' TO ATT-STATUS
034100     MOVE 'AUTO TIME-OUT - CERRADA POR EL MONITOR DE ASISTENCIA'
034200          TO ATT-TASKS
034300     REWRITE REG-OJATT
034400         INVALID KEY
034500             MOVE 'REWRITE' TO ACCION
034600             MOVE ATT-BADGE TO LLAVE
034700             MOVE 'OJATT'   TO ARCHIVO
034800             CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
034900                     LLAVE, FS-ATTEND, FSE-ATTEND
035000     END-REWRITE
035100     ADD WKS-HORAS-CALC TO STU-TOTAL-HOURS
035200     REWRITE REG-OJSTU
035300         INVALID KEY
035400             MOVE 'REWRITE' TO ACCION
035500             MOVE STU-BADGE TO LLAVE
035600             MOVE 'OJSTU'   TO ARCHIVO
035700             CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
035800                     LLAVE, FS-STUDENT, FSE-STUDENT
035900     END-REWRITE
036000     PERFORM EMITE-NOTIFICACION-AT.
036100 PROCESA-SALIDA-AUTOMATICA-E.
036200     EXIT.
036300*----------------------------------------------------------------*
036400*    REDONDEA WKS-TS-ENTRADA A LA HORA CERRADA MAS CERCANA, CON  *
036500*    UMBRAL DE 39 MINUTOS (39 O MENOS TRUNCA, 40 O MAS REDONDEA  *
036600*    HACIA ARRIBA), AVANZANDO EL DIA SI LA HORA LLEGA A 24.      *
036700*----------------------------------------------------------------*
036800 REDONDEA-A-HORA-CERRADA SECTION.
036900     IF WKS-TE-MINUTO > 39
037000         ADD 1 TO WKS-TE-HORA
037100         IF WKS-TE-HORA > 23
037200             MOVE ZERO TO WKS-TE-HORA
037300             MOVE WKS-TE-ANIO TO WKS-FR-ANIO
037400             MOVE WKS-TE-MES  TO WKS-FR-MES
037500             MOVE WKS-TE-DIA  TO WKS-FR-DIA
037600             PERFORM SUMA-HORAS-AVANZA-DIA
037700             MOVE WKS-FR-ANIO TO WKS-TE-ANIO
037800             MOVE WKS-FR-MES  TO WKS-TE-MES
037900             MOVE WKS-FR-DIA  TO WKS-TE-DIA
038000         END-IF
038100     END-IF
038200     MOVE ZERO TO WKS-TE-MINUTO WKS-TE-SEGUNDO.
038300 REDONDEA-A-HORA-CERRADA-E.
038400     EXIT.
038500 DIVIDE-REGULAR-OVERTIME-UNDERTIME SECTION.
038600     IF WKS-HORAS-CALC >= 8
038700         MOVE 8 TO WKS-REG-CALC
038800         COMPUTE WKS-OT-CALC = WKS-HORAS-CALC - 8
038900         MOVE ZERO TO WKS-UT-CALC
039000     ELSE
039100         MOVE WKS-HORAS-CALC TO WKS-REG-CALC
039200         MOVE ZERO TO WKS-OT-CALC
039300         COMPUTE WKS-UT-CALC = 8 - WKS-HORAS-CALC
039400     END-IF.
039500 DIVIDE-REGULAR-OVERTIME-UNDERTIME-E.
039600     EXIT.
039700 EMITE-NOTIFICACION-MT SECTION.
039800     MOVE 'MT' TO NTF-TYPE
039900     MOVE ATT-BADGE TO NTF-BADGE
040000     MOVE ATT-ID TO NTF-ATT-ID
040100     MOVE SPACES TO WKS-MENSAJE
040200     STRING 'SESION ABIERTA HACE MAS DE 8 HORAS SIN MARCAR '
040300             DELIMITED BY SIZE
040400             'SALIDA' DELIMITED BY SIZE
040500             INTO WKS-MENSAJE
040600     MOVE WKS-MENSAJE TO NTF-MESSAGE
040700     PERFORM ESCRIBE-NOTIFICACION.
040800 EMITE-NOTIFICACION-MT-E.
040900     EXIT.
041000 EMITE-NOTIFICACION-LW SECTION.
041100     MOVE 'LW' TO NTF-TYPE
041200     MOVE ATT-BADGE TO NTF-BADGE
041300     MOVE ATT-ID TO NTF-ATT-ID
041400     MOVE SPACES TO WKS-MENSAJE
041500     STRING 'SESION ABIERTA HACE MAS DE 10 HORAS, REVISAR CON '
041600             DELIMITED BY SIZE
041700             'EL ALUMNO' DELIMITED BY SIZE
041800             INTO WKS-MENSAJE
041900     MOVE WKS-MENSAJE TO NTF-MESSAGE
042000     PERFORM ESCRIBE-NOTIFICACION.
042100 EMITE-NOTIFICACION-LW-E.
042200     EXIT.
042300 EMITE-NOTIFICACION-AT SECTION.
042400     MOVE 'AT' TO NTF-TYPE
042500     MOVE ATT-BADGE TO NTF-BADGE
042600     MOVE ATT-ID TO NTF-ATT-ID
042700     MOVE SPACES TO WKS-MENSAJE
042800     STRING 'SALIDA AUTOMATICA APLICADA A LAS 16 HORAS DE '
042900             DELIMITED BY SIZE
043000             'SESION ABIERTA' DELIMITED BY SIZE
043100             INTO WKS-MENSAJE
043200     MOVE WKS-MENSAJE TO NTF-MESSAGE
043300     PERFORM ESCRIBE-NOTIFICACION.
043400 EMITE-NOTIFICACION-AT-E.
043500     EXIT.
043600******************************************************************
043700*  BARRIDO-ALUMNOS-LISTOS  --  U3. BARRIDO DIARIO DE ALUMNOS     *
043800*  ACTIVOS QUE YA ALCANZARON SU META DE HORAS REQUERIDAS.        *
043900******************************************************************
044000 BARRIDO-ALUMNOS-LISTOS SECTION.
044100     IF STU-ACTIVO AND STU-REQ-HOURS > 0
044200             AND STU-TOTAL-HOURS NOT < STU-REQ-HOURS
044300         PERFORM EMITE-NOTIFICACION-CR
044400     END-IF
044500     PERFORM LEE-UN-ALUMNO.
044600 BARRIDO-ALUMNOS-LISTOS-E.
044700     EXIT.
044800 EMITE-NOTIFICACION-CR SECTION.
044900     MOVE 'CR' TO NTF-TYPE
045000     MOVE STU-BADGE TO NTF-BADGE
045100     MOVE ZERO TO NTF-ATT-ID
045200     MOVE SPACES TO WKS-MENSAJE
045300     STRING 'ALUMNO LISTO PARA COMPLETAR LA PRACTICA - META DE '
045400             DELIMITED BY SIZE
045500             'HORAS ALCANZADA' DELIMITED BY SIZE
045600             INTO WKS-MENSAJE
045700     MOVE WKS-MENSAJE TO NTF-MESSAGE
045800     PERFORM ESCRIBE-NOTIFICACION.
045900 EMITE-NOTIFICACION-CR-E.
046000     EXIT.
046100 ESCRIBE-NOTIFICACION SECTION.
046200     WRITE REG-OJNTF
046300     IF FS-NOTIFY NOT = '00'
046400         MOVE 'WRITE' TO ACCION
046500         MOVE SPACES  TO LLAVE
046600         MOVE 'OJNTF' TO ARCHIVO
046700         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
046800                 LLAVE, FS-NOTIFY, FSE-NOTIFY
046900     END-IF.
047000 ESCRIBE-NOTIFICACION-E.
047100     EXIT.
047200 CIERRA-ARCHIVOS SECTION.
047300     CLOSE STUDENT-FILE ATTEND-FILE NOTIFY-FILE.
047400 CIERRA-ARCHIVOS-E.
047500     EXIT.
047600*----------------------------------------------------------------*
047700*    RUTINAS COMUNES DE FECHA/HORA (VER OJDATR01)                *
047800*----------------------------------------------------------------*
047900     COPY OJDATR01.
