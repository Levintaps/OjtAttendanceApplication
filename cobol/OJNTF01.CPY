000100******************************************************************
000200*  OJNTF01  --  NOTIFICACION DE ADMINISTRADOR (SALIDA)           *
000300*  LONGITUD DE REGISTRO: 120                                      *
000400******************************************************************
000500*  2024-02-05  EEDR  TICKET OJT-0001  PRIMERA VERSION             *
000600******************************************************************
000700 01  REG-OJNTF.
000800     02  NTF-TYPE                  PIC X(02).
000900         88  NTF-MISSING-TIME-OUT          VALUE 'MT'.
001000         88  NTF-LONG-WORK-SESSION         VALUE 'LW'.
001100         88  NTF-AUTO-TIME-OUT             VALUE 'AT'.
001200         88  NTF-COMPLETION-READY          VALUE 'CR'.
001300     02  NTF-BADGE                 PIC X(04).
001400     02  NTF-ATT-ID                PIC 9(08).
001500     02  NTF-MESSAGE               PIC X(100).
001600     02  FILLER                    PIC X(06).
