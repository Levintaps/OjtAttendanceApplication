000100******************************************************************
000200* FECHA       : 10/01/1987                                      *
000300* PROGRAMADOR : EDGAR ROLANDO DUARTE RIOS (EDRD)                 *
000400* APLICACION  : OJT - CONTROL DE PRACTICA SUPERVISADA            *
000500* PROGRAMA    : OJEVT01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE MARCAJE DE CARNET. LEE LAS TRANSACCIONES*
000800*             : DE MARCAJE (ENTRADA/SALIDA) EN ORDEN DE HORA,    *
000900*             : LAS CASA CONTRA EL MAESTRO DE ALUMNOS Y EL        *
001000*             : MAESTRO DE ASISTENCIA, CALCULA LAS HORAS          *
001100*             : ACREDITADAS SEGUN EL HORARIO DEL ALUMNO Y         *
001200*             : ACTUALIZA EL TOTAL ACUMULADO.                    *
001300* ARCHIVOS    : OJEVI=A, OJSTU=M, OJATT=M, OJTSK=A, OJEVR=G      *
001400* ACCION (ES) : A=ALTA, M=MANTENIMIENTO, G=GENERA                *
001500* CANAL       : BATCH                                            *
001600* INSTALADO   : 10/01/1987                                      *
001700* BPM/RATIONAL: REQ-0044                                         *
001800******************************************************************
001900*----------------------------------------------------------------*
002000*                      REGISTRO DE CAMBIOS                       *
002100*----------------------------------------------------------------*
002200* 10/01/1987 EDRD PRIMERA VERSION (RELOJ DE MARCAJE DE PERSONAL  *
002300*            DE VENTANILLA, SIN HORARIO POR EMPLEADO).           *
002400* 14/07/1990 EDRD REQ-0077 AGREGA HORARIO POR EMPLEADO Y         *
002500*            TOLERANCIA DE MINUTOS DE GRACIA.                    *
002600* 03/03/1994 MCAL REQ-0201 AGREGA DEDUCCION DE HORA DE ALMUERZO  *
002700*            CUANDO LA JORNADA PASA DE 5 HORAS.                  *
002800* 29/09/1998 RPOR Y2K-031 REVISION DE CAMPOS DE FECHA/HORA PARA  *
002900*            EL ANO 2000. SE AMPLIAN A 4 DIGITOS DE ANIO.        *
003000* 05/02/2024 EEDR OJT-0001 ADAPTA EL RELOJ DE MARCAJE PARA EL    *
003100*            CONTROL DE PRACTICA SUPERVISADA (ALUMNOS OJT).      *
003200* 11/04/2024 EEDR OJT-0021 AGREGA VENTANA DE ELEGIBILIDAD DE     *
003300*            MARCAJE Y REGLA DE SEGUNDA SESION (E+4H).           *
003400* 18/06/2024 EEDR OJT-0044 AGREGA OVERRIDE DE HORARIO APROBADO   *
003500*            (CUENTA TODAS LAS HORAS REALES).                    *
003600* 02/09/2024 JARM OJT-0066 LLAMA A OJTSKF00 PARA CONSOLIDAR LA   *
003700*            BITACORA DE TAREAS AL MOMENTO DE LA SALIDA.          *
003800* 22/07/2024 JARM OJT-0058 LA LINEA DE RESPUESTA DE ENTRADA/     *
003900*            SALIDA MUESTRA LA HORA REDONDEADA A LA HORA EXACTA  *
004000*            MAS CERCANA (R7), NO LA HORA CRUDA DEL MARCAJE.     *
004100*----------------------------------------------------------------*
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. OJEVT01.
004400 AUTHOR. EDGAR ROLANDO DUARTE RIOS.
004500 INSTALLATION. BANCO INDUSTRIAL - DEPARTAMENTO DE SISTEMAS.
004600 DATE-WRITTEN. 10/01/1987.
004700 DATE-COMPILED.
004800 SECURITY. USO INTERNO - DEPARTAMENTO DE PRACTICAS SUPERVISADAS.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS ALFABETICO  IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005400     UPSI-0.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT EVENT-FILE ASSIGN TO OJEVI
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS  IS FS-EVENT
006000                            FSE-EVENT.
006100     SELECT STUDENT-FILE ASSIGN TO OJSTU
006200            ORGANIZATION IS INDEXED
006300            ACCESS       IS DYNAMIC
006400            RECORD KEY   IS STU-BADGE
006500            FILE STATUS  IS FS-STUDENT
006600                            FSE-STUDENT.
006700     SELECT ATTEND-FILE ASSIGN TO OJATT
006800            ORGANIZATION IS INDEXED
006900            ACCESS       IS DYNAMIC
007000            RECORD KEY   IS ATT-ID
007100            ALTERNATE RECORD KEY IS ATT-BADGE WITH DUPLICATES
007200            FILE STATUS  IS FS-ATTEND
007300                            FSE-ATTEND.
007400     SELECT TASK-FILE ASSIGN TO OJTSK
007500            ORGANIZATION IS INDEXED
007600            ACCESS       IS DYNAMIC
007700            RECORD KEY   IS TSK-ID
007800            ALTERNATE RECORD KEY IS TSK-ATT-ID WITH DUPLICATES
007900            FILE STATUS  IS FS-TASK
008000                            FSE-TASK.
008100     SELECT EVENT-RESPONSE ASSIGN TO OJEVR
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS  IS FS-EVRESP
008400                            FSE-EVRESP.
008500 DATA DIVISION.
008600 FILE SECTION.
008700******************************************************************
008800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008900******************************************************************
009000*   TRANSACCION DE MARCAJE DE CARNET
009100 FD  EVENT-FILE.
009200     COPY OJEVI01.
009300*   MAESTRO DE ALUMNOS EN PRACTICA
009400 FD  STUDENT-FILE.
009500     COPY OJSTU01.
009600*   MAESTRO DE ASISTENCIA
009700 FD  ATTEND-FILE.
009800     COPY OJATT01.
009900*   BITACORA DE TAREAS POR SESION
010000 FD  TASK-FILE.
010100     COPY OJTSK01.
010200*   RESPUESTA/AUDITORIA POR EVENTO PROCESADO
010300 FD  EVENT-RESPONSE
010400     RECORD CONTAINS 132 CHARACTERS.
010500 01  EVR-LINEA.
010600     02  EVR-TEXTO                 PIC X(130).
010700     02  FILLER                    PIC X(02).
010800 WORKING-STORAGE SECTION.
010900******************************************************************
011000*               C A M P O S    D E    T R A B A J O              *
011100******************************************************************
011200*    AREA DE ERRORES DE FILE STATUS COMUN A TODOS LOS PROGRAMAS  *
011300     COPY OJFSE01.
011400*    AREA COMUN DE CALCULO DE FECHAS/HORAS                       *
011500     COPY OJDATW01.
011600 01  WKS-ESTADOS-DE-ARCHIVO.
011700     02  FS-EVENT                  PIC 9(02) VALUE ZERO.
011800     02  FSE-EVENT.
011900         03  FSE-EVENT-RETURN      PIC S9(04) COMP-5.
012000         03  FSE-EVENT-FUNCTION    PIC S9(04) COMP-5.
012100         03  FSE-EVENT-FEEDBACK    PIC S9(04) COMP-5.
012200     02  FS-STUDENT                PIC 9(02) VALUE ZERO.
012300     02  FSE-STUDENT.
012400         03  FSE-STUDENT-RETURN    PIC S9(04) COMP-5.
012500         03  FSE-STUDENT-FUNCTION  PIC S9(04) COMP-5.
012600         03  FSE-STUDENT-FEEDBACK  PIC S9(04) COMP-5.
012700     02  FS-ATTEND                 PIC 9(02) VALUE ZERO.
012800     02  FSE-ATTEND.
012900         03  FSE-ATTEND-RETURN     PIC S9(04) COMP-5.
013000         03  FSE-ATTEND-FUNCTION   PIC S9(04) COMP-5.
013100         03  FSE-ATTEND-FEEDBACK   PIC S9(04) COMP-5.
013200     02  FS-TASK                   PIC 9(02) VALUE ZERO.
013300     02  FSE-TASK.
013400         03  FSE-TASK-RETURN       PIC S9(04) COMP-5.
013500         03  FSE-TASK-FUNCTION     PIC S9(04) COMP-5.
013600         03  FSE-TASK-FEEDBACK     PIC S9(04) COMP-5.
013700     02  FS-EVRESP                 PIC 9(02) VALUE ZERO.
013800     02  FSE-EVRESP.
013900         03  FSE-EVRESP-RETURN     PIC S9(04) COMP-5.
014000         03  FSE-EVRESP-FUNCTION   PIC S9(04) COMP-5.
014100         03  FSE-EVRESP-FEEDBACK   PIC S9(04) COMP-5.
014200 01  WKS-SWITCHES.
014300     02  WKS-FIN-EVENTOS           PIC X(01) VALUE 'N'.
014400         88  WKS-NO-HAY-MAS-EVENTOS        VALUE 'Y'.
014500     02  WKS-ALUMNO-ENCONTRADO     PIC X(01) VALUE 'N'.
014600     02  WKS-SESION-ABIERTA        PIC X(01) VALUE 'N'.
014700     02  WKS-ELEGIBLE              PIC X(01) VALUE 'N'.
014800     02  WKS-LLEGO-TARDE           PIC X(01) VALUE 'N'.
014900     02  WKS-DESCANSO-APLICADO     PIC X(01) VALUE 'N'.
015000     02  WKS-HAY-ULTIMA-SESION     PIC X(01) VALUE 'N'.
015100     02  FILLER                    PIC X(08) VALUE SPACES.
015200 01  WKS-CONTADORES.
015300     02  WKS-NEXT-ATT-ID           PIC 9(08) COMP VALUE ZERO.
015400     02  WKS-NEXT-TSK-ID           PIC 9(08) COMP VALUE ZERO.
015500     02  WKS-TASK-COUNT            PIC 9(03) COMP VALUE ZERO.
015600     02  WKS-I                     PIC 9(03) COMP VALUE ZERO.
015700     02  WKS-EVENTOS-LEIDOS        PIC 9(07) COMP VALUE ZERO.
015800     02  WKS-EVENTOS-ACEPTADOS     PIC 9(07) COMP VALUE ZERO.
015900     02  WKS-EVENTOS-RECHAZADOS    PIC 9(07) COMP VALUE ZERO.
016000     02  FILLER                    PIC X(06) VALUE SPACES.
016100 01  WKS-MINUTOS-DE-DIA.
016200     02  WKS-S-MIN                 PIC S9(05) COMP.
016300     02  WKS-E-MIN                 PIC S9(05) COMP.
016400     02  WKS-G-MIN                 PIC S9(05) COMP.
016500     02  WKS-A-MIN                 PIC S9(05) COMP.
016600     02  WKS-X-MIN                 PIC S9(05) COMP.
016700     02  WKS-WINLO-MIN             PIC S9(05) COMP.
016800     02  WKS-WINHI-MIN             PIC S9(05) COMP.
016900     02  WKS-EFECTIVO-INICIO-MIN   PIC S9(05) COMP.
017000     02  WKS-FIN-REQUERIDO-MIN     PIC S9(05) COMP.
017100     02  WKS-MIN-ATRASO            PIC S9(05) COMP.
017200     02  WKS-MIN-FALTAN            PIC S9(05) COMP.
017300     02  WKS-HORAS-FALTAN          PIC S9(03) COMP.
017400     02  FILLER                    PIC X(06) VALUE SPACES.
017500 01  WKS-ABS-MINUTOS.
017600     02  WKS-MEDIANOCHE-ABS        PIC S9(09) COMP.
017700     02  WKS-INICIO-EFECTIVO-ABS   PIC S9(09) COMP.
017800     02  WKS-FIN-REQUERIDO-ABS     PIC S9(09) COMP.
017900     02  WKS-TIME-IN-ABS           PIC S9(09) COMP.
018000     02  WKS-TIME-OUT-ABS          PIC S9(09) COMP.
018100     02  WKS-TRABAJADOS-ABS        PIC S9(09) COMP.
018200     02  WKS-ULTIMA-SESION-ABS     PIC S9(09) COMP.
018300     02  FILLER                    PIC X(08) VALUE SPACES.
018400 01  WKS-CALCULO-HORAS.
018500     02  WKS-MIN-PARA-DESCANSO     PIC S9(05) COMP.
018600     02  WKS-MIN-PARA-REDONDEAR    PIC S9(05) COMP.
018700     02  WKS-HORAS-ENTERAS         PIC S9(05) COMP.
018800     02  WKS-MIN-RESIDUO           PIC S9(05) COMP.
018900     02  WKS-MIN-PROGRAMADOS       PIC S9(05) COMP.
019000     02  WKS-HORAS-REDONDEADAS     PIC S9(03)V99.
019100     02  WKS-HORAS-CALC            PIC S9(03)V99.
019200     02  WKS-REG-CALC              PIC S9(03)V99.
019300     02  WKS-OT-CALC               PIC S9(03)V99.
019400     02  WKS-UT-CALC               PIC S9(03)V99.
019500     02  FILLER                    PIC X(06) VALUE SPACES.
019600*--------------------------------------------------------------*
019700*   REDEFINE PARA DESCOMPONER LA HORA DE UN EVENTO/MARCAJE      *
019800*--------------------------------------------------------------*
019900 01  WKS-HORA-DE-EVENTO            PIC 9(14) VALUE ZERO.
020000 01  WKS-HORA-DE-EVENTO-R REDEFINES WKS-HORA-DE-EVENTO.
020100     02  WKS-HDE-ANIO              PIC 9(04).
020200     02  WKS-HDE-MES               PIC 9(02).
020300     02  WKS-HDE-DIA               PIC 9(02).
020400     02  WKS-HDE-HORA              PIC 9(02).
020500     02  WKS-HDE-MINUTO            PIC 9(02).
020600     02  WKS-HDE-SEGUNDO           PIC 9(02).
020700*--------------------------------------------------------------*
020800*   REDEFINE PARA DESCOMPONER UN HHMM DE HORARIO PROGRAMADO     *
020900*--------------------------------------------------------------*
021000 01  WKS-HORA-PROGRAMADA           PIC 9(04) VALUE ZERO.
021100 01  WKS-HORA-PROGRAMADA-R REDEFINES WKS-HORA-PROGRAMADA.
021200     02  WKS-HP-HORA               PIC 9(02).
021300     02  WKS-HP-MINUTO             PIC 9(02).
021400 01  WKS-ULTIMA-SESION-REC.
021500     02  WKS-ULTIMO-TIMEOUT-TS     PIC 9(14) VALUE ZERO.
021600     02  FILLER                    PIC X(09) VALUE SPACES.
021700 01  WKS-TABLA-TAREAS.
021800     02  WKS-TAREA-ENTRY OCCURS 50 TIMES.
021900         03  WKS-TAREA-COMPLETED-AT    PIC 9(14).
022000         03  WKS-TAREA-TIMEOUT-FLAG    PIC X(01).
022100         03  WKS-TAREA-DESC            PIC X(60).
022200 01  WKS-RESULTADO-TAREAS.
022300     02  WKS-TEXTO-TAREAS          PIC X(500).
022400     02  WKS-TAREAS-VALIDAS        PIC 9(03) COMP.
022500     02  WKS-TAREAS-RECHAZADAS     PIC 9(03) COMP.
022600 01  WKS-LINEA-RESPUESTA           PIC X(130) VALUE SPACES.
022700 01  WKS-HORA-DESPLIEGUE-TXT       PIC X(05) VALUE SPACES.
022800 LINKAGE SECTION.
022900 PROCEDURE DIVISION.
023000******************************************************************
023100*  000-MAIN  --  CONTROL PRINCIPAL DEL MOTOR DE MARCAJE          *
023200******************************************************************
023300 000-MAIN SECTION.
023400     PERFORM ABRE-ARCHIVOS
023500     PERFORM CALCULA-SIGUIENTES-LLAVES
023600     PERFORM LEE-EVENTO
023700     PERFORM PROCESA-EVENTO
023800             UNTIL WKS-NO-HAY-MAS-EVENTOS
023900     PERFORM CIERRA-ARCHIVOS
024000     DISPLAY "OJEVT01 - EVENTOS LEIDOS     : " WKS-EVENTOS-LEIDOS
024100             UPON CONSOLE
024200     DISPLAY "OJEVT01 - EVENTOS ACEPTADOS   : "
024300             WKS-EVENTOS-ACEPTADOS UPON CONSOLE
024400     DISPLAY "OJEVT01 - EVENTOS RECHAZADOS  : "
024500             WKS-EVENTOS-RECHAZADOS UPON CONSOLE
024600     STOP RUN.
024700 000-MAIN-E.
024800     EXIT.
024900 ABRE-ARCHIVOS SECTION.
025000     MOVE 'OJEVT01' TO PROGRAMA
025100     OPEN INPUT  EVENT-FILE
025200          I-O    STUDENT-FILE ATTEND-FILE TASK-FILE
025300          OUTPUT EVENT-RESPONSE
025400     IF FS-EVENT NOT = '00'
025500         MOVE 'OPEN'  TO ACCION
025600         MOVE SPACES  TO LLAVE
025700         MOVE 'OJEVI' TO ARCHIVO
025800         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025900                                FS-EVENT, FSE-EVENT
026000         MOVE 91 TO RETURN-CODE
026100         STOP RUN
026200     END-IF
026300     IF FS-STUDENT NOT = '00'
026400         MOVE 'OPEN'  TO ACCION
026500         MOVE SPACES  TO LLAVE
026600         MOVE 'OJSTU' TO ARCHIVO
026700         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026800                                FS-STUDENT, FSE-STUDENT
026900         MOVE 91 TO RETURN-CODE
027000         STOP RUN
027100     END-IF
027200     IF FS-ATTEND NOT = '00'
027300         MOVE 'OPEN'  TO ACCION
027400         MOVE SPACES  TO LLAVE
027500         MOVE 'OJATT' TO ARCHIVO
027600         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027700                                FS-ATTEND, FSE-ATTEND
027800         MOVE 91 TO RETURN-CODE
027900         STOP RUN
028000     END-IF.
028100 ABRE-ARCHIVOS-E.
028200     EXIT.
028300*----------------------------------------------------------------*
028400*    RECORRE LOS MAESTROS DE ASISTENCIA Y TAREAS UNA VEZ PARA    *
028500*    OBTENER LA PROXIMA LLAVE DISPONIBLE DE CADA UNO.            *
028600*----------------------------------------------------------------*
028700 CALCULA-SIGUIENTES-LLAVES SECTION.
028800     MOVE ZERO TO WKS-NEXT-ATT-ID
028900     MOVE ZERO TO ATT-ID
029000     START ATTEND-FILE KEY IS NOT LESS THAN ATT-ID
029100             INVALID KEY
029200         MOVE 'N' TO WKS-FIN-EVENTOS
029300     END-START
029400     PERFORM LEE-SIGUIENTE-ATT-ID
029500     PERFORM EVALUA-SIGUIENTE-ATT-ID UNTIL FS-ATTEND = '10'
029600     MOVE ZERO TO WKS-NEXT-TSK-ID
029700     MOVE ZERO TO TSK-ID
029800     START TASK-FILE KEY IS NOT LESS THAN TSK-ID
029900             INVALID KEY
030000         CONTINUE
030100     END-START
030200     PERFORM LEE-SIGUIENTE-TSK-ID
030300     PERFORM EVALUA-SIGUIENTE-TSK-ID UNTIL FS-TASK = '10'
030400     MOVE '00' TO FS-ATTEND FS-TASK.
030500 CALCULA-SIGUIENTES-LLAVES-E.
030600     EXIT.
030700 LEE-SIGUIENTE-ATT-ID SECTION.
030800     READ ATTEND-FILE NEXT RECORD
030900         AT END
031000             MOVE '10' TO FS-ATTEND
031100     END-READ.
031200 LEE-SIGUIENTE-ATT-ID-E.
031300     EXIT.
031400 EVALUA-SIGUIENTE-ATT-ID SECTION.
031500     IF ATT-ID > WKS-NEXT-ATT-ID
031600         MOVE ATT-ID TO WKS-NEXT-ATT-ID
031700     END-IF
031800     PERFORM LEE-SIGUIENTE-ATT-ID.
031900 EVALUA-SIGUIENTE-ATT-ID-E.
032000     EXIT.
032100 LEE-SIGUIENTE-TSK-ID SECTION.
032200     READ TASK-FILE NEXT RECORD
032300         AT END
032400             MOVE '10' TO FS-TASK
032500     END-READ.
032600 LEE-SIGUIENTE-TSK-ID-E.
032700     EXIT.
032800 EVALUA-SIGUIENTE-TSK-ID SECTION.
032900     IF TSK-ID > WKS-NEXT-TSK-ID
033000         MOVE TSK-ID TO WKS-NEXT-TSK-ID
033100     END-IF
033200     PERFORM LEE-SIGUIENTE-TSK-ID.
033300 EVALUA-SIGUIENTE-TSK-ID-E.
033400     EXIT.
033500 LEE-EVENTO SECTION.
033600     READ EVENT-FILE
033700         AT END
033800             MOVE 'Y' TO WKS-FIN-EVENTOS
033900         NOT AT END
034000             ADD 1 TO WKS-EVENTOS-LEIDOS
034100     END-READ.
034200 LEE-EVENTO-E.
034300     EXIT.
034400******************************************************************
034500*  PROCESA-EVENTO  --  ENRUTA UN EVENTO DE MARCAJE A ENTRADA O   *
034600*  SALIDA SEGUN SI EL ALUMNO TIENE UNA SESION ABIERTA.           *
034700******************************************************************
034800 PROCESA-EVENTO SECTION.
034900     MOVE 'N' TO WKS-ALUMNO-ENCONTRADO
035000     MOVE EVT-BADGE TO STU-BADGE
035100     READ STUDENT-FILE
035200         INVALID KEY
035300             MOVE 'N' TO WKS-ALUMNO-ENCONTRADO
035400         NOT INVALID KEY
035500             MOVE 'Y' TO WKS-ALUMNO-ENCONTRADO
035600     END-READ
035700     IF WKS-ALUMNO-ENCONTRADO = 'Y' AND STU-ACTIVO
035800         PERFORM BUSCA-SESION-ABIERTA
035900         IF WKS-SESION-ABIERTA = 'Y'
036000             PERFORM PROCESA-SALIDA
036100         ELSE
036200             PERFORM PROCESA-ENTRADA
036300         END-IF
036400     ELSE
036500         ADD 1 TO WKS-EVENTOS-RECHAZADOS
036600         STRING 'RECHAZADO BADGE=' DELIMITED BY SIZE
036700                 EVT-BADGE DELIMITED BY SIZE
036800                 ' ALUMNO NO EXISTE O NO ACTIVO' DELIMITED BY SIZE
036900                 INTO WKS-LINEA-RESPUESTA
037000         PERFORM ESCRIBE-RESPUESTA
037100     END-IF
037200     PERFORM LEE-EVENTO.
037300 PROCESA-EVENTO-E.
037400     EXIT.
037500*----------------------------------------------------------------*
037600*    RECORRE LAS ASISTENCIAS DEL CARNET POR LA LLAVE ALTERNA     *
037700*    ATT-BADGE, DETECTANDO UNA SESION ABIERTA (TI) Y LA ULTIMA   *
037800*    SALIDA REGISTRADA (PARA LA REGLA R5 DE 4 HORAS).            *
037900*----------------------------------------------------------------*
038000 BUSCA-SESION-ABIERTA SECTION.
038100     MOVE 'N' TO WKS-SESION-ABIERTA
038200     MOVE 'N' TO WKS-HAY-ULTIMA-SESION
038300     MOVE ZERO TO WKS-ULTIMO-TIMEOUT-TS
038400     MOVE EVT-BADGE TO ATT-BADGE
038500     START ATTEND-FILE KEY IS NOT LESS THAN ATT-BADGE
038600             INVALID KEY
038700         MOVE '23' TO FS-ATTEND
038800     END-START
038900     PERFORM LEE-SESION-EVT
039000     PERFORM EVALUA-SESION-EVT UNTIL FS-ATTEND = '10'
039100     MOVE '00' TO FS-ATTEND.
039200 BUSCA-SESION-ABIERTA-E.
039300     EXIT.
039400 LEE-SESION-EVT SECTION.
039500     READ ATTEND-FILE NEXT RECORD
039600         AT END
039700             MOVE '10' TO FS-ATTEND
039800     END-READ.
039900 LEE-SESION-EVT-E.
040000     EXIT.
040100 EVALUA-SESION-EVT SECTION.
040200     IF ATT-BADGE NOT = EVT-BADGE
040300         MOVE '10' TO FS-ATTEND
040400     ELSE
040500         IF ATT-TIMED-IN
040600             MOVE 'Y' TO WKS-SESION-ABIERTA
040700         ELSE
040800             IF ATT-TIME-OUT > WKS-ULTIMO-TIMEOUT-TS
040900                 MOVE ATT-TIME-OUT
041000                      TO WKS-ULTIMO-TIMEOUT-TS
041100                 MOVE 'Y' TO WKS-HAY-ULTIMA-SESION
041200             END-IF
041300         END-IF
041400         PERFORM LEE-SESION-EVT
041500     END-IF.
041600 EVALUA-SESION-EVT-E.
041700     EXIT.
041800 PROCESA-ENTRADA SECTION.
041900     PERFORM VALIDA-ELEGIBILIDAD
042000     IF WKS-ELEGIBLE = 'Y'
042100         ADD 1 TO WKS-NEXT-ATT-ID
042200         MOVE WKS-NEXT-ATT-ID TO ATT-ID
042300         MOVE EVT-BADGE TO ATT-BADGE
042400         MOVE EVT-TIMESTAMP TO WKS-HORA-DE-EVENTO
042500         COMPUTE ATT-DATE =
042600                 (WKS-HDE-ANIO * 10000)
042700               + (WKS-HDE-MES * 100) + WKS-HDE-DIA
042800         PERFORM CALCULA-FECHA-TRABAJO
042900         MOVE EVT-TIMESTAMP TO ATT-TIME-IN
043000         MOVE ZERO TO ATT-TIME-OUT ATT-TOTAL-HOURS
043100                      ATT-REG-HOURS ATT-OT-HOURS ATT-UT-HOURS
043200         MOVE 'TI' TO ATT-STATUS
043300         MOVE 'N' TO ATT-BREAK-DEDUCTED ATT-OVERRIDE-APPROVED
043400                     ATT-ADMIN-NOTE
043500         MOVE SPACES TO ATT-TASKS
043600         WRITE REG-OJATT
043700             INVALID KEY
043800                 MOVE 'WRITE' TO ACCION
043900                 MOVE ATT-BADGE TO LLAVE
044000                 MOVE 'OJATT'  TO ARCHIVO
044100                 CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
044200                         LLAVE, FS-ATTEND, FSE-ATTEND
044300         END-WRITE
044400         ADD 1 TO WKS-EVENTOS-ACEPTADOS
044500         MOVE ATT-TIME-IN TO WKS-TS-ENTRADA
044600         PERFORM FORMATA-HORA-DESPLIEGUE
044700         STRING 'ENTRADA  BADGE=' DELIMITED BY SIZE
044800                 ATT-BADGE DELIMITED BY SIZE
044900                 ' NOMBRE=' DELIMITED BY SIZE
045000                 STU-NAME DELIMITED BY SIZE
045100                 ' FECHA-TRABAJO=' DELIMITED BY SIZE
045200                 ATT-WORK-DATE DELIMITED BY SIZE
045300                 ' HORA=' DELIMITED BY SIZE
045400                 WKS-HORA-DESPLIEGUE-TXT DELIMITED BY SIZE
045500                 INTO WKS-LINEA-RESPUESTA
045600         PERFORM ESCRIBE-RESPUESTA
045700     ELSE
045800         ADD 1 TO WKS-EVENTOS-RECHAZADOS
045900         STRING 'RECHAZADO BADGE=' DELIMITED BY SIZE
046000                 EVT-BADGE DELIMITED BY SIZE
046100                 ' ENTRADA NO ELEGIBLE, FALTAN ' DELIMITED BY SIZE
046200                 WKS-HORAS-FALTAN DELIMITED BY SIZE
046300                 ' HORAS' DELIMITED BY SIZE
046400                 INTO WKS-LINEA-RESPUESTA
046500         PERFORM ESCRIBE-RESPUESTA
046600     END-IF.
046700 PROCESA-ENTRADA-E.
046800     EXIT.
046900*----------------------------------------------------------------*
047000*    R6 -- UN MARCAJE DE ENTRADA ANTES DE LAS 06:00 PERTENECE AL *
047100*    DIA CALENDARIO ANTERIOR (TURNO QUE CRUZA MEDIANOCHE).       *
047200*----------------------------------------------------------------*
047300 CALCULA-FECHA-TRABAJO SECTION.
047400     IF WKS-HDE-HORA < 6
047500         MOVE WKS-HORA-DE-EVENTO TO WKS-TS-ENTRADA
047600         PERFORM CALCULA-MINUTOS-ABSOLUTOS
047700         MOVE WKS-TE-ANIO TO WKS-FR-ANIO
047800         MOVE WKS-TE-MES  TO WKS-FR-MES
047900         MOVE WKS-TE-DIA  TO WKS-FR-DIA
048000         PERFORM RETROCEDE-UN-DIA
048100         COMPUTE ATT-WORK-DATE =
048200                 (WKS-FR-ANIO * 10000)
048300               + (WKS-FR-MES * 100) + WKS-FR-DIA
048400     ELSE
048500         MOVE ATT-DATE TO ATT-WORK-DATE
048600     END-IF.
048700 CALCULA-FECHA-TRABAJO-E.
048800     EXIT.
048900 RETROCEDE-UN-DIA SECTION.
049000     SUBTRACT 1 FROM WKS-FR-DIA
049100     IF WKS-FR-DIA = 0
049200         SUBTRACT 1 FROM WKS-FR-MES
049300         IF WKS-FR-MES = 0
049400             MOVE 12 TO WKS-FR-MES
049500             SUBTRACT 1 FROM WKS-FR-ANIO
049600         END-IF
049700         MOVE DIA-EN-MES (WKS-FR-MES) TO WKS-FR-DIA
049800     END-IF.
049900 RETROCEDE-UN-DIA-E.
050000     EXIT.
050100******************************************************************
050200*  VALIDA-ELEGIBILIDAD  --  REGLA R5. DECIDE SI EL MARCAJE DE    *
050300*  ENTRADA PUEDE ACEPTARSE DE ACUERDO AL HORARIO DEL ALUMNO O,   *
050400*  SI NO TIENE HORARIO, A LA REGLA DE 4 HORAS ENTRE SESIONES.    *
050500******************************************************************
050600 VALIDA-ELEGIBILIDAD SECTION.
050700     MOVE 'N' TO WKS-ELEGIBLE
050800     MOVE ZERO TO WKS-HORAS-FALTAN
050900     MOVE EVT-TIMESTAMP TO WKS-HORA-DE-EVENTO
051000     COMPUTE WKS-X-MIN = (WKS-HDE-HORA * 60) + WKS-HDE-MINUTO
051100     IF STU-CON-HORARIO
051200         MOVE STU-SCHED-START TO WKS-HORA-PROGRAMADA
051300         COMPUTE WKS-S-MIN = (WKS-HP-HORA * 60) + WKS-HP-MINUTO
051400         MOVE STU-SCHED-END TO WKS-HORA-PROGRAMADA
051500         COMPUTE WKS-E-MIN = (WKS-HP-HORA * 60) + WKS-HP-MINUTO
051600         COMPUTE WKS-G-MIN = STU-GRACE-MIN
051700         COMPUTE WKS-WINLO-MIN = WKS-S-MIN - WKS-G-MIN
051800         IF WKS-WINLO-MIN < 0
051900             ADD 1440 TO WKS-WINLO-MIN
052000         END-IF
052100         COMPUTE WKS-WINHI-MIN = WKS-S-MIN + WKS-G-MIN
052200         IF WKS-WINHI-MIN >= 1440
052300             SUBTRACT 1440 FROM WKS-WINHI-MIN
052400         END-IF
052500         IF WKS-WINLO-MIN <= WKS-WINHI-MIN
052600             IF WKS-X-MIN >= WKS-WINLO-MIN
052700                     AND WKS-X-MIN <= WKS-WINHI-MIN
052800                 MOVE 'Y' TO WKS-ELEGIBLE
052900             END-IF
053000         ELSE
053100             IF WKS-X-MIN >= WKS-WINLO-MIN
053200                     OR WKS-X-MIN <= WKS-WINHI-MIN
053300                 MOVE 'Y' TO WKS-ELEGIBLE
053400             END-IF
053500         END-IF
053600         IF WKS-ELEGIBLE = 'N'
053700             IF WKS-X-MIN > (WKS-E-MIN + 240)
053800                 MOVE 'Y' TO WKS-ELEGIBLE
053900             END-IF
054000         END-IF
054100     ELSE
054200         IF WKS-HAY-ULTIMA-SESION = 'N'
054300             MOVE 'Y' TO WKS-ELEGIBLE
054400         ELSE
054500             MOVE EVT-TIMESTAMP TO WKS-TS-ENTRADA
054600             PERFORM CALCULA-MINUTOS-ABSOLUTOS
054700             MOVE WKS-MIN-ABS TO WKS-TIME-IN-ABS
054800             MOVE WKS-ULTIMO-TIMEOUT-TS TO WKS-TS-ENTRADA
054900             PERFORM CALCULA-MINUTOS-ABSOLUTOS
055000             COMPUTE WKS-MIN-FALTAN =
055100                     240 - (WKS-TIME-IN-ABS - WKS-MIN-ABS)
055200             IF WKS-MIN-FALTAN <= 0
055300                 MOVE 'Y' TO WKS-ELEGIBLE
055400             ELSE
055500                 COMPUTE WKS-HORAS-FALTAN =
055600                         (WKS-MIN-FALTAN + 59) / 60
055700             END-IF
055800         END-IF
055900     END-IF.
056000 VALIDA-ELEGIBILIDAD-E.
056100     EXIT.
056200******************************************************************
056300*  PROCESA-SALIDA  --  REQUIERE TEXTO DE TAREAS, CONSOLIDA LA    *
056400*  BITACORA (U8), CALCULA LAS HORAS ACREDITADAS (R2/R3/R4) Y     *
056500*  ACTUALIZA EL TOTAL DEL ALUMNO.                                *
056600******************************************************************
056700 PROCESA-SALIDA SECTION.
056800     IF EVT-TASKS = SPACES
056900         ADD 1 TO WKS-EVENTOS-RECHAZADOS
057000         STRING 'RECHAZADO BADGE=' DELIMITED BY SIZE
057100                 EVT-BADGE DELIMITED BY SIZE
057200                 ' SALIDA SIN TEXTO DE TAREAS' DELIMITED BY SIZE
057300                 INTO WKS-LINEA-RESPUESTA
057400         PERFORM ESCRIBE-RESPUESTA
057500     ELSE
057600         PERFORM RECOLECTA-TAREAS-DE-LA-SESION
057700         CALL 'OJTSKF00' USING ATT-TIME-IN, EVT-TIMESTAMP,
057800                 WKS-TASK-COUNT, WKS-TABLA-TAREAS, EVT-TASKS,
057900                 WKS-TEXTO-TAREAS, WKS-TAREAS-VALIDAS,
058000                 WKS-TAREAS-RECHAZADAS
058100         MOVE WKS-TEXTO-TAREAS (1:60) TO ATT-TASKS
058200         MOVE EVT-TIMESTAMP TO ATT-TIME-OUT
058300         IF STU-CON-HORARIO AND NOT ATT-OVERRIDE-OK
058400             PERFORM CALCULA-HORAS-HORARIO
058500         ELSE
058600             PERFORM CALCULA-HORAS-ORIGINAL
058700         END-IF
058800         MOVE WKS-HORAS-CALC TO ATT-TOTAL-HOURS
058900         MOVE WKS-REG-CALC   TO ATT-REG-HOURS
059000         MOVE WKS-OT-CALC    TO ATT-OT-HOURS
059100         MOVE WKS-UT-CALC    TO ATT-UT-HOURS
059200         MOVE 'TO' TO ATT-STATUS
059300         REWRITE REG-OJATT
059400             INVALID KEY
059500                 MOVE 'REWRITE' TO ACCION
059600                 MOVE ATT-BADGE TO LLAVE
059700                 MOVE 'OJATT'   TO ARCHIVO
059800                 CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
059900                         LLAVE, FS-ATTEND, FSE-ATTEND
060000         END-REWRITE
060100         ADD WKS-HORAS-CALC TO STU-TOTAL-HOURS
060200         REWRITE REG-OJSTU
060300             INVALID KEY
060400                 MOVE 'REWRITE' TO ACCION
060500                 MOVE STU-BADGE TO LLAVE
060600                 MOVE 'OJSTU'   TO ARCHIVO
060700                 CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
060800                         LLAVE, FS-STUDENT, FSE-STUDENT
060900         END-REWRITE
061000         ADD 1 TO WKS-EVENTOS-ACEPTADOS
061100         MOVE ATT-TIME-OUT TO WKS-TS-ENTRADA
061200         PERFORM FORMATA-HORA-DESPLIEGUE
061300         STRING 'SALIDA   BADGE=' DELIMITED BY SIZE
061400                 ATT-BADGE DELIMITED BY SIZE
061500                 ' NOMBRE=' DELIMITED BY SIZE
061600                 STU-NAME DELIMITED BY SIZE
061700                 ' HORA=' DELIMITED BY SIZE
061800                 WKS-HORA-DESPLIEGUE-TXT DELIMITED BY SIZE
061900                 ' HORAS=' DELIMITED BY SIZE
062000                 ATT-TOTAL-HOURS DELIMITED BY SIZE
062100                 ' TOTAL-ACUM=' DELIMITED BY SIZE
062200                 STU-TOTAL-HOURS DELIMITED BY SIZE
062300                 ' DESCANSO=' DELIMITED BY SIZE
062400                 ATT-BREAK-DEDUCTED DELIMITED BY SIZE
062500                 INTO WKS-LINEA-RESPUESTA
062600         PERFORM ESCRIBE-RESPUESTA
062700     END-IF.
062800 PROCESA-SALIDA-E.
062900     EXIT.
063000*----------------------------------------------------------------*
063100*    RECOLECTA LAS ANOTACIONES DE OJTSK01 DEL RATO QUE DURO LA   *
063200*    SESION (LLAVE ALTERNA TSK-ATT-ID) PARA PASARLAS A OJTSKF00. *
063300*----------------------------------------------------------------*
063400 RECOLECTA-TAREAS-DE-LA-SESION SECTION.
063500     MOVE ZERO TO WKS-TASK-COUNT
063600     MOVE ATT-ID TO TSK-ATT-ID
063700     START TASK-FILE KEY IS NOT LESS THAN TSK-ATT-ID
063800             INVALID KEY
063900         MOVE '23' TO FS-TASK
064000     END-START
064100     PERFORM LEE-TAREA-DE-LA-SESION
064200     PERFORM EVALUA-TAREA-DE-LA-SESION
064300             UNTIL FS-TASK = '10' OR WKS-TASK-COUNT = 50
064400     MOVE '00' TO FS-TASK.
064500 RECOLECTA-TAREAS-DE-LA-SESION-E.
064600     EXIT.
064700 LEE-TAREA-DE-LA-SESION SECTION.
064800     READ TASK-FILE NEXT RECORD
064900         AT END
065000             MOVE '10' TO FS-TASK
065100     END-READ.
065200 LEE-TAREA-DE-LA-SESION-E.
065300     EXIT.
065400 EVALUA-TAREA-DE-LA-SESION SECTION.
065500     IF TSK-ATT-ID NOT = ATT-ID
065600         MOVE '10' TO FS-TASK
065700     ELSE
065800         ADD 1 TO WKS-TASK-COUNT
065900         MOVE TSK-COMPLETED-AT TO
066000              WKS-TAREA-COMPLETED-AT (WKS-TASK-COUNT)
066100         MOVE TSK-TIMEOUT-FLAG TO
066200              WKS-TAREA-TIMEOUT-FLAG (WKS-TASK-COUNT)
066300         MOVE TSK-DESC TO
066400              WKS-TAREA-DESC (WKS-TASK-COUNT)
066500         PERFORM LEE-TAREA-DE-LA-SESION
066600     END-IF.
066700 EVALUA-TAREA-DE-LA-SESION-E.
066800     EXIT.
066900 CALCULA-HORAS-ORIGINAL SECTION.
067000     MOVE ATT-TIME-IN TO WKS-TS-ENTRADA
067100     PERFORM CALCULA-MINUTOS-ABSOLUTOS
067200     MOVE WKS-MIN-ABS TO WKS-TIME-IN-ABS
067300     MOVE ATT-TIME-OUT TO WKS-TS-ENTRADA
067400     PERFORM CALCULA-MINUTOS-ABSOLUTOS
067500     MOVE WKS-MIN-ABS TO WKS-TIME-OUT-ABS
067600     COMPUTE WKS-MIN-PARA-DESCANSO =
067700             WKS-TIME-OUT-ABS - WKS-TIME-IN-ABS
067800     PERFORM APLICA-DESCANSO
067900     MOVE WKS-MIN-PARA-DESCANSO TO WKS-MIN-PARA-REDONDEAR
068000     PERFORM REDONDEA-MINUTOS-A-HORAS
068100     MOVE WKS-HORAS-REDONDEADAS TO WKS-HORAS-CALC
068200     PERFORM DIVIDE-REGULAR-OVERTIME-UNDERTIME
068300     MOVE WKS-DESCANSO-APLICADO TO ATT-BREAK-DEDUCTED.
068400 CALCULA-HORAS-ORIGINAL-E.
068500     EXIT.
068600******************************************************************
068700*  CALCULA-HORAS-HORARIO  --  R4. ENTRADA/SALIDA CONTRA EL       *
068800*  HORARIO PROGRAMADO DEL ALUMNO (SIN OVERRIDE APROBADO).        *
068900******************************************************************
069000 CALCULA-HORAS-HORARIO SECTION.
069100     MOVE 'N' TO WKS-LLEGO-TARDE
069200     MOVE ZERO TO WKS-MIN-ATRASO
069300     MOVE ATT-TIME-IN TO WKS-HORA-DE-EVENTO
069400     COMPUTE WKS-A-MIN = (WKS-HDE-HORA * 60) + WKS-HDE-MINUTO
069500     MOVE STU-SCHED-START TO WKS-HORA-PROGRAMADA
069600     COMPUTE WKS-S-MIN = (WKS-HP-HORA * 60) + WKS-HP-MINUTO
069700     MOVE STU-SCHED-END TO WKS-HORA-PROGRAMADA
069800     COMPUTE WKS-E-MIN = (WKS-HP-HORA * 60) + WKS-HP-MINUTO
069900     COMPUTE WKS-G-MIN = STU-GRACE-MIN
070000*--------------------------------------------------------------*
070100*    PASO 1.  INICIO EFECTIVO.                                  *
070200*--------------------------------------------------------------*
070300     IF WKS-A-MIN < WKS-S-MIN
070400         MOVE WKS-S-MIN TO WKS-EFECTIVO-INICIO-MIN
070500     ELSE
070600         IF WKS-A-MIN > (WKS-S-MIN + WKS-G-MIN)
070700             MOVE WKS-A-MIN TO WKS-EFECTIVO-INICIO-MIN
070800             MOVE 'Y' TO WKS-LLEGO-TARDE
070900             COMPUTE WKS-MIN-ATRASO =
071000                     WKS-A-MIN - (WKS-S-MIN + WKS-G-MIN)
071100         ELSE
071200             MOVE WKS-S-MIN TO WKS-EFECTIVO-INICIO-MIN
071300         END-IF
071400     END-IF
071500*--------------------------------------------------------------*
071600*    PASO 2.  FIN REQUERIDO.                                    *
071700*--------------------------------------------------------------*
071800     COMPUTE WKS-FIN-REQUERIDO-MIN = WKS-E-MIN + WKS-MIN-ATRASO
071900*--------------------------------------------------------------*
072000*    PASO 3.  SI EL FIN REQUERIDO QUEDA ANTES DEL INICIO         *
072100*    EFECTIVO (HORARIO QUE CRUZA MEDIANOCHE O SESION QUE PASA    *
072200*    AL DIA SIGUIENTE), EL FIN REQUERIDO CAE AL DIA SIGUIENTE.   *
072300*--------------------------------------------------------------*
072400     MOVE ATT-TIME-IN TO WKS-TS-ENTRADA
072500     MOVE ZERO TO WKS-TE-HORA WKS-TE-MINUTO WKS-TE-SEGUNDO
072600     PERFORM CALCULA-MINUTOS-ABSOLUTOS
072700     MOVE WKS-MIN-ABS TO WKS-MEDIANOCHE-ABS
072800     COMPUTE WKS-INICIO-EFECTIVO-ABS =
072900             WKS-MEDIANOCHE-ABS + WKS-EFECTIVO-INICIO-MIN
073000     IF WKS-FIN-REQUERIDO-MIN < WKS-EFECTIVO-INICIO-MIN
073100         COMPUTE WKS-FIN-REQUERIDO-ABS =
073200                 WKS-MEDIANOCHE-ABS + WKS-FIN-REQUERIDO-MIN + 1440
073300     ELSE
073400         COMPUTE WKS-FIN-REQUERIDO-ABS =
073500                 WKS-MEDIANOCHE-ABS + WKS-FIN-REQUERIDO-MIN
073600     END-IF
073700     MOVE ATT-TIME-OUT TO WKS-TS-ENTRADA
073800     PERFORM CALCULA-MINUTOS-ABSOLUTOS
073900     MOVE WKS-MIN-ABS TO WKS-TIME-OUT-ABS
074000*--------------------------------------------------------------*
074100*    PASO 4 Y 5.  MINUTOS TRABAJADOS Y CLASIFICACION.            *
074200*--------------------------------------------------------------*
074300     COMPUTE WKS-TRABAJADOS-ABS =
074400             WKS-TIME-OUT-ABS - WKS-INICIO-EFECTIVO-ABS
074500     IF WKS-TRABAJADOS-ABS < 0
074600         MOVE ZERO TO WKS-TRABAJADOS-ABS
074700     END-IF
074800     IF WKS-TIME-OUT-ABS < WKS-FIN-REQUERIDO-ABS
074900         PERFORM CALCULA-HORARIO-UNDERTIME
075000     ELSE
075100         IF WKS-TIME-OUT-ABS > WKS-FIN-REQUERIDO-ABS
075200             PERFORM CALCULA-HORARIO-OVERTIME
075300         ELSE
075400             PERFORM CALCULA-HORARIO-EXACTO
075500         END-IF
075600     END-IF.
075700 CALCULA-HORAS-HORARIO-E.
075800     EXIT.
075900 CALCULA-HORARIO-UNDERTIME SECTION.
076000     MOVE WKS-TRABAJADOS-ABS TO WKS-MIN-PARA-DESCANSO
076100     PERFORM APLICA-DESCANSO
076200     MOVE WKS-DESCANSO-APLICADO TO ATT-BREAK-DEDUCTED
076300     MOVE WKS-MIN-PARA-DESCANSO TO WKS-MIN-PARA-REDONDEAR
076400     PERFORM REDONDEA-MINUTOS-A-HORAS
076500     MOVE WKS-HORAS-REDONDEADAS TO WKS-REG-CALC
076600     COMPUTE WKS-MIN-PARA-REDONDEAR =
076700             WKS-FIN-REQUERIDO-ABS - WKS-TIME-OUT-ABS
076800     PERFORM REDONDEA-MINUTOS-A-HORAS
076900     MOVE WKS-HORAS-REDONDEADAS TO WKS-UT-CALC
077000     MOVE ZERO TO WKS-OT-CALC
077100     COMPUTE WKS-HORAS-CALC = WKS-REG-CALC.
077200 CALCULA-HORARIO-UNDERTIME-E.
077300     EXIT.
077400 CALCULA-HORARIO-OVERTIME SECTION.
077500     COMPUTE WKS-MIN-PARA-DESCANSO =
077600             WKS-FIN-REQUERIDO-ABS - WKS-INICIO-EFECTIVO-ABS
077700     PERFORM APLICA-DESCANSO
077800     MOVE WKS-DESCANSO-APLICADO TO ATT-BREAK-DEDUCTED
077900     COMPUTE WKS-HORAS-ENTERAS = WKS-MIN-PARA-DESCANSO / 60
078000     IF WKS-HORAS-ENTERAS > 8
078100         MOVE 8 TO WKS-HORAS-ENTERAS
078200     END-IF
078300     COMPUTE WKS-REG-CALC = WKS-HORAS-ENTERAS
078400     COMPUTE WKS-MIN-PARA-REDONDEAR =
078500             WKS-TIME-OUT-ABS - WKS-FIN-REQUERIDO-ABS
078600     PERFORM REDONDEA-MINUTOS-A-HORAS
078700     MOVE WKS-HORAS-REDONDEADAS TO WKS-OT-CALC
078800     MOVE ZERO TO WKS-UT-CALC
078900     COMPUTE WKS-HORAS-CALC = WKS-REG-CALC + WKS-OT-CALC.
079000 CALCULA-HORARIO-OVERTIME-E.
079100     EXIT.
079200 CALCULA-HORARIO-EXACTO SECTION.
079300     MOVE WKS-TRABAJADOS-ABS TO WKS-MIN-PARA-DESCANSO
079400     PERFORM APLICA-DESCANSO
079500     MOVE WKS-DESCANSO-APLICADO TO ATT-BREAK-DEDUCTED
079600     COMPUTE WKS-HORAS-ENTERAS = WKS-MIN-PARA-DESCANSO / 60
079700     IF WKS-HORAS-ENTERAS > 8
079800         MOVE 8 TO WKS-HORAS-ENTERAS
079900     END-IF
080000     COMPUTE WKS-REG-CALC = WKS-HORAS-ENTERAS
080100     MOVE ZERO TO WKS-OT-CALC WKS-UT-CALC
080200     COMPUTE WKS-HORAS-CALC = WKS-REG-CALC.
080300 CALCULA-HORARIO-EXACTO-E.
080400     EXIT.
080500******************************************************************
080600*  DIVIDE-REGULAR-OVERTIME-UNDERTIME  --  PARTE COMUN DE R3/R8   *
080700*  QUE REPARTE EL TOTAL ENTRE REGULAR, EXTRA Y FALTANTE CONTRA   *
080800*  EL TOPE DE 8 HORAS REGULARES.                                 *
080900******************************************************************
081000 DIVIDE-REGULAR-OVERTIME-UNDERTIME SECTION.
081100     IF WKS-HORAS-CALC >= 8
081200         MOVE 8 TO WKS-REG-CALC
081300         COMPUTE WKS-OT-CALC = WKS-HORAS-CALC - 8
081400         MOVE ZERO TO WKS-UT-CALC
081500     ELSE
081600         MOVE WKS-HORAS-CALC TO WKS-REG-CALC
081700         MOVE ZERO TO WKS-OT-CALC
081800         COMPUTE WKS-UT-CALC = 8 - WKS-HORAS-CALC
081900     END-IF.
082000 DIVIDE-REGULAR-OVERTIME-UNDERTIME-E.
082100     EXIT.
082200******************************************************************
082300*  APLICA-DESCANSO  --  R2. DESCUENTA 60 MINUTOS DE ALMUERZO     *
082400*  CUANDO LA JORNADA MEDIDA ALCANZA 300 MINUTOS (5 HORAS).       *
082500******************************************************************
082600 APLICA-DESCANSO SECTION.
082700     IF WKS-MIN-PARA-DESCANSO >= 300
082800         SUBTRACT 60 FROM WKS-MIN-PARA-DESCANSO
082900         IF WKS-MIN-PARA-DESCANSO < 0
083000             MOVE ZERO TO WKS-MIN-PARA-DESCANSO
083100         END-IF
083200         MOVE 'Y' TO WKS-DESCANSO-APLICADO
083300     ELSE
083400         MOVE 'N' TO WKS-DESCANSO-APLICADO
083500     END-IF.
083600 APLICA-DESCANSO-E.
083700     EXIT.
083800******************************************************************
083900*  REDONDEA-MINUTOS-A-HORAS  --  R1. REDONDEO DE 55 MINUTOS.     *
084000******************************************************************
084100 REDONDEA-MINUTOS-A-HORAS SECTION.
084200     IF WKS-MIN-PARA-REDONDEAR < 0
084300         MOVE ZERO TO WKS-MIN-PARA-REDONDEAR
084400     END-IF
084500     COMPUTE WKS-HORAS-ENTERAS = WKS-MIN-PARA-REDONDEAR / 60
084600     COMPUTE WKS-MIN-RESIDUO =
084700             WKS-MIN-PARA-REDONDEAR - (WKS-HORAS-ENTERAS * 60)
084800     IF WKS-MIN-RESIDUO >= 55
084900         ADD 1 TO WKS-HORAS-ENTERAS
085000     END-IF
085100     COMPUTE WKS-HORAS-REDONDEADAS = WKS-HORAS-ENTERAS.
085200 REDONDEA-MINUTOS-A-HORAS-E.
085300     EXIT.
085400*----------------------------------------------------------------*
085500*    R7 -- FORMATEA WKS-TS-ENTRADA (YA CARGADO POR EL LLAMADOR)  *
085600*    REDONDEADO A LA HORA EXACTA MAS CERCANA PARA LA LINEA DE    *
085700*    RESPUESTA. NO TOCA LAS HORAS ACREDITADAS (WKS-HORAS-CALC).  *
085800*----------------------------------------------------------------*
085900 FORMATA-HORA-DESPLIEGUE SECTION.
086000     PERFORM REDONDEA-HORA-DESPLIEGUE
086100     MOVE SPACES TO WKS-HORA-DESPLIEGUE-TXT
086200     STRING WKS-TE-HORA   DELIMITED BY SIZE
086300             ':'           DELIMITED BY SIZE
086400             WKS-TE-MINUTO DELIMITED BY SIZE
086500             INTO WKS-HORA-DESPLIEGUE-TXT
086600     END-STRING.
086700 FORMATA-HORA-DESPLIEGUE-E.
086800     EXIT.
086900 ESCRIBE-RESPUESTA SECTION.
087000     MOVE WKS-LINEA-RESPUESTA TO EVR-TEXTO
087100     WRITE EVR-LINEA
087200     IF FS-EVRESP NOT = '00'
087300         MOVE 'WRITE' TO ACCION
087400         MOVE SPACES  TO LLAVE
087500         MOVE 'OJEVR' TO ARCHIVO
087600         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
087700                 LLAVE, FS-EVRESP, FSE-EVRESP
087800     END-IF
087900     MOVE SPACES TO WKS-LINEA-RESPUESTA.
088000 ESCRIBE-RESPUESTA-E.
088100     EXIT.
088200 CIERRA-ARCHIVOS SECTION.
088300     CLOSE EVENT-FILE STUDENT-FILE ATTEND-FILE TASK-FILE
088400           EVENT-RESPONSE.
088500 CIERRA-ARCHIVOS-E.
088600     EXIT.
088700*----------------------------------------------------------------*
088800*    RUTINAS COMUNES DE FECHA/HORA (VER OJDATR01)                *
088900*----------------------------------------------------------------*
089000     COPY OJDATR01.
