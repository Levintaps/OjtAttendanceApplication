000100******************************************************************
000200*  OJSTU01  --  MAESTRO DE ALUMNOS EN PRACTICA (OJT)             *
000300*  LLAVE DE ACCESO: STU-BADGE (CARNET DE 4 DIGITOS)               *
000400*  LONGITUD DE REGISTRO: 150                                      *
000500******************************************************************
000600*  2024-02-05  EEDR  TICKET OJT-0001  PRIMERA VERSION             *
000700*  2024-06-18  EEDR  TICKET OJT-0044  AGREGA STU-SCHED-ACTIVE     *
000800******************************************************************
000900 01  REG-OJSTU.
001000     02  STU-ID                    PIC 9(06).
001100     02  STU-BADGE                 PIC X(04).
001200     02  STU-NAME                  PIC X(30).
001300     02  STU-SCHOOL                PIC X(20).
001400     02  STU-REG-DATE              PIC 9(08).
001500     02  STU-OJT-START             PIC 9(08).
001600     02  STU-TOTAL-HOURS           PIC S9(05)V99.
001700     02  STU-REQ-HOURS             PIC S9(05)V99.
001800     02  STU-STATUS                PIC X(01).
001900         88  STU-ACTIVO                     VALUE 'A'.
002000         88  STU-INACTIVO                   VALUE 'I'.
002100         88  STU-COMPLETADO                 VALUE 'C'.
002200     02  STU-COMPLETION-DATE       PIC 9(08).
002300     02  STU-SCHED-START           PIC 9(04).
002400     02  STU-SCHED-END             PIC 9(04).
002500     02  STU-GRACE-MIN             PIC 9(03).
002600     02  STU-SCHED-ACTIVE          PIC X(01).
002700         88  STU-CON-HORARIO               VALUE 'Y'.
002800         88  STU-SIN-HORARIO               VALUE 'N'.
002900     02  FILLER                    PIC X(39).
