000100******************************************************************
000200* FECHA       : 14/02/1994                                      *
000300* PROGRAMADOR : EDGAR ROLANDO DUARTE RIOS (EDRD)                 *
000400* APLICACION  : OJT - CONTROL DE PRACTICA SUPERVISADA            *
000500* PROGRAMA    : OJWKY01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : HOJA DE REPORTE SEMANAL DE UN ALUMNO. CALCULA LA *
000800*             : SEMANA SOLICITADA A PARTIR DEL LUNES DE LA        *
000900*             : SEMANA EN QUE INICIO SU PRACTICA, AGRUPA LOS      *
001000*             : MARCAJES POR DIA Y LISTA LAS TAREAS REALIZADAS.   *
001100* ARCHIVOS    : OJSTU=M, OJATT=M, OJTSK=M, OJWKY=G                *
001200* ACCION (ES) : M=MANTENIMIENTO, G=GENERA                        *
001300* CANAL       : BATCH                                            *
001400* INSTALADO   : 14/02/1994                                      *
001500* BPM/RATIONAL: REQ-0218                                        *
001600******************************************************************
001700*----------------------------------------------------------------*
001800*                      REGISTRO DE CAMBIOS                       *
001900*----------------------------------------------------------------*
002000* 14/02/1994 EDRD PRIMERA VERSION (HOJA SEMANAL DE HORAS DE      *
002100*            CAPACITACION DE PERSONAL NUEVO DE VENTANILLA).      *
002200* 08/11/1996 MCAL REQ-0281 AGREGA EL CALCULO DE HORAS RESTANTES  *
002300*            CONTRA LA META DEL PROGRAMA.                        *
002400* 03/10/1998 RPOR Y2K-031 REVISION DE CAMPOS DE FECHA/HORA PARA  *
002500*            EL ANO 2000. SE AMPLIA LA TARJETA DE PARAMETROS A    *
002600*            4 DIGITOS DE ANIO.                                  *
002700* 05/02/2024 EEDR OJT-0001 ADAPTA LA HOJA SEMANAL PARA LAS       *
002800*            SESIONES DE PRACTICA SUPERVISADA (ALUMNOS OJT).     *
002900* 02/09/2024 JARM OJT-0066 AGREGA LISTA DE TAREAS POR DIA DESDE  *
003000*            LA BITACORA DE TAREAS (OJTSK).                      *
003100* 22/07/2024 JARM OJT-0058 LA HORA DE ENTRADA/SALIDA DE LA TABLA *
003200*            DIARIA SE REDONDEA A LA HORA EXACTA MAS CERCANA     *
003300*            (R7) ANTES DE CONVERTIRLA A FORMATO AM/PM.          *
003400*----------------------------------------------------------------*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. OJWKY01.
003700 AUTHOR. EDGAR ROLANDO DUARTE RIOS.
003800 INSTALLATION. BANCO INDUSTRIAL - DEPARTAMENTO DE SISTEMAS.
003900 DATE-WRITTEN. 14/02/1994.
004000 DATE-COMPILED.
004100 SECURITY. USO INTERNO - DEPARTAMENTO DE PRACTICAS SUPERVISADAS.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS ALFABETICO IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CONTROL-CARD ASSIGN TO OJWKYPM
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS FS-PARM
005200                            FSE-PARM.
005300     SELECT STUDENT-FILE ASSIGN TO OJSTU
005400            ORGANIZATION IS INDEXED
005500            ACCESS       IS DYNAMIC
005600            RECORD KEY   IS STU-BADGE
005700            FILE STATUS  IS FS-STUDENT
005800                            FSE-STUDENT.
005900     SELECT ATTEND-FILE ASSIGN TO OJATT
006000            ORGANIZATION IS INDEXED
006100            ACCESS       IS DYNAMIC
006200            RECORD KEY   IS ATT-ID
006300            ALTERNATE RECORD KEY IS ATT-BADGE WITH DUPLICATES
006400            FILE STATUS  IS FS-ATTEND
006500                            FSE-ATTEND.
006600     SELECT TASK-FILE ASSIGN TO OJTSK
006700            ORGANIZATION IS INDEXED
006800            ACCESS       IS DYNAMIC
006900            RECORD KEY   IS TSK-ID
007000            ALTERNATE RECORD KEY IS TSK-ATT-ID WITH DUPLICATES
007100            FILE STATUS  IS FS-TASK
007200                            FSE-TASK.
007300     SELECT WEEKLY-REPORT ASSIGN TO OJWKY
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS  IS FS-WKYRPT
007600                            FSE-WKYRPT.
007700 DATA DIVISION.
007800 FILE SECTION.
007900******************************************************************
008000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008100******************************************************************
008200 FD  CONTROL-CARD.
008300 01  WKY-PARM.
008400     02  PRM-BADGE                  PIC X(04).
008500     02  PRM-SEMANA                 PIC 9(03).
008600     02  FILLER                     PIC X(07).
008700 FD  STUDENT-FILE.
008800     COPY OJSTU01.
008900 FD  ATTEND-FILE.
009000     COPY OJATT01.
009100 FD  TASK-FILE.
009200     COPY OJTSK01.
009300 FD  WEEKLY-REPORT.
009400 01  WKY-LINEA.
009500     02  WKY-TEXTO                  PIC X(128).
009600     02  FILLER                     PIC X(02).
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*               C A M P O S    D E    T R A B A J O              *
010000******************************************************************
010100     COPY OJFSE01.
010200     COPY OJDATW01.
010300 01  WKS-ESTADOS-DE-ARCHIVO.
010400     02  FS-PARM                    PIC 9(02) VALUE ZERO.
010500     02  FSE-PARM.
010600         03  FSE-PARM-RETURN        PIC S9(04) COMP-5.
010700         03  FSE-PARM-FUNCTION      PIC S9(04) COMP-5.
010800         03  FSE-PARM-FEEDBACK      PIC S9(04) COMP-5.
010900     02  FS-STUDENT                 PIC 9(02) VALUE ZERO.
011000     02  FSE-STUDENT.
011100         03  FSE-STUDENT-RETURN     PIC S9(04) COMP-5.
011200         03  FSE-STUDENT-FUNCTION   PIC S9(04) COMP-5.
011300         03  FSE-STUDENT-FEEDBACK   PIC S9(04) COMP-5.
011400     02  FS-ATTEND                  PIC 9(02) VALUE ZERO.
011500     02  FSE-ATTEND.
011600         03  FSE-ATTEND-RETURN      PIC S9(04) COMP-5.
011700         03  FSE-ATTEND-FUNCTION    PIC S9(04) COMP-5.
011800         03  FSE-ATTEND-FEEDBACK    PIC S9(04) COMP-5.
011900     02  FS-TASK                    PIC 9(02) VALUE ZERO.
012000     02  FSE-TASK.
012100         03  FSE-TASK-RETURN        PIC S9(04) COMP-5.
012200         03  FSE-TASK-FUNCTION      PIC S9(04) COMP-5.
012300         03  FSE-TASK-FEEDBACK      PIC S9(04) COMP-5.
012400     02  FS-WKYRPT                  PIC 9(02) VALUE ZERO.
012500     02  FSE-WKYRPT.
012600         03  FSE-WKYRPT-RETURN      PIC S9(04) COMP-5.
012700         03  FSE-WKYRPT-FUNCTION    PIC S9(04) COMP-5.
012800         03  FSE-WKYRPT-FEEDBACK    PIC S9(04) COMP-5.
012900 01  WKS-SWITCHES.
013000     02  WKS-ALUMNO-ENCONTRADO      PIC X(01) VALUE 'N'.
013100     02  WKS-SEMANA-VALIDA          PIC X(01) VALUE 'N'.
013200     02  WKS-FIN-REGISTROS          PIC X(01) VALUE 'N'.
013300         88  WKS-NO-HAY-MAS-REGISTROS     VALUE 'Y'.
013400     02  FILLER                     PIC X(08) VALUE SPACES.
013500 01  WKS-CONTADORES.
013600     02  WKS-I                      PIC 9(03) COMP VALUE ZERO.
013700     02  WKS-J                      PIC 9(03) COMP VALUE ZERO.
013800     02  WKS-DIAS-A-AVANZAR         PIC 9(05) COMP VALUE ZERO.
013900     02  WKS-DIA-SEMANA             PIC 9(03) COMP VALUE ZERO.
014000     02  WKS-DIAS-USADOS-COUNT      PIC 9(03) COMP VALUE ZERO.
014100     02  FILLER                     PIC X(06) VALUE SPACES.
014200*----------------------------------------------------------------*
014300*    02/09/2024 JARM OJT-0066 -- ANCLAS DE FECHA DE LA SEMANA    *
014400*    SOLICITADA (LUNES DE LA SEMANA 1, LUNES Y DOMINGO DE LA     *
014500*    SEMANA SOLICITADA, FECHA DE HOY PARA VALIDACION).           *
014600*----------------------------------------------------------------*
014700 01  WKS-LUNES-SEM1                 PIC 9(08) VALUE ZERO.
014800 01  WKS-LUNES-SEMANA-N             PIC 9(08) VALUE ZERO.
014900 01  WKS-DOMINGO-SEMANA-N           PIC 9(08) VALUE ZERO.
015000 01  WKS-FECHA-HOY                  PIC 9(06) VALUE ZERO.
015100 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
015200     02  WKS-FH-ANIO                PIC 9(02).
015300     02  WKS-FH-MES                 PIC 9(02).
015400     02  WKS-FH-DIA                 PIC 9(02).
015500 01  WKS-HOY-COMPLETA               PIC 9(08) VALUE ZERO.
015600 01  WKS-HOY-COMPLETA-R REDEFINES WKS-HOY-COMPLETA.
015700     02  WKS-HC-ANIO                PIC 9(04).
015800     02  WKS-HC-MES                 PIC 9(02).
015900     02  WKS-HC-DIA                 PIC 9(02).
016000 01  WKS-ACUMULADORES.
016100     02  WKS-TOTAL-SEMANA           PIC S9(05)V99 VALUE ZERO.
016200     02  WKS-TOTAL-ACUMULADO        PIC S9(05)V99 VALUE ZERO.
016300     02  WKS-HORAS-RESTANTES        PIC S9(05)V99 VALUE ZERO.
016400     02  FILLER                     PIC X(06) VALUE SPACES.
016500*----------------------------------------------------------------*
016600*    TABLA DE DIAS DE LA SEMANA SOLICITADA (UNA ENTRADA POR DIA  *
016700*    CON MARCAJE, MAXIMO 7 DIAS POR SEMANA)                      *
016800*----------------------------------------------------------------*
016900 01  WKS-TABLA-DIAS-SEMANA.
017000     02  WKS-DIA-ENTRY OCCURS 7 TIMES.
017100         03  WKS-DS-FECHA           PIC 9(08).
017200         03  WKS-DS-PRIMERA-ENTRADA PIC 9(14).
017300         03  WKS-DS-ULTIMA-SALIDA   PIC 9(14).
017400         03  WKS-DS-SUMA-HORAS      PIC S9(03)V99.
017500         03  WKS-DS-TAREAS          PIC X(400).
017600         03  WKS-DS-USADO           PIC X(01).
017700 01  WKS-DIA-TEMPORAL.
017800         03  WKS-DT-FECHA           PIC 9(08).
017900         03  WKS-DT-PRIMERA-ENTRADA PIC 9(14).
018000         03  WKS-DT-ULTIMA-SALIDA   PIC 9(14).
018100         03  WKS-DT-SUMA-HORAS      PIC S9(03)V99.
018200         03  WKS-DT-TAREAS          PIC X(400).
018300         03  WKS-DT-USADO           PIC X(01).
018400 01  WKS-K                          PIC 9(03) COMP VALUE ZERO.
018500 01  WKS-DIA-ENCONTRADO             PIC X(01) VALUE 'N'.
018600 01  WKS-ESPACIOS-FINALES           PIC 9(03) COMP VALUE ZERO.
018700 01  WKS-LONGITUD-DESC              PIC 9(03) COMP VALUE ZERO.
018800 01  WKS-PTR-TAREAS                 PIC 9(03) COMP VALUE 1.
018900 01  WKS-HORA-AMPM                   PIC X(08) VALUE SPACES.
019000 01  WKS-HORA-ENTRADA-TXT            PIC X(08) VALUE SPACES.
019100 01  WKS-HORA-SALIDA-TXT             PIC X(08) VALUE SPACES.
019200 01  WKS-HORA-12                     PIC 99.
019300 01  WKS-MIN-EDIT                    PIC 99.
019400 01  WKS-AMPM-TEXTO                  PIC X(02).
019500 01  WKS-FECHA-EDITADA               PIC X(10) VALUE SPACES.
019600 01  WKS-HORAS-EDIT                  PIC ZZ9.
019700 01  WKS-HORAS-SEM-EDIT              PIC ZZ9.
019800 01  WKS-HORAS-ACUM-EDIT             PIC ZZZZ9.
019900 01  WKS-HORAS-REST-EDIT             PIC ZZZZ9.
020000 PROCEDURE DIVISION.
020100******************************************************************
020200*  000-MAIN  --  CONTROL PRINCIPAL DE LA HOJA SEMANAL            *
020300******************************************************************
020400 000-MAIN SECTION.
020500     PERFORM ABRE-ARCHIVOS
020600     PERFORM LEE-PARAMETROS
020700     PERFORM BUSCA-ALUMNO
020800     IF WKS-ALUMNO-ENCONTRADO = 'Y'
020900         PERFORM CALCULA-LUNES-SEMANA-1
021000         PERFORM CALCULA-SEMANA-SOLICITADA
021100         PERFORM VALIDA-SEMANA
021200         IF WKS-SEMANA-VALIDA = 'Y'
021300             PERFORM RECOLECTA-REGISTROS-DE-LA-SEMANA
021400             PERFORM ORDENA-TABLA-DIAS
021500             PERFORM CALCULA-ACUMULADO
021600             PERFORM ESCRIBE-REPORTE
021700         ELSE
021800             PERFORM ESCRIBE-ERROR-SEMANA
021900         END-IF
022000     ELSE
022100         PERFORM ESCRIBE-ERROR-ALUMNO
022200     END-IF
022300     PERFORM CIERRA-ARCHIVOS
022400     STOP RUN.
022500 000-MAIN-E.
022600     EXIT.
022700 ABRE-ARCHIVOS SECTION.
022800     MOVE 'OJWKY01' TO PROGRAMA
022900     OPEN INPUT  CONTROL-CARD, STUDENT-FILE, ATTEND-FILE,
023000                 TASK-FILE
023100          OUTPUT WEEKLY-REPORT
023200     IF FS-PARM NOT = '00'
023300         MOVE 'OPEN'    TO ACCION
023400         MOVE SPACES    TO LLAVE
023500         MOVE 'OJWKYPM' TO ARCHIVO
023600         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023700                                FS-PARM, FSE-PARM
023800         MOVE 91 TO RETURN-CODE
023900         STOP RUN
024000     END-IF
024100     IF FS-STUDENT NOT = '00'
024200         MOVE 'OPEN'  TO ACCION
024300         MOVE SPACES  TO LLAVE
024400         MOVE 'OJSTU' TO ARCHIVO
024500         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024600                                FS-STUDENT, FSE-STUDENT
024700         MOVE 91 TO RETURN-CODE
024800         STOP RUN
024900     END-IF
025000     IF FS-ATTEND NOT = '00'
025100         MOVE 'OPEN'  TO ACCION
025200         MOVE SPACES  TO LLAVE
025300         MOVE 'OJATT' TO ARCHIVO
025400         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025500                                FS-ATTEND, FSE-ATTEND
025600         MOVE 91 TO RETURN-CODE
025700         STOP RUN
025800     END-IF
025900     IF FS-TASK NOT = '00'
026000         MOVE 'OPEN'  TO ACCION
026100         MOVE SPACES  TO LLAVE
026200         MOVE 'OJTSK' TO ARCHIVO
026300         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026400                                FS-TASK, FSE-TASK
026500         MOVE 91 TO RETURN-CODE
026600         STOP RUN
026700     END-IF.
026800 ABRE-ARCHIVOS-E.
026900     EXIT.
027000 LEE-PARAMETROS SECTION.
027100     READ CONTROL-CARD
027200         AT END
027300             MOVE SPACES TO PRM-BADGE
027400             MOVE 1      TO PRM-SEMANA
027500     END-READ
027600     IF PRM-SEMANA = ZERO
027700         MOVE 1 TO PRM-SEMANA
027800     END-IF.
027900 LEE-PARAMETROS-E.
028000     EXIT.
028100 BUSCA-ALUMNO SECTION.
028200     MOVE PRM-BADGE TO STU-BADGE
028300     READ STUDENT-FILE
028400         INVALID KEY
028500             MOVE 'N' TO WKS-ALUMNO-ENCONTRADO
028600         NOT INVALID KEY
028700             MOVE 'Y' TO WKS-ALUMNO-ENCONTRADO
028800     END-READ.
028900 BUSCA-ALUMNO-E.
029000     EXIT.
029100******************************************************************
029200*  CALCULA-LUNES-SEMANA-1  --  U5. EL LUNES DE LA SEMANA QUE      *
029300*  CONTIENE LA FECHA DE INICIO DE PRACTICA ES EL LUNES DE LA      *
029400*  SEMANA 1.                                                      *
029500******************************************************************
029600 CALCULA-LUNES-SEMANA-1 SECTION.
029700     COMPUTE WKS-TS-ENTRADA = STU-OJT-START * 1000000
029800     PERFORM CALCULA-MINUTOS-ABSOLUTOS
029900     COMPUTE WKS-DIA-SEMANA =
030000             (WKS-DIAS-ABS + 5) - ((WKS-DIAS-ABS + 5) / 7 * 7)
030100     MOVE STU-OJT-START TO WKS-FECHA-RESULT
030200     PERFORM RETROCEDE-UN-DIA
030300             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DIA-SEMANA
030400     MOVE WKS-FECHA-RESULT TO WKS-LUNES-SEM1.
030500 CALCULA-LUNES-SEMANA-1-E.
030600     EXIT.
030700 RETROCEDE-UN-DIA SECTION.
030800     SUBTRACT 1 FROM WKS-FR-DIA
030900     IF WKS-FR-DIA < 1
031000         SUBTRACT 1 FROM WKS-FR-MES
031100         IF WKS-FR-MES < 1
031200             MOVE 12 TO WKS-FR-MES
031300             SUBTRACT 1 FROM WKS-FR-ANIO
031400         END-IF
031500         MOVE DIA-EN-MES (WKS-FR-MES) TO WKS-FR-DIA
031600     END-IF.
031700 RETROCEDE-UN-DIA-E.
031800     EXIT.
031900******************************************************************
032000*  CALCULA-SEMANA-SOLICITADA  --  U5. SEMANA N = LUNES + 7*(N-1)  *
032100*  HASTA EL DOMINGO SIGUIENTE.                                    *
032200******************************************************************
032300 CALCULA-SEMANA-SOLICITADA SECTION.
032400     COMPUTE WKS-DIAS-A-AVANZAR = 7 * (PRM-SEMANA - 1)
032500     MOVE WKS-LUNES-SEM1 TO WKS-FECHA-RESULT
032600     PERFORM SUMA-HORAS-AVANZA-DIA
032700             VARYING WKS-I FROM 1 BY 1
032800             UNTIL WKS-I > WKS-DIAS-A-AVANZAR
032900     MOVE WKS-FECHA-RESULT TO WKS-LUNES-SEMANA-N
033000     PERFORM SUMA-HORAS-AVANZA-DIA
033100             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 6
033200     MOVE WKS-FECHA-RESULT TO WKS-DOMINGO-SEMANA-N.
033300 CALCULA-SEMANA-SOLICITADA-E.
033400     EXIT.
033500 VALIDA-SEMANA SECTION.
033600     ACCEPT WKS-FECHA-HOY FROM DATE
033700     COMPUTE WKS-HC-ANIO = 2000 + WKS-FH-ANIO
033800     MOVE WKS-FH-MES TO WKS-HC-MES
033900     MOVE WKS-FH-DIA TO WKS-HC-DIA
034000     IF WKS-LUNES-SEMANA-N > WKS-HOY-COMPLETA
034100         MOVE 'N' TO WKS-SEMANA-VALIDA
034200     ELSE
034300         MOVE 'Y' TO WKS-SEMANA-VALIDA
034400     END-IF.
034500 VALIDA-SEMANA-E.
034600     EXIT.
034700******************************************************************
034800*  RECOLECTA-REGISTROS-DE-LA-SEMANA  --  U5. BARRE LOS REGISTROS *
034900*  DEL ALUMNO POR LA LLAVE ALTERNA ATT-BADGE Y AGRUPA POR FECHA   *
035000*  DE TRABAJO DENTRO DE LA SEMANA SOLICITADA.                    *
035100******************************************************************
035200 RECOLECTA-REGISTROS-DE-LA-SEMANA SECTION.
035300     MOVE ZERO TO WKS-DIAS-USADOS-COUNT
035400     MOVE 'N' TO WKS-FIN-REGISTROS
035500     MOVE STU-BADGE TO ATT-BADGE
035600     START ATTEND-FILE KEY IS NOT LESS THAN ATT-BADGE
035700             INVALID KEY
035800                 MOVE 'Y' TO WKS-FIN-REGISTROS
035900     END-START
036000     IF NOT WKS-NO-HAY-MAS-REGISTROS
036100         PERFORM LEE-REGISTRO-POR-BADGE
036200         PERFORM 500-EVALUA-REGISTRO
036300                 UNTIL WKS-NO-HAY-MAS-REGISTROS
036400     END-IF.
036500 RECOLECTA-REGISTROS-DE-LA-SEMANA-E.
036600     EXIT.
036700 LEE-REGISTRO-POR-BADGE SECTION.
036800     READ ATTEND-FILE NEXT RECORD
036900         AT END
037000             MOVE 'Y' TO WKS-FIN-REGISTROS
037100     END-READ
037200     IF NOT WKS-NO-HAY-MAS-REGISTROS
037300         IF ATT-BADGE NOT = STU-BADGE
037400             MOVE 'Y' TO WKS-FIN-REGISTROS
037500         END-IF
037600     END-IF.
037700 LEE-REGISTRO-POR-BADGE-E.
037800     EXIT.
037900 500-EVALUA-REGISTRO SECTION.
038000     IF NOT ATT-TIMED-IN
038100             AND ATT-WORK-DATE NOT < WKS-LUNES-SEMANA-N
038200             AND ATT-WORK-DATE NOT > WKS-DOMINGO-SEMANA-N
038300         PERFORM 510-ACTUALIZA-DIA
038400     END-IF
038500     PERFORM LEE-REGISTRO-POR-BADGE.
038600 500-EVALUA-REGISTRO-E.
038700     EXIT.
038800 510-ACTUALIZA-DIA SECTION.
038900     MOVE 'N' TO WKS-DIA-ENCONTRADO
039000     PERFORM 511-BUSCA-UN-DIA
039100             VARYING WKS-K FROM 1 BY 1
039200             UNTIL WKS-K > WKS-DIAS-USADOS-COUNT
039300                OR WKS-DIA-ENCONTRADO = 'Y'
039400     IF WKS-DIA-ENCONTRADO = 'Y'
039500         SUBTRACT 1 FROM WKS-K
039600         PERFORM 530-ACUMULA-EN-DIA
039700     ELSE
039800         PERFORM 520-CREA-DIA
039900     END-IF.
040000 510-ACTUALIZA-DIA-E.
040100     EXIT.
040200 511-BUSCA-UN-DIA SECTION.
040300     IF WKS-DS-FECHA (WKS-K) = ATT-WORK-DATE
040400         MOVE 'Y' TO WKS-DIA-ENCONTRADO
040500     END-IF.
040600 511-BUSCA-UN-DIA-E.
040700     EXIT.
040800 520-CREA-DIA SECTION.
040900     ADD 1 TO WKS-DIAS-USADOS-COUNT
041000     MOVE WKS-DIAS-USADOS-COUNT TO WKS-K
041100     MOVE ATT-WORK-DATE  TO WKS-DS-FECHA (WKS-K)
041200     MOVE ATT-TIME-IN    TO WKS-DS-PRIMERA-ENTRADA (WKS-K)
041300     MOVE ATT-TIME-OUT   TO WKS-DS-ULTIMA-SALIDA (WKS-K)
041400     MOVE ATT-TOTAL-HOURS TO WKS-DS-SUMA-HORAS (WKS-K)
041500     MOVE SPACES         TO WKS-DS-TAREAS (WKS-K)
041600     MOVE 'Y'            TO WKS-DS-USADO (WKS-K)
041700     PERFORM 540-AGREGA-TAREAS-DEL-DIA.
041800 520-CREA-DIA-E.
041900     EXIT.
042000 530-ACUMULA-EN-DIA SECTION.
042100     IF ATT-TIME-IN < WKS-DS-PRIMERA-ENTRADA (WKS-K)
042200         MOVE ATT-TIME-IN TO WKS-DS-PRIMERA-ENTRADA (WKS-K)
042300     END-IF
042400     IF ATT-TIME-OUT > WKS-DS-ULTIMA-SALIDA (WKS-K)
042500         MOVE ATT-TIME-OUT TO WKS-DS-ULTIMA-SALIDA (WKS-K)
042600     END-IF
042700     ADD ATT-TOTAL-HOURS TO WKS-DS-SUMA-HORAS (WKS-K)
042800     PERFORM 540-AGREGA-TAREAS-DEL-DIA.
042900 530-ACUMULA-EN-DIA-E.
043000     EXIT.
043100*----------------------------------------------------------------*
043200*    02/09/2024 JARM OJT-0066 -- LISTA LAS TAREAS DE LA BITACORA *
043300*    (OJTSK) PARA ESTE REGISTRO; SI NO HAY NINGUNA, USA EL TEXTO *
043400*    CONSOLIDADO DE ATT-TASKS COMO RESPALDO.                      *
043500*----------------------------------------------------------------*
043600 540-AGREGA-TAREAS-DEL-DIA SECTION.
043700     MOVE 1 TO WKS-J
043800     MOVE ATT-ID TO TSK-ATT-ID
043900     START TASK-FILE KEY IS NOT LESS THAN TSK-ATT-ID
044000             INVALID KEY
044100                 MOVE 9 TO WKS-J
044200     END-START
044300     IF WKS-J NOT = 9
044400         PERFORM 541-LEE-TAREA
044500         PERFORM 542-AGREGA-UNA-TAREA
044600                 UNTIL WKS-J = 9
044700                    OR TSK-ATT-ID NOT = ATT-ID
044800     END-IF
044900     IF WKS-J = 1
045000         PERFORM 543-AGREGA-RESPALDO
045100     END-IF.
045200 540-AGREGA-TAREAS-DEL-DIA-E.
045300     EXIT.
045400 541-LEE-TAREA SECTION.
045500     READ TASK-FILE NEXT RECORD
045600         AT END
045700             MOVE 9 TO WKS-J
045800     END-READ.
045900 541-LEE-TAREA-E.
046000     EXIT.
046100 542-AGREGA-UNA-TAREA SECTION.
046200     IF TSK-ATT-ID = ATT-ID
046300         MOVE 2 TO WKS-J
046400         PERFORM 544-CALCULA-POSICION-PTR
046500         MOVE ZERO TO WKS-ESPACIOS-FINALES
046600         INSPECT TSK-DESC
046700                 TALLYING WKS-ESPACIOS-FINALES FOR TRAILING SPACES
046800         COMPUTE WKS-LONGITUD-DESC = 60 - WKS-ESPACIOS-FINALES
046900         IF WKS-LONGITUD-DESC < 1
047000             MOVE 1 TO WKS-LONGITUD-DESC
047100         END-IF
047200         IF WKS-PTR-TAREAS = 1
047300             STRING '- ' DELIMITED BY SIZE
047400                     TSK-DESC (1:WKS-LONGITUD-DESC) DELIMITED BY SIZE
047500                     INTO WKS-DS-TAREAS (WKS-K)
047600                     WITH POINTER WKS-PTR-TAREAS
047700             END-STRING
047800         ELSE
047900             STRING '; - ' DELIMITED BY SIZE
048000                     TSK-DESC (1:WKS-LONGITUD-DESC) DELIMITED BY SIZE
048100                     INTO WKS-DS-TAREAS (WKS-K)
048200                     WITH POINTER WKS-PTR-TAREAS
048300             END-STRING
048400         END-IF
048500         PERFORM 541-LEE-TAREA
048600     END-IF.
048700 542-AGREGA-UNA-TAREA-E.
048800     EXIT.
048900 543-AGREGA-RESPALDO SECTION.
049000     IF ATT-TASKS NOT = SPACES
049100         PERFORM 544-CALCULA-POSICION-PTR
049200         MOVE ZERO TO WKS-ESPACIOS-FINALES
049300         INSPECT ATT-TASKS
049400                 TALLYING WKS-ESPACIOS-FINALES FOR TRAILING SPACES
049500         COMPUTE WKS-LONGITUD-DESC = 60 - WKS-ESPACIOS-FINALES
049600         IF WKS-LONGITUD-DESC < 1
049700             MOVE 1 TO WKS-LONGITUD-DESC
049800         END-IF
049900         STRING '- ' DELIMITED BY SIZE
050000                 ATT-TASKS (1:WKS-LONGITUD-DESC) DELIMITED BY SIZE
050100                 INTO WKS-DS-TAREAS (WKS-K)
050200                 WITH POINTER WKS-PTR-TAREAS
050300         END-STRING
050400     END-IF.
050500 543-AGREGA-RESPALDO-E.
050600     EXIT.
050700*----------------------------------------------------------------*
050800*    BUSCA LA PRIMERA POSICION EN BLANCO DEL BUFFER DE TAREAS    *
050900*    DEL DIA PARA SEGUIR AGREGANDO TEXTO SIN SOBREESCRIBIR LO     *
051000*    QUE YA SE HABIA ACUMULADO.                                  *
051100*----------------------------------------------------------------*
051200 544-CALCULA-POSICION-PTR SECTION.
051300     MOVE ZERO TO WKS-ESPACIOS-FINALES
051400     INSPECT WKS-DS-TAREAS (WKS-K)
051500             TALLYING WKS-ESPACIOS-FINALES FOR TRAILING SPACES
051600     COMPUTE WKS-PTR-TAREAS = 400 - WKS-ESPACIOS-FINALES + 1
051700     IF WKS-PTR-TAREAS < 1
051800         MOVE 1 TO WKS-PTR-TAREAS
051900     END-IF.
052000 544-CALCULA-POSICION-PTR-E.
052100     EXIT.
052200******************************************************************
052300*  ORDENA-TABLA-DIAS  --  ORDENA LOS DIAS USADOS EN FORMA         *
052400*  ASCENDENTE DE FECHA PARA LA IMPRESION (TABLA PEQUENA, BURBUJA) *
052500******************************************************************
052600 ORDENA-TABLA-DIAS SECTION.
052700     PERFORM 600-PASADA-BURBUJA
052800             VARYING WKS-I FROM 1 BY 1
052900             UNTIL WKS-I >= WKS-DIAS-USADOS-COUNT.
053000 ORDENA-TABLA-DIAS-E.
053100     EXIT.
053200 600-PASADA-BURBUJA SECTION.
053300     PERFORM 610-COMPARA-Y-CAMBIA
053400             VARYING WKS-J FROM 1 BY 1
053500             UNTIL WKS-J >= (WKS-DIAS-USADOS-COUNT - WKS-I + 1).
053600 600-PASADA-BURBUJA-E.
053700     EXIT.
053800 610-COMPARA-Y-CAMBIA SECTION.
053900     IF WKS-DS-FECHA (WKS-J) > WKS-DS-FECHA (WKS-J + 1)
054000         MOVE WKS-DIA-ENTRY (WKS-J)     TO WKS-DIA-TEMPORAL
054100         MOVE WKS-DIA-ENTRY (WKS-J + 1)  TO WKS-DIA-ENTRY (WKS-J)
054200         MOVE WKS-DIA-TEMPORAL           TO WKS-DIA-ENTRY (WKS-J + 1)
054300     END-IF.
054400 610-COMPARA-Y-CAMBIA-E.
054500     EXIT.
054600******************************************************************
054700*  CALCULA-ACUMULADO  --  U5. SUMA TODOS LOS REGISTROS DEL       *
054800*  ALUMNO DESDE EL PRIMER LUNES HASTA EL DOMINGO DE LA SEMANA    *
054900*  SOLICITADA (NO EXISTEN REGISTROS ANTERIORES AL INICIO DE LA   *
055000*  PRACTICA, POR LO QUE BASTA EL LIMITE SUPERIOR).               *
055100******************************************************************
055200 CALCULA-ACUMULADO SECTION.
055300     MOVE ZERO TO WKS-TOTAL-ACUMULADO WKS-TOTAL-SEMANA
055400     MOVE STU-BADGE TO ATT-BADGE
055500     MOVE 'N' TO WKS-FIN-REGISTROS
055600     START ATTEND-FILE KEY IS NOT LESS THAN ATT-BADGE
055700             INVALID KEY
055800                 MOVE 'Y' TO WKS-FIN-REGISTROS
055900     END-START
056000     IF NOT WKS-NO-HAY-MAS-REGISTROS
056100         PERFORM LEE-REGISTRO-POR-BADGE
056200         PERFORM 700-ACUMULA-REGISTRO
056300                 UNTIL WKS-NO-HAY-MAS-REGISTROS
056400     END-IF
056500     PERFORM 710-SUMA-UN-DIA
056600             VARYING WKS-I FROM 1 BY 1
056700             UNTIL WKS-I > WKS-DIAS-USADOS-COUNT
056800     COMPUTE WKS-HORAS-RESTANTES =
056900             STU-REQ-HOURS - WKS-TOTAL-ACUMULADO
057000     IF WKS-HORAS-RESTANTES < 0
057100         MOVE ZERO TO WKS-HORAS-RESTANTES
057200     END-IF.
057300 CALCULA-ACUMULADO-E.
057400     EXIT.
057500 710-SUMA-UN-DIA SECTION.
057600     ADD WKS-DS-SUMA-HORAS (WKS-I) TO WKS-TOTAL-SEMANA.
057700 710-SUMA-UN-DIA-E.
057800     EXIT.
057900 700-ACUMULA-REGISTRO SECTION.
058000     IF NOT ATT-TIMED-IN
058100             AND ATT-WORK-DATE NOT > WKS-DOMINGO-SEMANA-N
058200         ADD ATT-TOTAL-HOURS TO WKS-TOTAL-ACUMULADO
058300     END-IF
058400     PERFORM LEE-REGISTRO-POR-BADGE.
058500 700-ACUMULA-REGISTRO-E.
058600     EXIT.
058700******************************************************************
058800*  ESCRIBE-REPORTE  --  U5. TITULO, BANNER DE SEMANA, TABLA DE    *
058900*  5 COLUMNAS POR DIA Y PIE DE TOTALES.                           *
059000******************************************************************
059100 ESCRIBE-REPORTE SECTION.
059200     MOVE SPACES TO WKY-LINEA
059300     STRING 'BANCO INDUSTRIAL - PRACTICA SUPERVISADA'
059400             DELIMITED BY SIZE INTO WKY-TEXTO
059500     END-STRING
059600     PERFORM ESCRIBE-LINEA-REPORTE
059700     MOVE SPACES TO WKY-LINEA
059800     STRING 'WEEKLY REPORT SHEET' DELIMITED BY SIZE
059900             INTO WKY-TEXTO
060000     END-STRING
060100     PERFORM ESCRIBE-LINEA-REPORTE
060200     MOVE SPACES TO WKY-LINEA
060300     STRING STU-NAME DELIMITED BY SIZE
060400             '  '    DELIMITED BY SIZE
060500             STU-SCHOOL DELIMITED BY SIZE
060600             INTO WKY-TEXTO
060700     END-STRING
060800     PERFORM ESCRIBE-LINEA-REPORTE
060900     MOVE SPACES TO WKY-LINEA
061000     STRING 'WEEK NO. ' DELIMITED BY SIZE
061100             PRM-SEMANA DELIMITED BY SIZE
061200             INTO WKY-TEXTO
061300     END-STRING
061400     PERFORM ESCRIBE-LINEA-REPORTE
061500     MOVE SPACES TO WKY-LINEA
061600     STRING 'DATE       TIME IN   TIME OUT  HOURS TASK/LEARNING'
061700             DELIMITED BY SIZE INTO WKY-TEXTO
061800     END-STRING
061900     PERFORM ESCRIBE-LINEA-REPORTE
062000     PERFORM 800-ESCRIBE-UN-DIA
062100             VARYING WKS-I FROM 1 BY 1
062200             UNTIL WKS-I > WKS-DIAS-USADOS-COUNT
062300     MOVE WKS-TOTAL-SEMANA TO WKS-HORAS-SEM-EDIT
062400     MOVE SPACES TO WKY-LINEA
062500     STRING 'WEEKLY TOTAL: ' DELIMITED BY SIZE
062600             WKS-HORAS-SEM-EDIT DELIMITED BY SIZE
062700             ' HOURS' DELIMITED BY SIZE
062800             INTO WKY-TEXTO
062900     END-STRING
063000     PERFORM ESCRIBE-LINEA-REPORTE
063100     MOVE WKS-TOTAL-ACUMULADO TO WKS-HORAS-ACUM-EDIT
063200     MOVE SPACES TO WKY-LINEA
063300     STRING 'TOTAL HOURS COMPLETED: ' DELIMITED BY SIZE
063400             WKS-HORAS-ACUM-EDIT DELIMITED BY SIZE
063500             ' HOURS' DELIMITED BY SIZE
063600             INTO WKY-TEXTO
063700     END-STRING
063800     PERFORM ESCRIBE-LINEA-REPORTE
063900     MOVE WKS-HORAS-RESTANTES TO WKS-HORAS-REST-EDIT
064000     MOVE SPACES TO WKY-LINEA
064100     STRING 'HOURS REMAINING: ' DELIMITED BY SIZE
064200             WKS-HORAS-REST-EDIT DELIMITED BY SIZE
064300             ' HOURS' DELIMITED BY SIZE
064400             INTO WKY-TEXTO
064500     END-STRING
064600     PERFORM ESCRIBE-LINEA-REPORTE
064700     MOVE SPACES TO WKY-LINEA
064800     STRING 'REVISADO POR: ____________________________'
064900             DELIMITED BY SIZE INTO WKY-TEXTO
065000     END-STRING
065100     PERFORM ESCRIBE-LINEA-REPORTE.
065200 ESCRIBE-REPORTE-E.
065300     EXIT.
065400 800-ESCRIBE-UN-DIA SECTION.
065500     PERFORM FORMATA-FECHA-DIA
065600     PERFORM FORMATA-HORA-AMPM-ENTRADA
065700     PERFORM FORMATA-HORA-AMPM-SALIDA
065800     MOVE WKS-DS-SUMA-HORAS (WKS-I) TO WKS-HORAS-EDIT
065900     MOVE SPACES TO WKY-LINEA
066000     STRING WKS-FECHA-EDITADA   DELIMITED BY SIZE
066100             ' '                DELIMITED BY SIZE
066200             WKS-HORA-ENTRADA-TXT DELIMITED BY SIZE
066300             ' - '              DELIMITED BY SIZE
066400             WKS-HORA-SALIDA-TXT  DELIMITED BY SIZE
066500             '  '               DELIMITED BY SIZE
066600             WKS-HORAS-EDIT     DELIMITED BY SIZE
066700             ' HRS'             DELIMITED BY SIZE
066800             INTO WKY-TEXTO
066900     END-STRING
067000     PERFORM ESCRIBE-LINEA-REPORTE
067100     IF WKS-DS-TAREAS (WKS-I) NOT = SPACES
067200         PERFORM 810-ESCRIBE-TAREAS-DEL-DIA
067300     END-IF.
067400 800-ESCRIBE-UN-DIA-E.
067500     EXIT.
067600*----------------------------------------------------------------*
067700*    REESCRIBE LA LINEA DE RESUMEN DEL DIA CON TODAS LAS         *
067800*    COLUMNAS ANTES DE IMPRIMIR LAS TAREAS.                      *
067900*----------------------------------------------------------------*
068000 810-ESCRIBE-TAREAS-DEL-DIA SECTION.
068100     MOVE SPACES TO WKY-LINEA
068200     STRING '           '              DELIMITED BY SIZE
068300             WKS-DS-TAREAS (WKS-I)      DELIMITED BY SIZE
068400             INTO WKY-TEXTO
068500     END-STRING
068600     PERFORM ESCRIBE-LINEA-REPORTE.
068700 810-ESCRIBE-TAREAS-DEL-DIA-E.
068800     EXIT.
068900 FORMATA-FECHA-DIA SECTION.
069000     MOVE WKS-DS-FECHA (WKS-I) TO WKS-FECHA-RESULT
069100     MOVE SPACES TO WKS-FECHA-EDITADA
069200     STRING WKS-FR-MES  DELIMITED BY SIZE
069300             '/'          DELIMITED BY SIZE
069400             WKS-FR-DIA   DELIMITED BY SIZE
069500             '/'          DELIMITED BY SIZE
069600             WKS-FR-ANIO  DELIMITED BY SIZE
069700             INTO WKS-FECHA-EDITADA
069800     END-STRING.
069900 FORMATA-FECHA-DIA-E.
070000     EXIT.
070100 FORMATA-HORA-AMPM-ENTRADA SECTION.
070200     MOVE WKS-DS-PRIMERA-ENTRADA (WKS-I) TO WKS-TS-ENTRADA
070300     PERFORM FORMATA-AMPM
070400     MOVE WKS-HORA-AMPM TO WKS-HORA-ENTRADA-TXT.
070500 FORMATA-HORA-AMPM-ENTRADA-E.
070600     EXIT.
070700 FORMATA-HORA-AMPM-SALIDA SECTION.
070800     IF WKS-DS-ULTIMA-SALIDA (WKS-I) = ZERO
070900         MOVE '--:-- --' TO WKS-HORA-SALIDA-TXT
071000     ELSE
071100         MOVE WKS-DS-ULTIMA-SALIDA (WKS-I) TO WKS-TS-ENTRADA
071200         PERFORM FORMATA-AMPM
071300         MOVE WKS-HORA-AMPM TO WKS-HORA-SALIDA-TXT
071400     END-IF.
071500 FORMATA-HORA-AMPM-SALIDA-E.
071600     EXIT.
071700*----------------------------------------------------------------*
071800*    CONVIERTE WKS-TS-ENTRADA (YA CARGADO) A TEXTO HH:MM AM/PM   *
071900*----------------------------------------------------------------*
072000 FORMATA-AMPM SECTION.
072100     PERFORM REDONDEA-HORA-DESPLIEGUE
072200     MOVE WKS-TE-MINUTO TO WKS-MIN-EDIT
072300     IF WKS-TE-HORA = 0
072400         MOVE 12 TO WKS-HORA-12
072500         MOVE 'AM' TO WKS-AMPM-TEXTO
072600     ELSE
072700         IF WKS-TE-HORA < 12
072800             MOVE WKS-TE-HORA TO WKS-HORA-12
072900             MOVE 'AM' TO WKS-AMPM-TEXTO
073000         ELSE
073100             IF WKS-TE-HORA = 12
073200                 MOVE 12 TO WKS-HORA-12
073300                 MOVE 'PM' TO WKS-AMPM-TEXTO
073400             ELSE
073500                 COMPUTE WKS-HORA-12 = WKS-TE-HORA - 12
073600                 MOVE 'PM' TO WKS-AMPM-TEXTO
073700             END-IF
073800         END-IF
073900     END-IF
074000     MOVE SPACES TO WKS-HORA-AMPM
074100     STRING WKS-HORA-12 DELIMITED BY SIZE
074200             ':'         DELIMITED BY SIZE
074300             WKS-MIN-EDIT DELIMITED BY SIZE
074400             ' '         DELIMITED BY SIZE
074500             WKS-AMPM-TEXTO DELIMITED BY SIZE
074600             INTO WKS-HORA-AMPM
074700     END-STRING.
074800 FORMATA-AMPM-E.
074900     EXIT.
075000 ESCRIBE-ERROR-ALUMNO SECTION.
075100     MOVE SPACES TO WKY-LINEA
075200     STRING 'ALUMNO NO ENCONTRADO - CARNET: ' DELIMITED BY SIZE
075300             PRM-BADGE DELIMITED BY SIZE
075400             INTO WKY-TEXTO
075500     END-STRING
075600     PERFORM ESCRIBE-LINEA-REPORTE.
075700 ESCRIBE-ERROR-ALUMNO-E.
075800     EXIT.
075900 ESCRIBE-ERROR-SEMANA SECTION.
076000     MOVE SPACES TO WKY-LINEA
076100     STRING 'SEMANA SOLICITADA COMIENZA DESPUES DE HOY - '
076200             DELIMITED BY SIZE
076300             'SEMANA RECHAZADA' DELIMITED BY SIZE
076400             INTO WKY-TEXTO
076500     END-STRING
076600     PERFORM ESCRIBE-LINEA-REPORTE.
076700 ESCRIBE-ERROR-SEMANA-E.
076800     EXIT.
076900 ESCRIBE-LINEA-REPORTE SECTION.
077000     WRITE WKY-LINEA
077100     IF FS-WKYRPT NOT = '00'
077200         MOVE 'WRITE' TO ACCION
077300         MOVE SPACES  TO LLAVE
077400         MOVE 'OJWKY' TO ARCHIVO
077500         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
077600                 LLAVE, FS-WKYRPT, FSE-WKYRPT
077700     END-IF.
077800 ESCRIBE-LINEA-REPORTE-E.
077900     EXIT.
078000 CIERRA-ARCHIVOS SECTION.
078100     CLOSE CONTROL-CARD, STUDENT-FILE, ATTEND-FILE, TASK-FILE,
078200           WEEKLY-REPORT.
078300 CIERRA-ARCHIVOS-E.
078400     EXIT.
078500*----------------------------------------------------------------*
078600*    RUTINAS COMUNES DE FECHA/HORA (VER OJDATR01)                *
078700*----------------------------------------------------------------*
078800     COPY OJDATR01.
