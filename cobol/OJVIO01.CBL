000100******************************************************************
000200* FECHA       : 30/08/1995                                      *
000300* PROGRAMADOR : MARIA CONSUELO ALVARADO LOPEZ (MCAL)             *
000400* APLICACION  : OJT - CONTROL DE PRACTICA SUPERVISADA            *
000500* PROGRAMA    : OJVIO01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ANALIZADOR DE INCUMPLIMIENTOS DE HORARIO. POR    *
000800*             : CADA MARCAJE DEL DIA DE UN ALUMNO CON HORARIO     *
000900*             : ACTIVO, DETERMINA SI LLEGO TARDE, SI SE RETIRO    *
001000*             : TEMPRANO, O AMBOS, Y PRODUCE LA LISTA DIARIA DE   *
001100*             : TARDANZAS.                                       *
001200* ARCHIVOS    : OJSTU=M, OJATT=M, OJVIO=G                        *
001300* ACCION (ES) : M=MANTENIMIENTO, G=GENERA                        *
001400* CANAL       : BATCH                                            *
001500* INSTALADO   : 30/08/1995                                      *
001600* BPM/RATIONAL: REQ-0231                                        *
001700******************************************************************
001800*----------------------------------------------------------------*
001900*                      REGISTRO DE CAMBIOS                       *
002000*----------------------------------------------------------------*
002100* 30/08/1995 MCAL PRIMERA VERSION (CONTROL DE TARDANZAS DE       *
002200*            CAJEROS EN VENTANILLA CONTRA EL HORARIO ASIGNADO).  *
002300* 14/04/1997 EDRD REQ-0305 AGREGA EL CALCULO DE SALIDA ESPERADA  *
002400*            AMPLIADA CUANDO EL EMPLEADO LLEGA TARDE.            *
002500* 01/10/1998 RPOR Y2K-031 REVISION DE CAMPOS DE FECHA PARA EL    *
002600*            ANO 2000.                                           *
002700* 05/02/2024 EEDR OJT-0001 ADAPTA EL ANALIZADOR DE HORARIO PARA  *
002800*            LOS HORARIOS DE PRACTICA DE LOS ALUMNOS OJT.        *
002900* 14/09/2024 JARM OJT-0071 AGREGA LA LISTA DIARIA DE TARDANZAS   *
003000*            SEPARADA DEL LISTADO PRINCIPAL DE INCUMPLIMIENTOS.  *
003100*----------------------------------------------------------------*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. OJVIO01.
003400 AUTHOR. MARIA CONSUELO ALVARADO LOPEZ.
003500 INSTALLATION. BANCO INDUSTRIAL - DEPARTAMENTO DE SISTEMAS.
003600 DATE-WRITTEN. 30/08/1995.
003700 DATE-COMPILED.
003800 SECURITY. USO INTERNO - DEPARTAMENTO DE PRACTICAS SUPERVISADAS.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS ALFABETICO IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CONTROL-CARD ASSIGN TO OJVIOPM
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS FS-PARM
004900                            FSE-PARM.
005000     SELECT STUDENT-FILE ASSIGN TO OJSTU
005100            ORGANIZATION IS INDEXED
005200            ACCESS       IS DYNAMIC
005300            RECORD KEY   IS STU-BADGE
005400            FILE STATUS  IS FS-STUDENT
005500                            FSE-STUDENT.
005600     SELECT ATTEND-FILE ASSIGN TO OJATT
005700            ORGANIZATION IS INDEXED
005800            ACCESS       IS SEQUENTIAL
005900            RECORD KEY   IS ATT-ID
006000            FILE STATUS  IS FS-ATTEND
006100                            FSE-ATTEND.
006200     SELECT VIOLATION-REPORT ASSIGN TO OJVIO
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS  IS FS-VIORPT
006500                            FSE-VIORPT.
006600 DATA DIVISION.
006700 FILE SECTION.
006800******************************************************************
006900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007000******************************************************************
007100 FD  CONTROL-CARD.
007200 01  VIO-PARM.
007300     02  PRM-FECHA                  PIC 9(08).
007400     02  FILLER                     PIC X(12).
007500 FD  STUDENT-FILE.
007600     COPY OJSTU01.
007700 FD  ATTEND-FILE.
007800     COPY OJATT01.
007900 FD  VIOLATION-REPORT.
008000 01  VIO-LINEA.
008100     02  VIO-TEXTO                  PIC X(128).
008200     02  FILLER                     PIC X(02).
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*               C A M P O S    D E    T R A B A J O              *
008600******************************************************************
008700     COPY OJFSE01.
008800     COPY OJDATW01.
008900 01  WKS-ESTADOS-DE-ARCHIVO.
009000     02  FS-PARM                    PIC 9(02) VALUE ZERO.
009100     02  FSE-PARM.
009200         03  FSE-PARM-RETURN        PIC S9(04) COMP-5.
009300         03  FSE-PARM-FUNCTION      PIC S9(04) COMP-5.
009400         03  FSE-PARM-FEEDBACK      PIC S9(04) COMP-5.
009500     02  FS-STUDENT                 PIC 9(02) VALUE ZERO.
009600     02  FSE-STUDENT.
009700         03  FSE-STUDENT-RETURN     PIC S9(04) COMP-5.
009800         03  FSE-STUDENT-FUNCTION   PIC S9(04) COMP-5.
009900         03  FSE-STUDENT-FEEDBACK   PIC S9(04) COMP-5.
010000     02  FS-ATTEND                  PIC 9(02) VALUE ZERO.
010100     02  FSE-ATTEND.
010200         03  FSE-ATTEND-RETURN      PIC S9(04) COMP-5.
010300         03  FSE-ATTEND-FUNCTION    PIC S9(04) COMP-5.
010400         03  FSE-ATTEND-FEEDBACK    PIC S9(04) COMP-5.
010500     02  FS-VIORPT                  PIC 9(02) VALUE ZERO.
010600     02  FSE-VIORPT.
010700         03  FSE-VIORPT-RETURN      PIC S9(04) COMP-5.
010800         03  FSE-VIORPT-FUNCTION    PIC S9(04) COMP-5.
010900         03  FSE-VIORPT-FEEDBACK    PIC S9(04) COMP-5.
011000 01  WKS-SWITCHES.
011100     02  WKS-FIN-ASISTENCIA         PIC X(01) VALUE 'N'.
011200         88  WKS-NO-HAY-MAS-ASISTENCIA    VALUE 'Y'.
011300     02  WKS-ALUMNO-ENCONTRADO      PIC X(01) VALUE 'N'.
011400     02  WKS-ES-TARDE               PIC X(01) VALUE 'N'.
011500     02  WKS-ES-TEMPRANO            PIC X(01) VALUE 'N'.
011600     02  FILLER                     PIC X(08) VALUE SPACES.
011700 01  WKS-CONTADORES.
011800     02  WKS-I                      PIC 9(03) COMP VALUE ZERO.
011900     02  WKS-TARDANZAS-COUNT        PIC 9(03) COMP VALUE ZERO.
012000     02  FILLER                     PIC X(06) VALUE SPACES.
012100*----------------------------------------------------------------*
012200*    14/09/2024 JARM OJT-0071 -- ARITMETICA DE MINUTOS-DEL-DIA   *
012300*    PARA COMPARAR HORA PROGRAMADA CONTRA HORA DE MARCAJE.       *
012400*----------------------------------------------------------------*
012500 01  WKS-HHMM-ENTRADA              PIC 9(04) COMP VALUE ZERO.
012600 01  WKS-MINUTOS-DIA                PIC 9(04) COMP VALUE ZERO.
012700 01  WKS-MIN-INICIO-PROG            PIC S9(04) COMP VALUE ZERO.
012800 01  WKS-MIN-FIN-PROG               PIC S9(04) COMP VALUE ZERO.
012900 01  WKS-MIN-LLEGADA                PIC S9(04) COMP VALUE ZERO.
013000 01  WKS-MIN-SALIDA                 PIC S9(04) COMP VALUE ZERO.
013100 01  WKS-MIN-LIMITE-LLEGADA         PIC S9(04) COMP VALUE ZERO.
013200 01  WKS-MIN-FIN-ESPERADO           PIC S9(04) COMP VALUE ZERO.
013300 01  WKS-MIN-ATRASO                 PIC S9(04) COMP VALUE ZERO.
013400 01  WKS-MIN-TEMPRANO               PIC S9(04) COMP VALUE ZERO.
013500 01  WKS-HHMM-FIN-ESPERADO          PIC 9(04) VALUE ZERO.
013600 01  WKS-FECHA-HOY                  PIC 9(06) VALUE ZERO.
013700 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
013800     02  WKS-FH-ANIO                PIC 9(02).
013900     02  WKS-FH-MES                 PIC 9(02).
014000     02  WKS-FH-DIA                 PIC 9(02).
014100 01  WKS-TIPO-VIOLACION             PIC X(30) VALUE SPACES.
014200 01  WKS-HORA-PROG-EDIT             PIC X(05) VALUE SPACES.
014300 01  WKS-HORA-LLEGADA-EDIT          PIC X(05) VALUE SPACES.
014400 01  WKS-HORA-FIN-ESP-EDIT          PIC X(05) VALUE SPACES.
014500 01  WKS-HHMM-PARA-TEXTO            PIC 9(04) VALUE ZERO.
014600 01  WKS-HORA-TEXTO-EDIT            PIC X(05) VALUE SPACES.
014700 01  WKS-ATRASO-EDIT                PIC ZZ9.
014800 01  WKS-TEMPRANO-EDIT              PIC ZZ9.
014900*----------------------------------------------------------------*
015000*    LISTA DIARIA DE TARDANZAS (MAXIMO 50 POR CORRIDA, SUFICIENTE*
015100*    PARA LA CANTIDAD DE ALUMNOS DEL PROGRAMA DE PRACTICAS).     *
015200*----------------------------------------------------------------*
015300 01  WKS-TABLA-TARDANZAS.
015400     02  WKS-TAR-ENTRY OCCURS 50 TIMES.
015500         03  TAR-BADGE              PIC X(04).
015600         03  TAR-NAME                PIC X(30).
015700         03  TAR-INICIO-PROG          PIC 9(04).
015800         03  TAR-LLEGADA              PIC 9(04).
015900         03  TAR-ATRASO-MIN           PIC S9(04).
016000         03  TAR-FIN-ESPERADO         PIC 9(04).
016100 PROCEDURE DIVISION.
016200******************************************************************
016300*  000-MAIN  --  CONTROL PRINCIPAL DEL ANALIZADOR DE HORARIO     *
016400******************************************************************
016500 000-MAIN SECTION.
016600     PERFORM ABRE-ARCHIVOS
016700     PERFORM LEE-PARAMETROS
016800     PERFORM ESCRIBE-ENCABEZADO
016900     PERFORM LEE-ASISTENCIA
017000     PERFORM 200-EVALUA-UN-REGISTRO
017100             UNTIL WKS-NO-HAY-MAS-ASISTENCIA
017200     PERFORM ESCRIBE-LISTA-TARDANZAS
017300     PERFORM CIERRA-ARCHIVOS
017400     STOP RUN.
017500 000-MAIN-E.
017600     EXIT.
017700 ABRE-ARCHIVOS SECTION.
017800     MOVE 'OJVIO01' TO PROGRAMA
017900     OPEN INPUT  CONTROL-CARD, STUDENT-FILE, ATTEND-FILE
018000          OUTPUT VIOLATION-REPORT
018100     IF FS-PARM NOT = '00'
018200         MOVE 'OPEN'    TO ACCION
018300         MOVE SPACES    TO LLAVE
018400         MOVE 'OJVIOPM' TO ARCHIVO
018500         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018600                                FS-PARM, FSE-PARM
018700         MOVE 91 TO RETURN-CODE
018800         STOP RUN
018900     END-IF
019000     IF FS-STUDENT NOT = '00'
019100         MOVE 'OPEN'  TO ACCION
019200         MOVE SPACES  TO LLAVE
019300         MOVE 'OJSTU' TO ARCHIVO
019400         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019500                                FS-STUDENT, FSE-STUDENT
019600         MOVE 91 TO RETURN-CODE
019700         STOP RUN
019800     END-IF
019900     IF FS-ATTEND NOT = '00'
020000         MOVE 'OPEN'  TO ACCION
020100         MOVE SPACES  TO LLAVE
020200         MOVE 'OJATT' TO ARCHIVO
020300         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020400                                FS-ATTEND, FSE-ATTEND
020500         MOVE 91 TO RETURN-CODE
020600         STOP RUN
020700     END-IF.
020800 ABRE-ARCHIVOS-E.
020900     EXIT.
021000 LEE-PARAMETROS SECTION.
021100     READ CONTROL-CARD
021200         AT END
021300             ACCEPT WKS-FECHA-HOY FROM DATE
021400             COMPUTE PRM-FECHA =
021500                     (2000 + WKS-FH-ANIO) * 10000
021600                   + (WKS-FH-MES * 100) + WKS-FH-DIA
021700     END-READ.
021800 LEE-PARAMETROS-E.
021900     EXIT.
022000 LEE-ASISTENCIA SECTION.
022100     READ ATTEND-FILE
022200         AT END
022300             MOVE 'Y' TO WKS-FIN-ASISTENCIA
022400     END-READ.
022500 LEE-ASISTENCIA-E.
022600     EXIT.
022700******************************************************************
022800*  200-EVALUA-UN-REGISTRO  --  U6. FILTRA POR FECHA DE TRABAJO   *
022900*  Y POR ALUMNO CON HORARIO ACTIVO ANTES DE ANALIZAR.            *
023000******************************************************************
023100 200-EVALUA-UN-REGISTRO SECTION.
023200     IF ATT-WORK-DATE = PRM-FECHA
023300         MOVE ATT-BADGE TO STU-BADGE
023400         READ STUDENT-FILE
023500             INVALID KEY
023600                 MOVE 'N' TO WKS-ALUMNO-ENCONTRADO
023700             NOT INVALID KEY
023800                 MOVE 'Y' TO WKS-ALUMNO-ENCONTRADO
023900         END-READ
024000         IF WKS-ALUMNO-ENCONTRADO = 'Y' AND STU-CON-HORARIO
024100             PERFORM 210-CALCULA-VIOLACION
024200             IF WKS-ES-TARDE = 'Y' OR WKS-ES-TEMPRANO = 'Y'
024300                 PERFORM 220-DETERMINA-TIPO
024400                 PERFORM ESCRIBE-LINEA-VIOLACION
024500                 IF WKS-ES-TARDE = 'Y'
024600                     PERFORM 230-AGREGA-TARDANZA
024700                 END-IF
024800             END-IF
024900         END-IF
025000     END-IF
025100     PERFORM LEE-ASISTENCIA.
025200 200-EVALUA-UN-REGISTRO-E.
025300     EXIT.
025400******************************************************************
025500*  210-CALCULA-VIOLACION  --  U6. LLEGADA TARDE SI LA HORA DE     *
025600*  MARCAJE ES MAYOR AL INICIO PROGRAMADO MAS LA TOLERANCIA.       *
025700*  LA HORA DE SALIDA ESPERADA SE AMPLIA CON LOS MINUTOS DE        *
025800*  DIFERENCIA ENTRE LA LLEGADA Y EL INICIO PROGRAMADO (NO CONTRA  *
025900*  EL INICIO MAS TOLERANCIA) CUANDO HUBO TARDANZA.                *
026000******************************************************************
026100 210-CALCULA-VIOLACION SECTION.
026200     MOVE STU-SCHED-START TO WKS-HHMM-ENTRADA
026300     PERFORM CONVIERTE-HHMM-A-MINUTOS
026400     MOVE WKS-MINUTOS-DIA TO WKS-MIN-INICIO-PROG
026500     MOVE STU-SCHED-END TO WKS-HHMM-ENTRADA
026600     PERFORM CONVIERTE-HHMM-A-MINUTOS
026700     MOVE WKS-MINUTOS-DIA TO WKS-MIN-FIN-PROG
026800     MOVE ATT-TIME-IN TO WKS-TS-ENTRADA
026900     COMPUTE WKS-HHMM-ENTRADA = (WKS-TE-HORA * 100) + WKS-TE-MINUTO
027000     PERFORM CONVIERTE-HHMM-A-MINUTOS
027100     MOVE WKS-MINUTOS-DIA TO WKS-MIN-LLEGADA
027200     COMPUTE WKS-MIN-LIMITE-LLEGADA =
027300             WKS-MIN-INICIO-PROG + STU-GRACE-MIN
027400     IF WKS-MIN-LLEGADA > WKS-MIN-LIMITE-LLEGADA
027500         MOVE 'Y' TO WKS-ES-TARDE
027600         COMPUTE WKS-MIN-ATRASO =
027700                 WKS-MIN-LLEGADA - WKS-MIN-LIMITE-LLEGADA
027800         COMPUTE WKS-MIN-FIN-ESPERADO =
027900                 WKS-MIN-FIN-PROG
028000               + (WKS-MIN-LLEGADA - WKS-MIN-INICIO-PROG)
028100     ELSE
028200         MOVE 'N' TO WKS-ES-TARDE
028300         MOVE ZERO TO WKS-MIN-ATRASO
028400         MOVE WKS-MIN-FIN-PROG TO WKS-MIN-FIN-ESPERADO
028500     END-IF
028600     MOVE 'N' TO WKS-ES-TEMPRANO
028700     MOVE ZERO TO WKS-MIN-TEMPRANO
028800     IF NOT ATT-TIMED-IN AND ATT-TIME-OUT NOT = ZERO
028900         MOVE ATT-TIME-OUT TO WKS-TS-ENTRADA
029000         COMPUTE WKS-HHMM-ENTRADA =
029100                 (WKS-TE-HORA * 100) + WKS-TE-MINUTO
029200         PERFORM CONVIERTE-HHMM-A-MINUTOS
029300         MOVE WKS-MINUTOS-DIA TO WKS-MIN-SALIDA
029400         IF WKS-MIN-SALIDA < WKS-MIN-FIN-ESPERADO
029500             MOVE 'Y' TO WKS-ES-TEMPRANO
029600             COMPUTE WKS-MIN-TEMPRANO =
029700                     WKS-MIN-FIN-ESPERADO - WKS-MIN-SALIDA
029800         END-IF
029900     END-IF.
030000 210-CALCULA-VIOLACION-E.
030100     EXIT.
030200*----------------------------------------------------------------*
030300*    CONVIERTE UNA HORA EN FORMATO HHMM (WKS-HHMM-ENTRADA) A      *
030400*    MINUTOS TRANSCURRIDOS DESDE MEDIANOCHE (WKS-MINUTOS-DIA).   *
030500*----------------------------------------------------------------*
030600 CONVIERTE-HHMM-A-MINUTOS SECTION.
030700     COMPUTE WKS-MINUTOS-DIA =
030800             (WKS-HHMM-ENTRADA / 100 * 60)
030900           + (WKS-HHMM-ENTRADA - (WKS-HHMM-ENTRADA / 100 * 100)).
031000 CONVIERTE-HHMM-A-MINUTOS-E.
031100     EXIT.
031200 220-DETERMINA-TIPO SECTION.
031300     IF WKS-ES-TARDE = 'Y' AND WKS-ES-TEMPRANO = 'Y'
031400         MOVE 'LATE_ARRIVAL_AND_EARLY_DEPARTURE'
031500                 TO WKS-TIPO-VIOLACION
031600     ELSE
031700         IF WKS-ES-TARDE = 'Y'
031800             MOVE 'LATE_ARRIVAL' TO WKS-TIPO-VIOLACION
031900         ELSE
032000             MOVE 'EARLY_DEPARTURE' TO WKS-TIPO-VIOLACION
032100         END-IF
032200     END-IF.
032300 220-DETERMINA-TIPO-E.
032400     EXIT.
032500 230-AGREGA-TARDANZA SECTION.
032600     IF WKS-TARDANZAS-COUNT < 50
032700         ADD 1 TO WKS-TARDANZAS-COUNT
032800         MOVE STU-BADGE           TO TAR-BADGE (WKS-TARDANZAS-COUNT)
032900         MOVE STU-NAME            TO TAR-NAME (WKS-TARDANZAS-COUNT)
033000         COMPUTE TAR-INICIO-PROG (WKS-TARDANZAS-COUNT) =
033100                 (WKS-MIN-INICIO-PROG / 60 * 100)
033200               + (WKS-MIN-INICIO-PROG -
033300                 (WKS-MIN-INICIO-PROG / 60 * 60))
033400         COMPUTE TAR-LLEGADA (WKS-TARDANZAS-COUNT) =
033500                 (WKS-MIN-LLEGADA / 60 * 100)
033600               + (WKS-MIN-LLEGADA -
033700                 (WKS-MIN-LLEGADA / 60 * 60))
033800         MOVE WKS-MIN-ATRASO      TO TAR-ATRASO-MIN (WKS-TARDANZAS-COUNT)
033900         COMPUTE TAR-FIN-ESPERADO (WKS-TARDANZAS-COUNT) =
034000                 (WKS-MIN-FIN-ESPERADO / 60 * 100)
034100               + (WKS-MIN-FIN-ESPERADO -
034200                 (WKS-MIN-FIN-ESPERADO / 60 * 60))
034300     END-IF.
034400 230-AGREGA-TARDANZA-E.
034500     EXIT.
034600 ESCRIBE-ENCABEZADO SECTION.
034700     MOVE SPACES TO VIO-LINEA
034800     STRING 'BANCO INDUSTRIAL - PRACTICA SUPERVISADA'
034900             DELIMITED BY SIZE INTO VIO-TEXTO
035000     END-STRING
035100     PERFORM ESCRIBE-LINEA-REPORTE
035200     MOVE SPACES TO VIO-LINEA
035300     STRING 'REPORTE DE INCUMPLIMIENTOS DE HORARIO - FECHA: '
035400             DELIMITED BY SIZE
035500             PRM-FECHA DELIMITED BY SIZE
035600             INTO VIO-TEXTO
035700     END-STRING
035800     PERFORM ESCRIBE-LINEA-REPORTE
035900     MOVE SPACES TO VIO-LINEA
036000     STRING 'CARNET NOMBRE                  INICIO LLEGADA '
036100             DELIMITED BY SIZE
036200             'TIPO                             ATR  FIN-ESP TEMP'
036300             DELIMITED BY SIZE
036400             INTO VIO-TEXTO
036500     END-STRING
036600     PERFORM ESCRIBE-LINEA-REPORTE.
036700 ESCRIBE-ENCABEZADO-E.
036800     EXIT.
036900 ESCRIBE-LINEA-VIOLACION SECTION.
037000     COMPUTE WKS-HHMM-FIN-ESPERADO =
037100             (WKS-MIN-FIN-ESPERADO / 60 * 100)
037200           + (WKS-MIN-FIN-ESPERADO -
037300             (WKS-MIN-FIN-ESPERADO / 60 * 60))
037400     MOVE STU-SCHED-START TO WKS-HHMM-PARA-TEXTO
037500     PERFORM FORMATA-HHMM-A-TEXTO
037600     MOVE WKS-HORA-TEXTO-EDIT TO WKS-HORA-PROG-EDIT
037700     COMPUTE WKS-HHMM-PARA-TEXTO =
037800             (WKS-MIN-LLEGADA / 60 * 100)
037900           + (WKS-MIN-LLEGADA - (WKS-MIN-LLEGADA / 60 * 60))
038000     PERFORM FORMATA-HHMM-A-TEXTO
038100     MOVE WKS-HORA-TEXTO-EDIT TO WKS-HORA-LLEGADA-EDIT
038200     MOVE WKS-HHMM-FIN-ESPERADO TO WKS-HHMM-PARA-TEXTO
038300     PERFORM FORMATA-HHMM-A-TEXTO
038400     MOVE WKS-HORA-TEXTO-EDIT TO WKS-HORA-FIN-ESP-EDIT
038500     MOVE WKS-MIN-ATRASO TO WKS-ATRASO-EDIT
038600     MOVE WKS-MIN-TEMPRANO TO WKS-TEMPRANO-EDIT
038700     MOVE SPACES TO VIO-LINEA
038800     STRING STU-BADGE     DELIMITED BY SIZE
038900             ' '          DELIMITED BY SIZE
039000             STU-NAME     DELIMITED BY SIZE
039100             ' '          DELIMITED BY SIZE
039200             WKS-HORA-PROG-EDIT DELIMITED BY SIZE
039300             '  '         DELIMITED BY SIZE
039400             WKS-HORA-LLEGADA-EDIT DELIMITED BY SIZE
039500             '  '         DELIMITED BY SIZE
039600             WKS-TIPO-VIOLACION DELIMITED BY SIZE
039700             ' '          DELIMITED BY SIZE
039800             WKS-ATRASO-EDIT DELIMITED BY SIZE
039900             '  '         DELIMITED BY SIZE
040000             WKS-HORA-FIN-ESP-EDIT DELIMITED BY SIZE
040100             ' '          DELIMITED BY SIZE
040200             WKS-TEMPRANO-EDIT DELIMITED BY SIZE
040300             INTO VIO-TEXTO
040400     END-STRING
040500     PERFORM ESCRIBE-LINEA-REPORTE.
040600 ESCRIBE-LINEA-VIOLACION-E.
040700     EXIT.
040800*----------------------------------------------------------------*
040900*    CONVIERTE WKS-HHMM-PARA-TEXTO (UN VALOR 9(04) EN FORMATO    *
041000*    HHMM) AL TEXTO HH:MM EN WKS-HORA-TEXTO-EDIT.                *
041100*----------------------------------------------------------------*
041200 FORMATA-HHMM-A-TEXTO SECTION.
041300     MOVE SPACES TO WKS-HORA-TEXTO-EDIT
041400     STRING WKS-HHMM-PARA-TEXTO(1:2) DELIMITED BY SIZE
041500             ':'                      DELIMITED BY SIZE
041600             WKS-HHMM-PARA-TEXTO(3:2) DELIMITED BY SIZE
041700             INTO WKS-HORA-TEXTO-EDIT
041800     END-STRING.
041900 FORMATA-HHMM-A-TEXTO-E.
042000     EXIT.
042100******************************************************************
042200*  ESCRIBE-LISTA-TARDANZAS  --  U6. LISTA DIARIA DE TARDANZAS    *
042300*  (HORA PROGRAMADA, LLEGADA REAL, MINUTOS DE ATRASO DESDE       *
042400*  INICIO+TOLERANCIA, HORA DE SALIDA ESPERADA).                  *
042500******************************************************************
042600 ESCRIBE-LISTA-TARDANZAS SECTION.
042700     MOVE SPACES TO VIO-LINEA
042800     STRING 'LISTA DIARIA DE TARDANZAS' DELIMITED BY SIZE
042900             INTO VIO-TEXTO
043000     END-STRING
043100     PERFORM ESCRIBE-LINEA-REPORTE
043200     MOVE SPACES TO VIO-LINEA
043300     STRING 'CARNET NOMBRE                  INICIO LLEGADA '
043400             DELIMITED BY SIZE
043500             'ATRASO FIN-ESPERADO'
043600             DELIMITED BY SIZE
043700             INTO VIO-TEXTO
043800     END-STRING
043900     PERFORM ESCRIBE-LINEA-REPORTE
044000     PERFORM 300-ESCRIBE-UNA-TARDANZA
044100             VARYING WKS-I FROM 1 BY 1
044200             UNTIL WKS-I > WKS-TARDANZAS-COUNT.
044300 ESCRIBE-LISTA-TARDANZAS-E.
044400     EXIT.
044500 300-ESCRIBE-UNA-TARDANZA SECTION.
044600     MOVE TAR-INICIO-PROG (WKS-I) TO WKS-HHMM-PARA-TEXTO
044700     PERFORM FORMATA-HHMM-A-TEXTO
044800     MOVE WKS-HORA-TEXTO-EDIT TO WKS-HORA-PROG-EDIT
044900     MOVE TAR-LLEGADA (WKS-I) TO WKS-HHMM-PARA-TEXTO
045000     PERFORM FORMATA-HHMM-A-TEXTO
045100     MOVE WKS-HORA-TEXTO-EDIT TO WKS-HORA-LLEGADA-EDIT
045200     MOVE TAR-FIN-ESPERADO (WKS-I) TO WKS-HHMM-PARA-TEXTO
045300     PERFORM FORMATA-HHMM-A-TEXTO
045400     MOVE WKS-HORA-TEXTO-EDIT TO WKS-HORA-FIN-ESP-EDIT
045500     MOVE TAR-ATRASO-MIN (WKS-I) TO WKS-ATRASO-EDIT
045600     MOVE SPACES TO VIO-LINEA
045700     STRING TAR-BADGE (WKS-I)      DELIMITED BY SIZE
045800             ' '                   DELIMITED BY SIZE
045900             TAR-NAME (WKS-I)      DELIMITED BY SIZE
046000             ' '                   DELIMITED BY SIZE
046100             WKS-HORA-PROG-EDIT    DELIMITED BY SIZE
046200             '  '                  DELIMITED BY SIZE
046300             WKS-HORA-LLEGADA-EDIT DELIMITED BY SIZE
046400             '  '                  DELIMITED BY SIZE
046500             WKS-ATRASO-EDIT       DELIMITED BY SIZE
046600             '  '                  DELIMITED BY SIZE
046700             WKS-HORA-FIN-ESP-EDIT DELIMITED BY SIZE
046800             INTO VIO-TEXTO
046900     END-STRING
047000     PERFORM ESCRIBE-LINEA-REPORTE.
047100 300-ESCRIBE-UNA-TARDANZA-E.
047200     EXIT.
047300 ESCRIBE-LINEA-REPORTE SECTION.
047400     WRITE VIO-LINEA
047500     IF FS-VIORPT NOT = '00'
047600         MOVE 'WRITE' TO ACCION
047700         MOVE SPACES  TO LLAVE
047800         MOVE 'OJVIO' TO ARCHIVO
047900         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
048000                 LLAVE, FS-VIORPT, FSE-VIORPT
048100     END-IF.
048200 ESCRIBE-LINEA-REPORTE-E.
048300     EXIT.
048400 CIERRA-ARCHIVOS SECTION.
048500     CLOSE CONTROL-CARD, STUDENT-FILE, ATTEND-FILE,
048600           VIOLATION-REPORT.
048700 CIERRA-ARCHIVOS-E.
048800     EXIT.
