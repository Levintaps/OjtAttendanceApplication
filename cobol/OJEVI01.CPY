000100******************************************************************
000200*  OJEVI01  --  TRANSACCION DE MARCAJE DE CARNET (ENTRADA)       *
000300*  ARCHIVO DE ENTRADA EN ORDEN DE EVT-TIMESTAMP                  *
000400*  LONGITUD DE REGISTRO: 80                                       *
000500******************************************************************
000600*  2024-02-05  EEDR  TICKET OJT-0001  PRIMERA VERSION             *
000700******************************************************************
000800 01  REG-OJEVT.
000900     02  EVT-TIMESTAMP             PIC 9(14).
001000     02  EVT-BADGE                 PIC X(04).
001100     02  EVT-TASKS                 PIC X(60).
001200     02  FILLER                    PIC X(02).
