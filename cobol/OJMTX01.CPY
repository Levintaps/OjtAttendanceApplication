000100******************************************************************
000200*  OJMTX01  --  TRANSACCION DE MANTENIMIENTO / ADMINISTRACION    *
000300*  ALIMENTA EL PROGRAMA OJMNT01 (ALTAS, CAMBIOS DE ESTADO,        *
000400*  CARNET, HORARIO, CORRECCIONES Y OVERRIDE DE HORARIO)          *
000500*  LONGITUD DE REGISTRO: 200                                      *
000600******************************************************************
000700*  2024-03-01  EEDR  TICKET OJT-0009  PRIMERA VERSION             *
000800*  2024-07-22  JARM  TICKET OJT-0058  AGREGA OVERRIDE Y ADMIN-COR *
000900******************************************************************
001000 01  REG-OJMTX.
001100     02  MTX-TYPE                  PIC X(02).
001200         88  MTX-ALTA-ALUMNO               VALUE 'RG'.
001300         88  MTX-CAMBIO-ESTADO             VALUE 'ST'.
001400         88  MTX-CAMBIO-CARNET             VALUE 'BD'.
001500         88  MTX-CAMBIO-HORARIO            VALUE 'SC'.
001600         88  MTX-FECHA-INICIO-OJT          VALUE 'OS'.
001700         88  MTX-COMPLETACION              VALUE 'CM'.
001800         88  MTX-OVERRIDE-SOLICITUD        VALUE 'OR'.
001900         88  MTX-OVERRIDE-REVISION         VALUE 'OV'.
002000         88  MTX-CORRECCION-ADMIN          VALUE 'AC'.
002100         88  MTX-ENTRADA-MANUAL            VALUE 'ME'.
002200     02  MTX-BADGE                 PIC X(04).
002300     02  MTX-DATE                  PIC 9(08).
002400     02  MTX-DATA                  PIC X(150).
002500*--------------------------------------------------------------*
002600*    VISTA  RG  -  ALTA DE ALUMNO                               *
002700*--------------------------------------------------------------*
002800     02  MTX-RG REDEFINES MTX-DATA.
002900         03  MTX-RG-NAME           PIC X(30).
003000         03  MTX-RG-SCHOOL         PIC X(20).
003100         03  MTX-RG-REG-DATE       PIC 9(08).
003200         03  FILLER                PIC X(92).
003300*--------------------------------------------------------------*
003400*    VISTA  ST  -  CAMBIO DE ESTADO                             *
003500*--------------------------------------------------------------*
003600     02  MTX-ST REDEFINES MTX-DATA.
003700         03  MTX-ST-NEW-STATUS     PIC X(01).
003800         03  FILLER                PIC X(149).
003900*--------------------------------------------------------------*
004000*    VISTA  BD  -  CAMBIO DE CARNET                             *
004100*--------------------------------------------------------------*
004200     02  MTX-BD REDEFINES MTX-DATA.
004300         03  MTX-BD-NEW-BADGE      PIC X(04).
004400         03  FILLER                PIC X(146).
004500*--------------------------------------------------------------*
004600*    VISTA  SC  -  CAMBIO DE HORARIO                            *
004700*--------------------------------------------------------------*
004800     02  MTX-SC REDEFINES MTX-DATA.
004900         03  MTX-SC-START          PIC 9(04).
005000         03  MTX-SC-END            PIC 9(04).
005100         03  MTX-SC-GRACE-MIN      PIC 9(03).
005200         03  MTX-SC-ACTIVE         PIC X(01).
005300         03  FILLER                PIC X(138).
005400*--------------------------------------------------------------*
005500*    VISTA  OS  -  FECHA DE INICIO DE OJT                       *
005600*--------------------------------------------------------------*
005700     02  MTX-OS REDEFINES MTX-DATA.
005800         03  MTX-OS-START-DATE     PIC 9(08).
005900         03  FILLER                PIC X(142).
006000*--------------------------------------------------------------*
006100*    VISTA  CM  -  CONFIRMACION DE COMPLETACION                 *
006200*--------------------------------------------------------------*
006300     02  MTX-CM REDEFINES MTX-DATA.
006400         03  MTX-CM-CONFIRM        PIC X(01).
006500         03  FILLER                PIC X(149).
006600*--------------------------------------------------------------*
006700*    VISTA  OR  -  SOLICITUD DE OVERRIDE DE HORARIO             *
006800*--------------------------------------------------------------*
006900     02  MTX-OR REDEFINES MTX-DATA.
007000         03  MTX-OR-ATT-ID         PIC 9(08).
007100         03  MTX-OR-SCHED-TIME     PIC 9(04).
007200         03  MTX-OR-ACTUAL-TIME    PIC 9(04).
007300         03  MTX-OR-EARLY-MIN      PIC S9(04).
007400         03  MTX-OR-REASON         PIC X(40).
007500         03  FILLER                PIC X(90).
007600*--------------------------------------------------------------*
007700*    VISTA  OV  -  REVISION DE OVERRIDE (APROBAR/RECHAZAR)      *
007800*--------------------------------------------------------------*
007900     02  MTX-OV REDEFINES MTX-DATA.
008000         03  MTX-OV-ATT-ID         PIC 9(08).
008100         03  MTX-OV-ACTION         PIC X(01).
008200             88  MTX-OV-APRUEBA            VALUE 'A'.
008300             88  MTX-OV-RECHAZA            VALUE 'R'.
008400         03  MTX-OV-REVIEWER       PIC X(10).
008500         03  FILLER                PIC X(131).
008600*--------------------------------------------------------------*
008700*    VISTA  AC  -  CORRECCION ADMINISTRATIVA DE HORAS           *
008800*--------------------------------------------------------------*
008900     02  MTX-AC REDEFINES MTX-DATA.
009000         03  MTX-AC-ATT-ID         PIC 9(08).
009100         03  MTX-AC-CORR-HOURS     PIC S9(03)V99.
009200         03  MTX-AC-REASON         PIC X(40).
009300         03  FILLER                PIC X(97).
009400*--------------------------------------------------------------*
009500*    VISTA  ME  -  ENTRADA MANUAL DE ASISTENCIA                 *
009600*--------------------------------------------------------------*
009700     02  MTX-ME REDEFINES MTX-DATA.
009800         03  MTX-ME-WORK-DATE      PIC 9(08).
009900         03  MTX-ME-TIME-IN        PIC 9(14).
010000         03  MTX-ME-TIME-OUT       PIC 9(14).
010100         03  FILLER                PIC X(114).
010200     02  FILLER                    PIC X(36).
