000100******************************************************************
000200* FECHA       : 12/01/1989                                      *
000300* PROGRAMADOR : EDGAR ROLANDO DUARTE RIOS (EDRD)                 *
000400* APLICACION  : OJT - CONTROL DE PRACTICA SUPERVISADA            *
000500* PROGRAMA    : OJMNT01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE ALUMNOS EN          *
000800*             : PRACTICA. PROCESA ALTAS, CAMBIOS DE ESTADO,       *
000900*             : CAMBIOS DE CARNET Y DE HORARIO, FECHA DE INICIO   *
001000*             : DE OJT, COMPLETACION, EL CICLO DE VIDA DE LAS     *
001100*             : SOLICITUDES DE OVERRIDE DE HORARIO, LA CORRECCION *
001200*             : ADMINISTRATIVA DE HORAS Y LA ENTRADA MANUAL DE    *
001300*             : ASISTENCIA.                                       *
001400* ARCHIVOS    : OJMTX=E, OJSTU=M, OJATT=M, OJOVR=M, OJMTR=G       *
001500* ACCION (ES) : E=ENTRADA, M=MANTENIMIENTO, G=GENERA              *
001600* CANAL       : BATCH                                            *
001700* INSTALADO   : 12/01/1989                                      *
001800* BPM/RATIONAL: REQ-0062                                        *
001900******************************************************************
002000*----------------------------------------------------------------*
002100*                      REGISTRO DE CAMBIOS                       *
002200*----------------------------------------------------------------*
002300* 12/01/1989 EDRD PRIMERA VERSION (MANTENIMIENTO DEL MAESTRO DE  *
002400*            EMPLEADOS DE VENTANILLA: ALTA, CAMBIO DE ESTADO Y   *
002500*            CAMBIO DE CARNET).                                  *
002600* 20/05/1991 MCAL REQ-0062 AGREGA MANTENIMIENTO DE HORARIO Y     *
002700*            CORRECCION ADMINISTRATIVA DE HORAS.                 *
002800* 29/09/1998 RPOR Y2K-031 REVISION DE CAMPOS DE FECHA/HORA PARA  *
002900*            EL ANO 2000.                                        *
003000* 01/03/2024 EEDR OJT-0009 ADAPTA EL MANTENIMIENTO PARA EL       *
003100*            MAESTRO DE ALUMNOS OJT (FECHA DE INICIO Y           *
003200*            COMPLETACION DE LA PRACTICA).                       *
003300* 22/07/2024 JARM OJT-0058 AGREGA EL CICLO DE VIDA DE LAS        *
003400*            SOLICITUDES DE OVERRIDE DE HORARIO Y LA ENTRADA     *
003500*            MANUAL DE ASISTENCIA.                                *
003600* 22/07/2024 JARM OJT-0058 LA CONFIRMACION DE ENTRADA MANUAL      *
003700*            MUESTRA LA HORA REDONDEADA A LA HORA EXACTA MAS      *
003800*            CERCANA (R7), NO LA HORA CRUDA DIGITADA.              *
003900*----------------------------------------------------------------*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. OJMNT01.
004200 AUTHOR. EDGAR ROLANDO DUARTE RIOS.
004300 INSTALLATION. BANCO INDUSTRIAL - DEPARTAMENTO DE SISTEMAS.
004400 DATE-WRITTEN. 12/01/1989.
004500 DATE-COMPILED.
004600 SECURITY. CONFIDENCIAL - DEPARTAMENTO DE RECURSOS HUMANOS.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS ALFABETICO IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT MAINT-TRANS ASSIGN TO OJMTX
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS FS-TRANS
005700                            FSE-TRANS.
005800     SELECT STUDENT-FILE ASSIGN TO OJSTU
005900            ORGANIZATION IS INDEXED
006000            ACCESS       IS DYNAMIC
006100            RECORD KEY   IS STU-BADGE
006200            FILE STATUS  IS FS-STUDENT
006300                            FSE-STUDENT.
006400     SELECT ATTEND-FILE ASSIGN TO OJATT
006500            ORGANIZATION IS INDEXED
006600            ACCESS       IS DYNAMIC
006700            RECORD KEY   IS ATT-ID
006800            ALTERNATE RECORD KEY IS ATT-BADGE
006900                            WITH DUPLICATES
007000            FILE STATUS  IS FS-ATTEND
007100                            FSE-ATTEND.
007200     SELECT OVERRIDE-FILE ASSIGN TO OJOVR
007300            ORGANIZATION IS INDEXED
007400            ACCESS       IS DYNAMIC
007500            RECORD KEY   IS OVR-ATT-ID
007600            FILE STATUS  IS FS-OVERRIDE
007700                            FSE-OVERRIDE.
007800     SELECT MAINT-RESP ASSIGN TO OJMTR
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS  IS FS-RESP
008100                            FSE-RESP.
008200 DATA DIVISION.
008300 FILE SECTION.
008400******************************************************************
008500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008600******************************************************************
008700 FD  MAINT-TRANS.
008800     COPY OJMTX01.
008900 FD  STUDENT-FILE.
009000     COPY OJSTU01.
009100 FD  ATTEND-FILE.
009200     COPY OJATT01.
009300 FD  OVERRIDE-FILE.
009400     COPY OJOVR01.
009500 FD  MAINT-RESP.
009600 01  MTR-LINEA.
009700     02  MTR-TEXTO                  PIC X(130).
009800     02  FILLER                     PIC X(02).
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*               C A M P O S    D E    T R A B A J O              *
010200******************************************************************
010300     COPY OJFSE01.
010400     COPY OJDATW01.
010500 01  WKS-ESTADOS-DE-ARCHIVO.
010600     02  FS-TRANS                   PIC 9(02) VALUE ZERO.
010700     02  FSE-TRANS.
010800         03  FSE-TRANS-RETURN       PIC S9(04) COMP-5.
010900         03  FSE-TRANS-FUNCTION     PIC S9(04) COMP-5.
011000         03  FSE-TRANS-FEEDBACK     PIC S9(04) COMP-5.
011100     02  FS-STUDENT                 PIC 9(02) VALUE ZERO.
011200     02  FSE-STUDENT.
011300         03  FSE-STUDENT-RETURN     PIC S9(04) COMP-5.
011400         03  FSE-STUDENT-FUNCTION   PIC S9(04) COMP-5.
011500         03  FSE-STUDENT-FEEDBACK   PIC S9(04) COMP-5.
011600     02  FS-ATTEND                  PIC 9(02) VALUE ZERO.
011700     02  FSE-ATTEND.
011800         03  FSE-ATTEND-RETURN      PIC S9(04) COMP-5.
011900         03  FSE-ATTEND-FUNCTION    PIC S9(04) COMP-5.
012000         03  FSE-ATTEND-FEEDBACK    PIC S9(04) COMP-5.
012100     02  FS-OVERRIDE                PIC 9(02) VALUE ZERO.
012200     02  FSE-OVERRIDE.
012300         03  FSE-OVERRIDE-RETURN    PIC S9(04) COMP-5.
012400         03  FSE-OVERRIDE-FUNCTION  PIC S9(04) COMP-5.
012500         03  FSE-OVERRIDE-FEEDBACK  PIC S9(04) COMP-5.
012600     02  FS-RESP                    PIC 9(02) VALUE ZERO.
012700     02  FSE-RESP.
012800         03  FSE-RESP-RETURN        PIC S9(04) COMP-5.
012900         03  FSE-RESP-FUNCTION      PIC S9(04) COMP-5.
013000         03  FSE-RESP-FEEDBACK      PIC S9(04) COMP-5.
013100 01  WKS-SWITCHES.
013200     02  WKS-FIN-TRANSACCIONES      PIC X(01) VALUE 'N'.
013300         88  WKS-NO-HAY-MAS-TRANSACCIONES VALUE 'Y'.
013400     02  WKS-FIN-ALUMNOS-ID         PIC X(01) VALUE 'N'.
013500     02  WKS-FIN-ASISTENCIA-ID      PIC X(01) VALUE 'N'.
013600     02  WKS-ALUMNO-ENCONTRADO      PIC X(01) VALUE 'N'.
013700     02  WKS-ASISTENCIA-ENCONTRADA  PIC X(01) VALUE 'N'.
013800     02  WKS-OVERRIDE-ENCONTRADA    PIC X(01) VALUE 'N'.
013900     02  WKS-SESION-ABIERTA         PIC X(01) VALUE 'N'.
014000     02  WKS-FECHA-DUPLICADA        PIC X(01) VALUE 'N'.
014100     02  WKS-TRANSACCION-ACEPTADA   PIC X(01) VALUE 'N'.
014200     02  FILLER                     PIC X(04) VALUE SPACES.
014300 01  WKS-CONTADORES.
014400     02  WKS-TRANSACCIONES-LEIDAS   PIC 9(05) COMP VALUE ZERO.
014500     02  WKS-TRANSACCIONES-ACEPTAS  PIC 9(05) COMP VALUE ZERO.
014600     02  WKS-TRANSACCIONES-RECHAZ   PIC 9(05) COMP VALUE ZERO.
014700     02  WKS-MAX-STU-ID             PIC 9(06) COMP VALUE ZERO.
014800     02  WKS-MAX-ATT-ID             PIC 9(08) COMP VALUE ZERO.
014900     02  FILLER                     PIC X(08) VALUE SPACES.
015000 01  WKS-STU-GUARDADO               PIC X(150) VALUE SPACES.
015100 01  WKS-LINEA-RESPUESTA            PIC X(130) VALUE SPACES.
015200*----------------------------------------------------------------*
015300*    22/07/2024 JARM OJT-0058 -- HORA REDONDEADA (R7) PARA LA     *
015400*    CONFIRMACION DE ENTRADA MANUAL (952-GRABA-ENTRADA-MANUAL).   *
015500*----------------------------------------------------------------*
015600 01  WKS-HORA-DESPLIEGUE-TXT        PIC X(05) VALUE SPACES.
015700*----------------------------------------------------------------*
015800*    01/03/2024 EEDR OJT-0009 -- FECHA/HORA DEL SISTEMA PARA      *
015900*    VALIDAR QUE NINGUNA FECHA DE TRANSACCION CAIGA EN EL FUTURO. *
016000*----------------------------------------------------------------*
016100 01  WKS-FECHA-HOY                  PIC 9(06) VALUE ZERO.
016200 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
016300     02  WKS-FH-ANIO                PIC 9(02).
016400     02  WKS-FH-MES                 PIC 9(02).
016500     02  WKS-FH-DIA                 PIC 9(02).
016600 01  WKS-HOY-COMPLETA               PIC 9(08) VALUE ZERO.
016700 01  WKS-HOY-COMPLETA-R REDEFINES WKS-HOY-COMPLETA.
016800     02  WKS-HC-ANIO                PIC 9(04).
016900     02  WKS-HC-MES                 PIC 9(02).
017000     02  WKS-HC-DIA                 PIC 9(02).
017100 01  WKS-HORA-AHORA                 PIC 9(08) VALUE ZERO.
017200 01  WKS-HORA-AHORA-R REDEFINES WKS-HORA-AHORA.
017300     02  WKS-HA-HORA                PIC 9(02).
017400     02  WKS-HA-MINUTO              PIC 9(02).
017500     02  WKS-HA-SEGUNDO             PIC 9(02).
017600     02  WKS-HA-CENTESIMA           PIC 9(02).
017700 01  WKS-AHORA-TS                   PIC 9(14) VALUE ZERO.
017800 01  WKS-HORA-PROGRAMADA            PIC 9(04) VALUE ZERO.
017900 01  WKS-HORA-PROGRAMADA-R REDEFINES WKS-HORA-PROGRAMADA.
018000     02  WKS-HP-HORA                PIC 9(02).
018100     02  WKS-HP-MINUTO              PIC 9(02).
018200*----------------------------------------------------------------*
018300*    22/07/2024 JARM OJT-0058 -- CAMPOS PARA LA CORRECCION        *
018400*    ADMINISTRATIVA DE HORAS (R8) Y LA ENTRADA MANUAL (R9).       *
018500*----------------------------------------------------------------*
018600 01  WKS-HORAS-PREVIAS              PIC S9(05)V99 VALUE ZERO.
018700 01  WKS-M-ENTRADA-ABS              PIC S9(09) COMP VALUE ZERO.
018800 01  WKS-M-SALIDA-ABS               PIC S9(09) COMP VALUE ZERO.
018900 01  WKS-M-MINUTOS                  PIC S9(05) COMP VALUE ZERO.
019000 01  WKS-M-HORAS-ENTERAS            PIC S9(03) COMP VALUE ZERO.
019100 01  WKS-M-MIN-RESIDUO              PIC S9(03) COMP VALUE ZERO.
019200 01  WKS-M-HORAS-REDONDEADAS        PIC S9(03)V99 VALUE ZERO.
019300 01  WKS-M-HORAS-CALC               PIC S9(03)V99 VALUE ZERO.
019400 01  WKS-M-S-MIN                    PIC S9(04) COMP VALUE ZERO.
019500 01  WKS-M-E-MIN                    PIC S9(04) COMP VALUE ZERO.
019600 01  WKS-M-G-MIN                    PIC S9(04) COMP VALUE ZERO.
019700 01  WKS-M-A-MIN                    PIC S9(04) COMP VALUE ZERO.
019800 01  WKS-M-O-MIN                    PIC S9(04) COMP VALUE ZERO.
019900 01  WKS-M-EFECTIVO-MIN             PIC S9(04) COMP VALUE ZERO.
020000 01  WKS-M-REQUERIDO-MIN            PIC S9(04) COMP VALUE ZERO.
020100 01  WKS-M-ATRASO                   PIC S9(04) COMP VALUE ZERO.
020200 01  WKS-M-TRABAJADOS-MIN           PIC S9(04) COMP VALUE ZERO.
020300 01  WKS-M-LLEGO-TARDE              PIC X(01) VALUE 'N'.
020400 01  WKS-HORAS-PROGRAMADAS-EDIT     PIC ZZ9.
020500 01  WKS-CORR-HORAS-EDIT            PIC ZZZ9.
020600 01  WKS-STU-ID-EDIT                PIC 9(06) VALUE ZERO.
020700 PROCEDURE DIVISION.
020800******************************************************************
020900*  000-MAIN  --  CONTROL PRINCIPAL DEL MANTENIMIENTO DE ALUMNOS  *
021000******************************************************************
021100 000-MAIN SECTION.
021200     PERFORM ABRE-ARCHIVOS
021300     PERFORM INICIALIZA-CONTADORES
021400     PERFORM CONSTRUYE-AHORA
021500     PERFORM LEE-TRANSACCION
021600     PERFORM PROCESA-TRANSACCION
021700             UNTIL WKS-NO-HAY-MAS-TRANSACCIONES
021800     PERFORM CIERRA-ARCHIVOS
021900     DISPLAY 'OJMNT01 - TRANSACCIONES LEIDAS    : '
022000             WKS-TRANSACCIONES-LEIDAS UPON CONSOLE
022100     DISPLAY 'OJMNT01 - TRANSACCIONES ACEPTADAS : '
022200             WKS-TRANSACCIONES-ACEPTAS UPON CONSOLE
022300     DISPLAY 'OJMNT01 - TRANSACCIONES RECHAZADAS: '
022400             WKS-TRANSACCIONES-RECHAZ UPON CONSOLE
022500     STOP RUN.
022600 000-MAIN-E.
022700     EXIT.
022800 ABRE-ARCHIVOS SECTION.
022900     MOVE 'OJMNT01' TO PROGRAMA
023000     OPEN INPUT MAINT-TRANS
023100          I-O   STUDENT-FILE, ATTEND-FILE, OVERRIDE-FILE
023200          OUTPUT MAINT-RESP
023300     IF FS-TRANS NOT = '00'
023400         MOVE 'OPEN'  TO ACCION
023500         MOVE SPACES  TO LLAVE
023600         MOVE 'OJMTX' TO ARCHIVO
023700         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023800                                FS-TRANS, FSE-TRANS
023900         MOVE 91 TO RETURN-CODE
024000         STOP RUN
024100     END-IF
024200     IF FS-STUDENT NOT = '00'
024300         MOVE 'OPEN'  TO ACCION
024400         MOVE SPACES  TO LLAVE
024500         MOVE 'OJSTU' TO ARCHIVO
024600         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024700                                FS-STUDENT, FSE-STUDENT
024800         MOVE 91 TO RETURN-CODE
024900         STOP RUN
025000     END-IF
025100     IF FS-ATTEND NOT = '00'
025200         MOVE 'OPEN'  TO ACCION
025300         MOVE SPACES  TO LLAVE
025400         MOVE 'OJATT' TO ARCHIVO
025500         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025600                                FS-ATTEND, FSE-ATTEND
025700         MOVE 91 TO RETURN-CODE
025800         STOP RUN
025900     END-IF
026000     IF FS-OVERRIDE NOT = '00'
026100         MOVE 'OPEN'  TO ACCION
026200         MOVE SPACES  TO LLAVE
026300         MOVE 'OJOVR' TO ARCHIVO
026400         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026500                                FS-OVERRIDE, FSE-OVERRIDE
026600         MOVE 91 TO RETURN-CODE
026700         STOP RUN
026800     END-IF.
026900 ABRE-ARCHIVOS-E.
027000     EXIT.
027100 CIERRA-ARCHIVOS SECTION.
027200     CLOSE MAINT-TRANS, STUDENT-FILE, ATTEND-FILE, OVERRIDE-FILE,
027300           MAINT-RESP.
027400 CIERRA-ARCHIVOS-E.
027500     EXIT.
027600******************************************************************
027700*  INICIALIZA-CONTADORES  --  UBICA EL MAYOR STU-ID Y ATT-ID      *
027800*  EXISTENTES PARA NUMERAR LAS ALTAS Y ENTRADAS MANUALES NUEVAS.  *
027900******************************************************************
028000 INICIALIZA-CONTADORES SECTION.
028100     MOVE '0000' TO STU-BADGE
028200     START STUDENT-FILE KEY IS NOT LESS THAN STU-BADGE
028300             INVALID KEY
028400                 MOVE 'Y' TO WKS-FIN-ALUMNOS-ID
028500     END-START
028600     PERFORM LEE-SIGUIENTE-ALUMNO-ID
028700     PERFORM ACTUALIZA-MAX-STU-ID
028800             UNTIL WKS-FIN-ALUMNOS-ID = 'Y'
028900     MOVE ZERO TO ATT-ID
029000     START ATTEND-FILE KEY IS NOT LESS THAN ATT-ID
029100             INVALID KEY
029200                 MOVE 'Y' TO WKS-FIN-ASISTENCIA-ID
029300     END-START
029400     PERFORM LEE-SIGUIENTE-ASISTENCIA-ID
029500     PERFORM ACTUALIZA-MAX-ATT-ID
029600             UNTIL WKS-FIN-ASISTENCIA-ID = 'Y'.
029700 INICIALIZA-CONTADORES-E.
029800     EXIT.
029900 LEE-SIGUIENTE-ALUMNO-ID SECTION.
030000     READ STUDENT-FILE NEXT RECORD
030100         AT END
030200             MOVE 'Y' TO WKS-FIN-ALUMNOS-ID
030300     END-READ.
030400 LEE-SIGUIENTE-ALUMNO-ID-E.
030500     EXIT.
030600 ACTUALIZA-MAX-STU-ID SECTION.
030700     IF STU-ID > WKS-MAX-STU-ID
030800         MOVE STU-ID TO WKS-MAX-STU-ID
030900     END-IF
031000     PERFORM LEE-SIGUIENTE-ALUMNO-ID.
031100 ACTUALIZA-MAX-STU-ID-E.
031200     EXIT.
031300 LEE-SIGUIENTE-ASISTENCIA-ID SECTION.
031400     READ ATTEND-FILE NEXT RECORD
031500         AT END
031600             MOVE 'Y' TO WKS-FIN-ASISTENCIA-ID
031700     END-READ.
031800 LEE-SIGUIENTE-ASISTENCIA-ID-E.
031900     EXIT.
032000 ACTUALIZA-MAX-ATT-ID SECTION.
032100     IF ATT-ID > WKS-MAX-ATT-ID
032200         MOVE ATT-ID TO WKS-MAX-ATT-ID
032300     END-IF
032400     PERFORM LEE-SIGUIENTE-ASISTENCIA-ID.
032500 ACTUALIZA-MAX-ATT-ID-E.
032600     EXIT.
032700 CONSTRUYE-AHORA SECTION.
032800     ACCEPT WKS-FECHA-HOY FROM DATE
032900     ACCEPT WKS-HORA-AHORA FROM TIME
033000     COMPUTE WKS-HC-ANIO = 2000 + WKS-FH-ANIO
033100     MOVE WKS-FH-MES TO WKS-HC-MES
033200     MOVE WKS-FH-DIA TO WKS-HC-DIA
033300     COMPUTE WKS-AHORA-TS =
033400             (WKS-HC-ANIO * 10000000000)
033500           + (WKS-HC-MES  *   100000000)
033600           + (WKS-HC-DIA  *     1000000)
033700           + (WKS-HA-HORA *       10000)
033800           + (WKS-HA-MINUTO *       100).
033900 CONSTRUYE-AHORA-E.
034000     EXIT.
034100 LEE-TRANSACCION SECTION.
034200     READ MAINT-TRANS
034300         AT END
034400             MOVE 'Y' TO WKS-FIN-TRANSACCIONES
034500         NOT AT END
034600             ADD 1 TO WKS-TRANSACCIONES-LEIDAS
034700     END-READ.
034800 LEE-TRANSACCION-E.
034900     EXIT.
035000******************************************************************
035100*  PROCESA-TRANSACCION  --  DESPACHA CADA TRANSACCION SEGUN SU   *
035200*  TIPO (MTX-TYPE) HACIA EL PARRAFO QUE LA ATIENDE.               *
035300******************************************************************
035400 PROCESA-TRANSACCION SECTION.
035500     MOVE 'N' TO WKS-TRANSACCION-ACEPTADA
035600     EVALUATE TRUE
035700         WHEN MTX-ALTA-ALUMNO
035800             PERFORM 100-PROCESA-ALTA
035900         WHEN MTX-CAMBIO-ESTADO
036000             PERFORM 200-PROCESA-CAMBIO-ESTADO
036100         WHEN MTX-CAMBIO-CARNET
036200             PERFORM 300-PROCESA-CAMBIO-CARNET
036300         WHEN MTX-CAMBIO-HORARIO
036400             PERFORM 400-PROCESA-CAMBIO-HORARIO
036500         WHEN MTX-FECHA-INICIO-OJT
036600             PERFORM 500-PROCESA-FECHA-INICIO
036700         WHEN MTX-COMPLETACION
036800             PERFORM 600-PROCESA-COMPLETACION
036900         WHEN MTX-OVERRIDE-SOLICITUD
037000             PERFORM 700-PROCESA-OVERRIDE-SOLICITUD
037100         WHEN MTX-OVERRIDE-REVISION
037200             PERFORM 800-PROCESA-OVERRIDE-REVISION
037300         WHEN MTX-CORRECCION-ADMIN
037400             PERFORM 900-PROCESA-CORRECCION-ADMIN
037500         WHEN MTX-ENTRADA-MANUAL
037600             PERFORM 950-PROCESA-ENTRADA-MANUAL
037700         WHEN OTHER
037800             STRING 'RECHAZADO TIPO=' DELIMITED BY SIZE
037900                     MTX-TYPE DELIMITED BY SIZE
038000                     ' TRANSACCION DESCONOCIDA' DELIMITED BY SIZE
038100                     INTO WKS-LINEA-RESPUESTA
038200             END-STRING
038300             PERFORM ESCRIBE-RESPUESTA
038400     END-EVALUATE
038500     IF WKS-TRANSACCION-ACEPTADA = 'Y'
038600         ADD 1 TO WKS-TRANSACCIONES-ACEPTAS
038700     ELSE
038800         ADD 1 TO WKS-TRANSACCIONES-RECHAZ
038900     END-IF
039000     PERFORM LEE-TRANSACCION.
039100 PROCESA-TRANSACCION-E.
039200     EXIT.
039300******************************************************************
039400*  100-PROCESA-ALTA  --  U7. REGISTRO DE UN NUEVO ALUMNO. EL      *
039500*  CARNET DEBE SER NUMERICO DE 4 DIGITOS Y NO PUEDE ESTAR EN USO  *
039600*  (LA LLAVE PRIMARIA DEL MAESTRO ES STU-BADGE, ASI QUE CUALQUIER *
039700*  REGISTRO EXISTENTE CON ESE CARNET -- ACTIVO O NO -- IMPIDE LA  *
039800*  ALTA MIENTRAS NO SE HAYA LIBERADO EL CARNET, VER 210).         *
039900******************************************************************
040000 100-PROCESA-ALTA SECTION.
040100     IF MTX-BADGE IS NOT NUMERIC
040200         STRING 'RECHAZADO ALTA BADGE=' DELIMITED BY SIZE
040300                 MTX-BADGE DELIMITED BY SIZE
040400                 ' CARNET DEBE SER NUMERICO DE 4 DIGITOS'
040500                 DELIMITED BY SIZE
040600                 INTO WKS-LINEA-RESPUESTA
040700         END-STRING
040800         PERFORM ESCRIBE-RESPUESTA
040900     ELSE
041000         MOVE MTX-BADGE TO STU-BADGE
041100         READ STUDENT-FILE
041200             INVALID KEY
041300                 MOVE 'N' TO WKS-ALUMNO-ENCONTRADO
041400             NOT INVALID KEY
041500                 MOVE 'Y' TO WKS-ALUMNO-ENCONTRADO
041600         END-READ
041700         IF WKS-ALUMNO-ENCONTRADO = 'Y'
041800             STRING 'RECHAZADO ALTA BADGE=' DELIMITED BY SIZE
041900                     MTX-BADGE DELIMITED BY SIZE
042000                     ' CARNET EN USO' DELIMITED BY SIZE
042100                     INTO WKS-LINEA-RESPUESTA
042200             END-STRING
042300             PERFORM ESCRIBE-RESPUESTA
042400         ELSE
042500             ADD 1 TO WKS-MAX-STU-ID
042600             MOVE SPACES TO REG-OJSTU
042700             MOVE WKS-MAX-STU-ID TO STU-ID
042800             MOVE MTX-BADGE      TO STU-BADGE
042900             MOVE MTX-RG-NAME    TO STU-NAME
043000             MOVE MTX-RG-SCHOOL  TO STU-SCHOOL
043100             MOVE MTX-RG-REG-DATE TO STU-REG-DATE
043200             MOVE ZERO TO STU-OJT-START, STU-TOTAL-HOURS,
043300                          STU-REQ-HOURS, STU-COMPLETION-DATE,
043400                          STU-SCHED-START, STU-SCHED-END,
043500                          STU-GRACE-MIN
043600             MOVE 'A' TO STU-STATUS
043700             MOVE 'N' TO STU-SCHED-ACTIVE
043800             WRITE REG-OJSTU
043900                 INVALID KEY
044000                     MOVE 'WRITE' TO ACCION
044100                     MOVE STU-BADGE TO LLAVE
044200                     MOVE 'OJSTU' TO ARCHIVO
044300                     CALL 'OJFSE000' USING PROGRAMA, ARCHIVO,
044400                             ACCION, LLAVE, FS-STUDENT,
044500                             FSE-STUDENT
044600             END-WRITE
044700             MOVE 'Y' TO WKS-TRANSACCION-ACEPTADA
044800             STRING 'ALTA BADGE=' DELIMITED BY SIZE
044900                     STU-BADGE DELIMITED BY SIZE
045000                     ' ID=' DELIMITED BY SIZE
045100                     STU-ID DELIMITED BY SIZE
045200                     ' NOMBRE=' DELIMITED BY SIZE
045300                     STU-NAME DELIMITED BY SIZE
045400                     ' OK' DELIMITED BY SIZE
045500                     INTO WKS-LINEA-RESPUESTA
045600             END-STRING
045700             PERFORM ESCRIBE-RESPUESTA
045800         END-IF
045900     END-IF.
046000 100-PROCESA-ALTA-E.
046100     EXIT.
046200******************************************************************
046300*  200-PROCESA-CAMBIO-ESTADO  --  U7. NO SE PUEDE REACTIVAR A UN  *
046400*  ALUMNO COMPLETADO NI CAMBIAR EL ESTADO CON UNA SESION ABIERTA. *
046500******************************************************************
046600 200-PROCESA-CAMBIO-ESTADO SECTION.
046700     MOVE MTX-BADGE TO STU-BADGE
046800     READ STUDENT-FILE
046900         INVALID KEY
047000             MOVE 'N' TO WKS-ALUMNO-ENCONTRADO
047100         NOT INVALID KEY
047200             MOVE 'Y' TO WKS-ALUMNO-ENCONTRADO
047300     END-READ
047400     IF WKS-ALUMNO-ENCONTRADO = 'N'
047500         STRING 'RECHAZADO ST BADGE=' DELIMITED BY SIZE
047600                 MTX-BADGE DELIMITED BY SIZE
047700                 ' ALUMNO NO EXISTE' DELIMITED BY SIZE
047800                 INTO WKS-LINEA-RESPUESTA
047900         END-STRING
048000         PERFORM ESCRIBE-RESPUESTA
048100     ELSE
048200         IF MTX-ST-NEW-STATUS = 'C'
048300             STRING 'RECHAZADO ST BADGE=' DELIMITED BY SIZE
048400                     MTX-BADGE DELIMITED BY SIZE
048500                     ' USE LA TRANSACCION CM PARA COMPLETAR'
048600                     DELIMITED BY SIZE
048700                     INTO WKS-LINEA-RESPUESTA
048800             END-STRING
048900             PERFORM ESCRIBE-RESPUESTA
049000         ELSE
049100             IF MTX-ST-NEW-STATUS = 'A' AND STU-COMPLETADO
049200                 STRING 'RECHAZADO ST BADGE=' DELIMITED BY SIZE
049300                         MTX-BADGE DELIMITED BY SIZE
049400                         ' NO SE PUEDE REACTIVAR UN ALUMNO'
049500                         DELIMITED BY SIZE
049600                         ' COMPLETADO' DELIMITED BY SIZE
049700                         INTO WKS-LINEA-RESPUESTA
049800                 END-STRING
049900                 PERFORM ESCRIBE-RESPUESTA
050000             ELSE
050100                 PERFORM BUSCA-SESION-ABIERTA
050200                 IF WKS-SESION-ABIERTA = 'Y'
050300                     STRING 'RECHAZADO ST BADGE='
050400                             DELIMITED BY SIZE
050500                             MTX-BADGE DELIMITED BY SIZE
050600                             ' TIENE UNA SESION ABIERTA'
050700                             DELIMITED BY SIZE
050800                             INTO WKS-LINEA-RESPUESTA
050900                     END-STRING
051000                     PERFORM ESCRIBE-RESPUESTA
051100                 ELSE
051200                     IF MTX-ST-NEW-STATUS = 'I'
051300                         PERFORM 210-LIBERA-CARNET
051400                     ELSE
051500                         MOVE MTX-ST-NEW-STATUS TO STU-STATUS
051600                         REWRITE REG-OJSTU
051700                             INVALID KEY
051800                                 MOVE 'REWRITE' TO ACCION
051900                                 MOVE STU-BADGE TO LLAVE
052000                                 MOVE 'OJSTU' TO ARCHIVO
052100                                 CALL 'OJFSE000' USING PROGRAMA,
052200                                         ARCHIVO, ACCION, LLAVE,
052300                                         FS-STUDENT, FSE-STUDENT
052400                         END-REWRITE
052500                     END-IF
052600                     MOVE 'Y' TO WKS-TRANSACCION-ACEPTADA
052700                     STRING 'CAMBIO DE ESTADO BADGE='
052800                             DELIMITED BY SIZE
052900                             MTX-BADGE DELIMITED BY SIZE
053000                             ' NUEVO ESTADO=' DELIMITED BY SIZE
053100                             MTX-ST-NEW-STATUS DELIMITED BY SIZE
053200                             ' OK' DELIMITED BY SIZE
053300                             INTO WKS-LINEA-RESPUESTA
053400                     END-STRING
053500                     PERFORM ESCRIBE-RESPUESTA
053600                 END-IF
053700             END-IF
053800         END-IF
053900     END-IF.
054000 200-PROCESA-CAMBIO-ESTADO-E.
054100     EXIT.
054200*----------------------------------------------------------------*
054300*    210-LIBERA-CARNET  --  LA DESACTIVACION LIBERA EL CARNET     *
054400*    (U7), PERO COMO STU-BADGE ES LA LLAVE PRIMARIA DEL MAESTRO   *
054500*    NO PUEDE QUEDAR EN BLANCO DOS VECES; SE MARCA CON PREFIJO    *
054600*    'R' MAS LOS ULTIMOS 3 DIGITOS DEL STU-ID, QUE ES UNICO Y     *
054700*    NUNCA COINCIDE CON UN CARNET VALIDO DE 4 DIGITOS.            *
054800*----------------------------------------------------------------*
054900 210-LIBERA-CARNET SECTION.
055000     MOVE 'I' TO STU-STATUS
055100     DELETE STUDENT-FILE RECORD
055200         INVALID KEY
055300             MOVE 'DELETE' TO ACCION
055400             MOVE STU-BADGE TO LLAVE
055500             MOVE 'OJSTU' TO ARCHIVO
055600             CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
055700                     LLAVE, FS-STUDENT, FSE-STUDENT
055800     END-DELETE
055900     MOVE STU-ID TO WKS-STU-ID-EDIT
056000     MOVE 'R' TO STU-BADGE(1:1)
056100     MOVE WKS-STU-ID-EDIT(4:3) TO STU-BADGE(2:3)
056200     WRITE REG-OJSTU
056300         INVALID KEY
056400             MOVE 'WRITE' TO ACCION
056500             MOVE STU-BADGE TO LLAVE
056600             MOVE 'OJSTU' TO ARCHIVO
056700             CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
056800                     LLAVE, FS-STUDENT, FSE-STUDENT
056900     END-WRITE.
057000 210-LIBERA-CARNET-E.
057100     EXIT.
057200******************************************************************
057300*  300-PROCESA-CAMBIO-CARNET  --  U7. EL NUEVO CARNET DEBE SER    *
057400*  NUMERICO DE 4 DIGITOS Y NO PUEDE ESTAR EN USO POR UN ALUMNO    *
057500*  ACTIVO; EL ALUMNO NO PUEDE ESTAR COMPLETADO.                  *
057600******************************************************************
057700 300-PROCESA-CAMBIO-CARNET SECTION.
057800     MOVE MTX-BADGE TO STU-BADGE
057900     READ STUDENT-FILE
058000         INVALID KEY
058100             MOVE 'N' TO WKS-ALUMNO-ENCONTRADO
058200         NOT INVALID KEY
058300             MOVE 'Y' TO WKS-ALUMNO-ENCONTRADO
058400     END-READ
058500     IF WKS-ALUMNO-ENCONTRADO = 'N'
058600         STRING 'RECHAZADO BD BADGE=' DELIMITED BY SIZE
058700                 MTX-BADGE DELIMITED BY SIZE
058800                 ' ALUMNO NO EXISTE' DELIMITED BY SIZE
058900                 INTO WKS-LINEA-RESPUESTA
059000         END-STRING
059100         PERFORM ESCRIBE-RESPUESTA
059200     ELSE
059300         IF STU-COMPLETADO
059400             STRING 'RECHAZADO BD BADGE=' DELIMITED BY SIZE
059500                     MTX-BADGE DELIMITED BY SIZE
059600                     ' ALUMNO COMPLETADO' DELIMITED BY SIZE
059700                     INTO WKS-LINEA-RESPUESTA
059800             END-STRING
059900             PERFORM ESCRIBE-RESPUESTA
060000         ELSE
060100             IF MTX-BD-NEW-BADGE IS NOT NUMERIC
060200                 STRING 'RECHAZADO BD BADGE=' DELIMITED BY SIZE
060300                         MTX-BADGE DELIMITED BY SIZE
060400                         ' CARNET NUEVO INVALIDO'
060500                         DELIMITED BY SIZE
060600                         INTO WKS-LINEA-RESPUESTA
060700                 END-STRING
060800                 PERFORM ESCRIBE-RESPUESTA
060900             ELSE
061000                 MOVE REG-OJSTU TO WKS-STU-GUARDADO
061100                 MOVE MTX-BD-NEW-BADGE TO STU-BADGE
061200                 READ STUDENT-FILE
061300                     INVALID KEY
061400                         MOVE 'N' TO WKS-ALUMNO-ENCONTRADO
061500                     NOT INVALID KEY
061600                         MOVE 'Y' TO WKS-ALUMNO-ENCONTRADO
061700                 END-READ
061800                 IF WKS-ALUMNO-ENCONTRADO = 'Y' AND STU-ACTIVO
061900                     STRING 'RECHAZADO BD BADGE='
062000                             DELIMITED BY SIZE
062100                             MTX-BADGE DELIMITED BY SIZE
062200                             ' CARNET NUEVO EN USO'
062300                             DELIMITED BY SIZE
062400                             INTO WKS-LINEA-RESPUESTA
062500                     END-STRING
062600                     PERFORM ESCRIBE-RESPUESTA
062700                 ELSE
062800                     MOVE WKS-STU-GUARDADO TO REG-OJSTU
062900                     DELETE STUDENT-FILE RECORD
063000                         INVALID KEY
063100                             MOVE 'DELETE' TO ACCION
063200                             MOVE STU-BADGE TO LLAVE
063300                             MOVE 'OJSTU' TO ARCHIVO
063400                             CALL 'OJFSE000' USING PROGRAMA,
063500                                     ARCHIVO, ACCION, LLAVE,
063600                                     FS-STUDENT, FSE-STUDENT
063700                     END-DELETE
063800                     MOVE MTX-BD-NEW-BADGE TO STU-BADGE
063900                     WRITE REG-OJSTU
064000                         INVALID KEY
064100                             MOVE 'WRITE' TO ACCION
064200                             MOVE STU-BADGE TO LLAVE
064300                             MOVE 'OJSTU' TO ARCHIVO
064400                             CALL 'OJFSE000' USING PROGRAMA,
064500                                     ARCHIVO, ACCION, LLAVE,
064600                                     FS-STUDENT, FSE-STUDENT
064700                     END-WRITE
064800                     MOVE 'Y' TO WKS-TRANSACCION-ACEPTADA
064900                     STRING 'CAMBIO DE CARNET BADGE='
065000                             DELIMITED BY SIZE
065100                             MTX-BADGE DELIMITED BY SIZE
065200                             ' NUEVO=' DELIMITED BY SIZE
065300                             MTX-BD-NEW-BADGE DELIMITED BY SIZE
065400                             ' OK' DELIMITED BY SIZE
065500                             INTO WKS-LINEA-RESPUESTA
065600                     END-STRING
065700                     PERFORM ESCRIBE-RESPUESTA
065800                 END-IF
065900             END-IF
066000         END-IF
066100     END-IF.
066200 300-PROCESA-CAMBIO-CARNET-E.
066300     EXIT.
066400******************************************************************
066500*  400-PROCESA-CAMBIO-HORARIO  --  R12. LA HORA DE INICIO DEBE    *
066600*  SER MENOR A LA DE FIN; NO SE PUEDE CAMBIAR EL HORARIO CON UNA  *
066700*  SESION ABIERTA.                                                *
066800******************************************************************
066900 400-PROCESA-CAMBIO-HORARIO SECTION.
067000     MOVE MTX-BADGE TO STU-BADGE
067100     READ STUDENT-FILE
067200         INVALID KEY
067300             MOVE 'N' TO WKS-ALUMNO-ENCONTRADO
067400         NOT INVALID KEY
067500             MOVE 'Y' TO WKS-ALUMNO-ENCONTRADO
067600     END-READ
067700     IF WKS-ALUMNO-ENCONTRADO = 'N'
067800         STRING 'RECHAZADO SC BADGE=' DELIMITED BY SIZE
067900                 MTX-BADGE DELIMITED BY SIZE
068000                 ' ALUMNO NO EXISTE' DELIMITED BY SIZE
068100                 INTO WKS-LINEA-RESPUESTA
068200         END-STRING
068300         PERFORM ESCRIBE-RESPUESTA
068400     ELSE
068500         IF MTX-SC-START >= MTX-SC-END
068600             STRING 'RECHAZADO SC BADGE=' DELIMITED BY SIZE
068700                     MTX-BADGE DELIMITED BY SIZE
068800                     ' HORA INICIO DEBE SER MENOR A HORA FIN'
068900                     DELIMITED BY SIZE
069000                     INTO WKS-LINEA-RESPUESTA
069100             END-STRING
069200             PERFORM ESCRIBE-RESPUESTA
069300         ELSE
069400             PERFORM BUSCA-SESION-ABIERTA
069500             IF WKS-SESION-ABIERTA = 'Y'
069600                 STRING 'RECHAZADO SC BADGE=' DELIMITED BY SIZE
069700                         MTX-BADGE DELIMITED BY SIZE
069800                         ' TIENE UNA SESION ABIERTA'
069900                         DELIMITED BY SIZE
070000                         INTO WKS-LINEA-RESPUESTA
070100                 END-STRING
070200                 PERFORM ESCRIBE-RESPUESTA
070300             ELSE
070400                 MOVE MTX-SC-START TO STU-SCHED-START
070500                 MOVE MTX-SC-END   TO STU-SCHED-END
070600                 MOVE MTX-SC-GRACE-MIN TO STU-GRACE-MIN
070700                 MOVE MTX-SC-ACTIVE TO STU-SCHED-ACTIVE
070800                 REWRITE REG-OJSTU
070900                     INVALID KEY
071000                         MOVE 'REWRITE' TO ACCION
071100                         MOVE STU-BADGE TO LLAVE
071200                         MOVE 'OJSTU' TO ARCHIVO
071300                         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO,
071400                                 ACCION, LLAVE, FS-STUDENT,
071500                                 FSE-STUDENT
071600                 END-REWRITE
071700                 COMPUTE WKS-HORAS-PROGRAMADAS-EDIT =
071800                         ((MTX-SC-END / 100 * 60
071900                         + (MTX-SC-END - (MTX-SC-END / 100 * 100)))
072000                       - (MTX-SC-START / 100 * 60
072100                         + (MTX-SC-START -
072200                           (MTX-SC-START / 100 * 100)))) / 60
072300                 MOVE 'Y' TO WKS-TRANSACCION-ACEPTADA
072400                 STRING 'CAMBIO DE HORARIO BADGE='
072500                         DELIMITED BY SIZE
072600                         MTX-BADGE DELIMITED BY SIZE
072700                         ' HORAS PROGRAMADAS/DIA='
072800                         DELIMITED BY SIZE
072900                         WKS-HORAS-PROGRAMADAS-EDIT
073000                         DELIMITED BY SIZE
073100                         ' OK' DELIMITED BY SIZE
073200                         INTO WKS-LINEA-RESPUESTA
073300                 END-STRING
073400                 PERFORM ESCRIBE-RESPUESTA
073500             END-IF
073600         END-IF
073700     END-IF.
073800 400-PROCESA-CAMBIO-HORARIO-E.
073900     EXIT.
074000******************************************************************
074100*  500-PROCESA-FECHA-INICIO  --  U7. LA FECHA DE INICIO DE OJT NO *
074200*  PUEDE SER FUTURA NI ANTERIOR A LA FECHA DE REGISTRO.           *
074300******************************************************************
074400 500-PROCESA-FECHA-INICIO SECTION.
074500     MOVE MTX-BADGE TO STU-BADGE
074600     READ STUDENT-FILE
074700         INVALID KEY
074800             MOVE 'N' TO WKS-ALUMNO-ENCONTRADO
074900         NOT INVALID KEY
075000             MOVE 'Y' TO WKS-ALUMNO-ENCONTRADO
075100     END-READ
075200     IF WKS-ALUMNO-ENCONTRADO = 'N'
075300         STRING 'RECHAZADO OS BADGE=' DELIMITED BY SIZE
075400                 MTX-BADGE DELIMITED BY SIZE
075500                 ' ALUMNO NO EXISTE' DELIMITED BY SIZE
075600                 INTO WKS-LINEA-RESPUESTA
075700         END-STRING
075800         PERFORM ESCRIBE-RESPUESTA
075900     ELSE
076000         IF MTX-OS-START-DATE > WKS-HOY-COMPLETA
076100             STRING 'RECHAZADO OS BADGE=' DELIMITED BY SIZE
076200                     MTX-BADGE DELIMITED BY SIZE
076300                     ' FECHA DE INICIO EN EL FUTURO'
076400                     DELIMITED BY SIZE
076500                     INTO WKS-LINEA-RESPUESTA
076600             END-STRING
076700             PERFORM ESCRIBE-RESPUESTA
076800         ELSE
076900             IF MTX-OS-START-DATE < STU-REG-DATE
077000                 STRING 'RECHAZADO OS BADGE=' DELIMITED BY SIZE
077100                         MTX-BADGE DELIMITED BY SIZE
077200                         ' FECHA DE INICIO ANTERIOR AL REGISTRO'
077300                         DELIMITED BY SIZE
077400                         INTO WKS-LINEA-RESPUESTA
077500                 END-STRING
077600                 PERFORM ESCRIBE-RESPUESTA
077700             ELSE
077800                 MOVE MTX-OS-START-DATE TO STU-OJT-START
077900                 REWRITE REG-OJSTU
078000                     INVALID KEY
078100                         MOVE 'REWRITE' TO ACCION
078200                         MOVE STU-BADGE TO LLAVE
078300                         MOVE 'OJSTU' TO ARCHIVO
078400                         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO,
078500                                 ACCION, LLAVE, FS-STUDENT,
078600                                 FSE-STUDENT
078700                 END-REWRITE
078800                 MOVE 'Y' TO WKS-TRANSACCION-ACEPTADA
078900                 STRING 'FECHA DE INICIO OJT BADGE='
079000                         DELIMITED BY SIZE
079100                         MTX-BADGE DELIMITED BY SIZE
079200                         ' OK' DELIMITED BY SIZE
079300                         INTO WKS-LINEA-RESPUESTA
079400                 END-STRING
079500                 PERFORM ESCRIBE-RESPUESTA
079600             END-IF
079700         END-IF
079800     END-IF.
079900 500-PROCESA-FECHA-INICIO-E.
080000     EXIT.
080100******************************************************************
080200*  600-PROCESA-COMPLETACION  --  U7. DEBE ESTAR CONFIRMADA, EL    *
080300*  ALUMNO NO ESTAR YA COMPLETADO NI INACTIVO, Y LAS HORAS         *
080400*  ACUMULADAS DEBEN ALCANZAR LAS REQUERIDAS CUANDO ESTAN FIJADAS. *
080500******************************************************************
080600 600-PROCESA-COMPLETACION SECTION.
080700     MOVE MTX-BADGE TO STU-BADGE
080800     READ STUDENT-FILE
080900         INVALID KEY
081000             MOVE 'N' TO WKS-ALUMNO-ENCONTRADO
081100         NOT INVALID KEY
081200             MOVE 'Y' TO WKS-ALUMNO-ENCONTRADO
081300     END-READ
081400     IF WKS-ALUMNO-ENCONTRADO = 'N'
081500         STRING 'RECHAZADO CM BADGE=' DELIMITED BY SIZE
081600                 MTX-BADGE DELIMITED BY SIZE
081700                 ' ALUMNO NO EXISTE' DELIMITED BY SIZE
081800                 INTO WKS-LINEA-RESPUESTA
081900         END-STRING
082000         PERFORM ESCRIBE-RESPUESTA
082100     ELSE
082200         IF MTX-CM-CONFIRM NOT = 'Y'
082300             STRING 'RECHAZADO CM BADGE=' DELIMITED BY SIZE
082400                     MTX-BADGE DELIMITED BY SIZE
082500                     ' SIN CONFIRMAR' DELIMITED BY SIZE
082600                     INTO WKS-LINEA-RESPUESTA
082700             END-STRING
082800             PERFORM ESCRIBE-RESPUESTA
082900         ELSE
083000             IF STU-COMPLETADO
083100                 STRING 'RECHAZADO CM BADGE=' DELIMITED BY SIZE
083200                         MTX-BADGE DELIMITED BY SIZE
083300                         ' YA ESTA COMPLETADO' DELIMITED BY SIZE
083400                         INTO WKS-LINEA-RESPUESTA
083500                 END-STRING
083600                 PERFORM ESCRIBE-RESPUESTA
083700             ELSE
083800                 IF STU-INACTIVO
083900                     STRING 'RECHAZADO CM BADGE='
084000                             DELIMITED BY SIZE
084100                             MTX-BADGE DELIMITED BY SIZE
084200                             ' ALUMNO INACTIVO' DELIMITED BY SIZE
084300                             INTO WKS-LINEA-RESPUESTA
084400                     END-STRING
084500                     PERFORM ESCRIBE-RESPUESTA
084600                 ELSE
084700                     IF STU-REQ-HOURS > ZERO AND
084800                        STU-TOTAL-HOURS < STU-REQ-HOURS
084900                         STRING 'RECHAZADO CM BADGE='
085000                                 DELIMITED BY SIZE
085100                                 MTX-BADGE DELIMITED BY SIZE
085200                                 ' HORAS INSUFICIENTES'
085300                                 DELIMITED BY SIZE
085400                                 INTO WKS-LINEA-RESPUESTA
085500                         END-STRING
085600                         PERFORM ESCRIBE-RESPUESTA
085700                     ELSE
085800                         MOVE 'C' TO STU-STATUS
085900                         MOVE WKS-HOY-COMPLETA
086000                                 TO STU-COMPLETION-DATE
086100                         REWRITE REG-OJSTU
086200                             INVALID KEY
086300                                 MOVE 'REWRITE' TO ACCION
086400                                 MOVE STU-BADGE TO LLAVE
086500                                 MOVE 'OJSTU' TO ARCHIVO
086600                                 CALL 'OJFSE000' USING PROGRAMA,
086700                                         ARCHIVO, ACCION, LLAVE,
086800                                         FS-STUDENT, FSE-STUDENT
086900                         END-REWRITE
087000                         MOVE 'Y' TO WKS-TRANSACCION-ACEPTADA
087100                         STRING 'COMPLETACION BADGE='
087200                                 DELIMITED BY SIZE
087300                                 MTX-BADGE DELIMITED BY SIZE
087400                                 ' OK' DELIMITED BY SIZE
087500                                 INTO WKS-LINEA-RESPUESTA
087600                         END-STRING
087700                         PERFORM ESCRIBE-RESPUESTA
087800                     END-IF
087900                 END-IF
088000             END-IF
088100         END-IF
088200     END-IF.
088300 600-PROCESA-COMPLETACION-E.
088400     EXIT.
088500******************************************************************
088600*  700-PROCESA-OVERRIDE-SOLICITUD  --  R11. UNA SOLA SOLICITUD    *
088700*  POR REGISTRO DE ASISTENCIA; EL REGISTRO DEBE EXISTIR.          *
088800******************************************************************
088900 700-PROCESA-OVERRIDE-SOLICITUD SECTION.
089000     MOVE MTX-OR-ATT-ID TO OVR-ATT-ID
089100     READ OVERRIDE-FILE
089200         INVALID KEY
089300             MOVE 'N' TO WKS-OVERRIDE-ENCONTRADA
089400         NOT INVALID KEY
089500             MOVE 'Y' TO WKS-OVERRIDE-ENCONTRADA
089600     END-READ
089700     IF WKS-OVERRIDE-ENCONTRADA = 'Y'
089800         STRING 'RECHAZADO OR ATT-ID=' DELIMITED BY SIZE
089900                 MTX-OR-ATT-ID DELIMITED BY SIZE
090000                 ' SOLICITUD YA EXISTE' DELIMITED BY SIZE
090100                 INTO WKS-LINEA-RESPUESTA
090200         END-STRING
090300         PERFORM ESCRIBE-RESPUESTA
090400     ELSE
090500         MOVE MTX-OR-ATT-ID TO ATT-ID
090600         READ ATTEND-FILE
090700             INVALID KEY
090800                 MOVE 'N' TO WKS-ASISTENCIA-ENCONTRADA
090900             NOT INVALID KEY
091000                 MOVE 'Y' TO WKS-ASISTENCIA-ENCONTRADA
091100         END-READ
091200         IF WKS-ASISTENCIA-ENCONTRADA = 'N'
091300             STRING 'RECHAZADO OR ATT-ID=' DELIMITED BY SIZE
091400                     MTX-OR-ATT-ID DELIMITED BY SIZE
091500                     ' ASISTENCIA NO EXISTE' DELIMITED BY SIZE
091600                     INTO WKS-LINEA-RESPUESTA
091700             END-STRING
091800             PERFORM ESCRIBE-RESPUESTA
091900         ELSE
092000             MOVE MTX-OR-ATT-ID    TO OVR-ATT-ID
092100             MOVE ATT-BADGE        TO OVR-BADGE
092200             MOVE MTX-OR-SCHED-TIME TO OVR-SCHED-TIME
092300             MOVE MTX-OR-ACTUAL-TIME TO OVR-ACTUAL-TIME
092400             MOVE MTX-OR-EARLY-MIN TO OVR-EARLY-MIN
092500             MOVE MTX-OR-REASON    TO OVR-REASON
092600             MOVE 'P' TO OVR-STATUS
092700             MOVE SPACES TO OVR-REVIEWER
092800             MOVE ZERO TO OVR-REVIEW-TS
092900             WRITE REG-OJOVR
093000                 INVALID KEY
093100                     MOVE 'WRITE' TO ACCION
093200                     MOVE OVR-ATT-ID TO LLAVE
093300                     MOVE 'OJOVR' TO ARCHIVO
093400                     CALL 'OJFSE000' USING PROGRAMA, ARCHIVO,
093500                             ACCION, LLAVE, FS-OVERRIDE,
093600                             FSE-OVERRIDE
093700             END-WRITE
093800             MOVE 'Y' TO WKS-TRANSACCION-ACEPTADA
093900             STRING 'SOLICITUD DE OVERRIDE ATT-ID='
094000                     DELIMITED BY SIZE
094100                     MTX-OR-ATT-ID DELIMITED BY SIZE
094200                     ' BADGE=' DELIMITED BY SIZE
094300                     OVR-BADGE DELIMITED BY SIZE
094400                     ' PENDIENTE' DELIMITED BY SIZE
094500                     INTO WKS-LINEA-RESPUESTA
094600             END-STRING
094700             PERFORM ESCRIBE-RESPUESTA
094800         END-IF
094900     END-IF.
095000 700-PROCESA-OVERRIDE-SOLICITUD-E.
095100     EXIT.
095200******************************************************************
095300*  800-PROCESA-OVERRIDE-REVISION  --  R11. SOLO UNA SOLICITUD      *
095400*  PENDIENTE PUEDE SER REVISADA; APROBAR MARCA LA ASISTENCIA.      *
095500******************************************************************
095600 800-PROCESA-OVERRIDE-REVISION SECTION.
095700     MOVE MTX-OV-ATT-ID TO OVR-ATT-ID
095800     READ OVERRIDE-FILE
095900         INVALID KEY
096000             MOVE 'N' TO WKS-OVERRIDE-ENCONTRADA
096100         NOT INVALID KEY
096200             MOVE 'Y' TO WKS-OVERRIDE-ENCONTRADA
096300     END-READ
096400     IF WKS-OVERRIDE-ENCONTRADA = 'N'
096500         STRING 'RECHAZADO OV ATT-ID=' DELIMITED BY SIZE
096600                 MTX-OV-ATT-ID DELIMITED BY SIZE
096700                 ' SOLICITUD NO EXISTE' DELIMITED BY SIZE
096800                 INTO WKS-LINEA-RESPUESTA
096900         END-STRING
097000         PERFORM ESCRIBE-RESPUESTA
097100     ELSE
097200         IF NOT OVR-PENDIENTE
097300             STRING 'RECHAZADO OV ATT-ID=' DELIMITED BY SIZE
097400                     MTX-OV-ATT-ID DELIMITED BY SIZE
097500                     ' SOLICITUD YA FUE REVISADA'
097600                     DELIMITED BY SIZE
097700                     INTO WKS-LINEA-RESPUESTA
097800             END-STRING
097900             PERFORM ESCRIBE-RESPUESTA
098000         ELSE
098100             IF MTX-OV-APRUEBA OR MTX-OV-RECHAZA
098200                 MOVE MTX-OV-REVIEWER TO OVR-REVIEWER
098300                 MOVE WKS-AHORA-TS TO OVR-REVIEW-TS
098400                 IF MTX-OV-APRUEBA
098500                     MOVE 'A' TO OVR-STATUS
098600                 ELSE
098700                     MOVE 'R' TO OVR-STATUS
098800                 END-IF
098900                 REWRITE REG-OJOVR
099000                     INVALID KEY
099100                         MOVE 'REWRITE' TO ACCION
099200                         MOVE OVR-ATT-ID TO LLAVE
099300                         MOVE 'OJOVR' TO ARCHIVO
099400                         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO,
099500                                 ACCION, LLAVE, FS-OVERRIDE,
099600                                 FSE-OVERRIDE
099700                 END-REWRITE
099800                 IF MTX-OV-APRUEBA
099900                     MOVE MTX-OV-ATT-ID TO ATT-ID
100000                     READ ATTEND-FILE
100100                         INVALID KEY
100200                             MOVE 'N' TO WKS-ASISTENCIA-ENCONTRADA
100300                         NOT INVALID KEY
100400                             MOVE 'Y' TO WKS-ASISTENCIA-ENCONTRADA
100500                     END-READ
100600                     IF WKS-ASISTENCIA-ENCONTRADA = 'Y'
100700                         MOVE 'Y' TO ATT-OVERRIDE-APPROVED
100800                         REWRITE REG-OJATT
100900                             INVALID KEY
101000                                 MOVE 'REWRITE' TO ACCION
101100                                 MOVE ATT-ID TO LLAVE
101200                                 MOVE 'OJATT' TO ARCHIVO
101300                                 CALL 'OJFSE000' USING PROGRAMA,
101400                                         ARCHIVO, ACCION, LLAVE,
101500                                         FS-ATTEND, FSE-ATTEND
101600                         END-REWRITE
101700                     END-IF
101800                 END-IF
101900                 MOVE 'Y' TO WKS-TRANSACCION-ACEPTADA
102000                 STRING 'REVISION DE OVERRIDE ATT-ID='
102100                         DELIMITED BY SIZE
102200                         MTX-OV-ATT-ID DELIMITED BY SIZE
102300                         ' ESTADO=' DELIMITED BY SIZE
102400                         OVR-STATUS DELIMITED BY SIZE
102500                         INTO WKS-LINEA-RESPUESTA
102600                 END-STRING
102700                 PERFORM ESCRIBE-RESPUESTA
102800             ELSE
102900                 STRING 'RECHAZADO OV ATT-ID=' DELIMITED BY SIZE
103000                         MTX-OV-ATT-ID DELIMITED BY SIZE
103100                         ' ACCION INVALIDA' DELIMITED BY SIZE
103200                         INTO WKS-LINEA-RESPUESTA
103300                 END-STRING
103400                 PERFORM ESCRIBE-RESPUESTA
103500             END-IF
103600         END-IF
103700     END-IF.
103800 800-PROCESA-OVERRIDE-REVISION-E.
103900     EXIT.
104000******************************************************************
104100*  900-PROCESA-CORRECCION-ADMIN  --  R8. FIJA EL TOTAL DE HORAS   *
104200*  DIRECTAMENTE Y LO REPARTE CONTRA EL TOPE DE 8 REGULARES; SI NO *
104300*  HABIA SALIDA SE SINTETIZA; EL TOTAL DEL ALUMNO CAMBIA POR LA   *
104400*  DIFERENCIA CONTRA EL VALOR ANTERIOR.                          *
104500******************************************************************
104600 900-PROCESA-CORRECCION-ADMIN SECTION.
104700     MOVE MTX-AC-ATT-ID TO ATT-ID
104800     READ ATTEND-FILE
104900         INVALID KEY
105000             MOVE 'N' TO WKS-ASISTENCIA-ENCONTRADA
105100         NOT INVALID KEY
105200             MOVE 'Y' TO WKS-ASISTENCIA-ENCONTRADA
105300     END-READ
105400     IF WKS-ASISTENCIA-ENCONTRADA = 'N'
105500         STRING 'RECHAZADO AC ATT-ID=' DELIMITED BY SIZE
105600                 MTX-AC-ATT-ID DELIMITED BY SIZE
105700                 ' ASISTENCIA NO EXISTE' DELIMITED BY SIZE
105800                 INTO WKS-LINEA-RESPUESTA
105900         END-STRING
106000         PERFORM ESCRIBE-RESPUESTA
106100     ELSE
106200         MOVE ATT-TOTAL-HOURS TO WKS-HORAS-PREVIAS
106300         IF MTX-AC-CORR-HOURS >= 8
106400             MOVE 8 TO ATT-REG-HOURS
106500             COMPUTE ATT-OT-HOURS = MTX-AC-CORR-HOURS - 8
106600             MOVE ZERO TO ATT-UT-HOURS
106700         ELSE
106800             MOVE MTX-AC-CORR-HOURS TO ATT-REG-HOURS
106900             MOVE ZERO TO ATT-OT-HOURS
107000             COMPUTE ATT-UT-HOURS = 8 - MTX-AC-CORR-HOURS
107100         END-IF
107200         MOVE MTX-AC-CORR-HOURS TO ATT-TOTAL-HOURS
107300         MOVE 'AC' TO ATT-STATUS
107400         IF ATT-TIME-OUT = ZERO
107500             COMPUTE WKS-HORAS-SUMAR = MTX-AC-CORR-HOURS
107600             MOVE ATT-TIME-IN TO WKS-TS-ENTRADA
107700             MOVE WKS-TE-ANIO TO WKS-FR-ANIO
107800             MOVE WKS-TE-MES  TO WKS-FR-MES
107900             MOVE WKS-TE-DIA  TO WKS-FR-DIA
108000             MOVE WKS-TE-HORA   TO WKS-HB-HORA
108100             MOVE WKS-TE-MINUTO TO WKS-HB-MINUTO
108200             COMPUTE WKS-FECHA-BASE =
108300                     (WKS-FR-ANIO * 10000) + (WKS-FR-MES * 100)
108400                   + WKS-FR-DIA
108500             PERFORM SUMA-HORAS-A-FECHA
108600             COMPUTE ATT-TIME-OUT =
108700                     (WKS-FR-ANIO * 10000000000)
108800                   + (WKS-FR-MES  *   100000000)
108900                   + (WKS-FR-DIA  *     1000000)
109000                   + (WKS-HR-HORA *       10000)
109100                   + (WKS-HR-MINUTO *        100)
109200         END-IF
109300         IF MTX-AC-REASON NOT = SPACES
109400             MOVE 'Y' TO ATT-ADMIN-NOTE
109500         END-IF
109600         REWRITE REG-OJATT
109700             INVALID KEY
109800                 MOVE 'REWRITE' TO ACCION
109900                 MOVE ATT-ID TO LLAVE
110000                 MOVE 'OJATT' TO ARCHIVO
110100                 CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
110200                         LLAVE, FS-ATTEND, FSE-ATTEND
110300         END-REWRITE
110400         MOVE ATT-BADGE TO STU-BADGE
110500         READ STUDENT-FILE
110600             INVALID KEY
110700                 MOVE 'N' TO WKS-ALUMNO-ENCONTRADO
110800             NOT INVALID KEY
110900                 MOVE 'Y' TO WKS-ALUMNO-ENCONTRADO
111000         END-READ
111100         IF WKS-ALUMNO-ENCONTRADO = 'Y'
111200             COMPUTE STU-TOTAL-HOURS =
111300                     STU-TOTAL-HOURS
111400                   + (MTX-AC-CORR-HOURS - WKS-HORAS-PREVIAS)
111500             REWRITE REG-OJSTU
111600                 INVALID KEY
111700                     MOVE 'REWRITE' TO ACCION
111800                     MOVE STU-BADGE TO LLAVE
111900                     MOVE 'OJSTU' TO ARCHIVO
112000                     CALL 'OJFSE000' USING PROGRAMA, ARCHIVO,
112100                             ACCION, LLAVE, FS-STUDENT,
112200                             FSE-STUDENT
112300             END-REWRITE
112400         END-IF
112500         MOVE 'Y' TO WKS-TRANSACCION-ACEPTADA
112600         MOVE MTX-AC-CORR-HOURS TO WKS-CORR-HORAS-EDIT
112700         STRING 'CORRECCION ADMIN ATT-ID=' DELIMITED BY SIZE
112800                 MTX-AC-ATT-ID DELIMITED BY SIZE
112900                 ' HORAS=' DELIMITED BY SIZE
113000                 WKS-CORR-HORAS-EDIT DELIMITED BY SIZE
113100                 ' OK' DELIMITED BY SIZE
113200                 INTO WKS-LINEA-RESPUESTA
113300         END-STRING
113400         PERFORM ESCRIBE-RESPUESTA
113500     END-IF.
113600 900-PROCESA-CORRECCION-ADMIN-E.
113700     EXIT.
113800******************************************************************
113900*  950-PROCESA-ENTRADA-MANUAL  --  R9. LA ENTRADA NO PUEDE SER    *
114000*  FUTURA Y SOLO SE PERMITE UN REGISTRO POR ALUMNO POR FECHA DE   *
114100*  TRABAJO (MTX-ME-WORK-DATE); CON SALIDA SE CALCULA POR R3/R4 Y  *
114200*  QUEDA CORREGIDA; SIN SALIDA QUEDA ABIERTA.                     *
114300******************************************************************
114400 950-PROCESA-ENTRADA-MANUAL SECTION.
114500     MOVE MTX-BADGE TO STU-BADGE
114600     READ STUDENT-FILE
114700         INVALID KEY
114800             MOVE 'N' TO WKS-ALUMNO-ENCONTRADO
114900         NOT INVALID KEY
115000             MOVE 'Y' TO WKS-ALUMNO-ENCONTRADO
115100     END-READ
115200     IF WKS-ALUMNO-ENCONTRADO = 'N'
115300         STRING 'RECHAZADO ME BADGE=' DELIMITED BY SIZE
115400                 MTX-BADGE DELIMITED BY SIZE
115500                 ' ALUMNO NO EXISTE' DELIMITED BY SIZE
115600                 INTO WKS-LINEA-RESPUESTA
115700         END-STRING
115800         PERFORM ESCRIBE-RESPUESTA
115900     ELSE
116000         IF MTX-ME-WORK-DATE = ZERO OR
116100            MTX-ME-WORK-DATE > WKS-HOY-COMPLETA
116200             STRING 'RECHAZADO ME BADGE=' DELIMITED BY SIZE
116300                     MTX-BADGE DELIMITED BY SIZE
116400                     ' FECHA DE TRABAJO INVALIDA'
116500                     DELIMITED BY SIZE
116600                     INTO WKS-LINEA-RESPUESTA
116700             END-STRING
116800             PERFORM ESCRIBE-RESPUESTA
116900         ELSE
117000             IF MTX-ME-TIME-IN > WKS-AHORA-TS
117100                 STRING 'RECHAZADO ME BADGE=' DELIMITED BY SIZE
117200                         MTX-BADGE DELIMITED BY SIZE
117300                         ' ENTRADA EN EL FUTURO'
117400                         DELIMITED BY SIZE
117500                         INTO WKS-LINEA-RESPUESTA
117600                 END-STRING
117700                 PERFORM ESCRIBE-RESPUESTA
117800             ELSE
117900                 IF MTX-ME-TIME-OUT NOT = ZERO AND
118000                    (MTX-ME-TIME-OUT <= MTX-ME-TIME-IN OR
118100                     MTX-ME-TIME-OUT > WKS-AHORA-TS)
118200                     STRING 'RECHAZADO ME BADGE='
118300                             DELIMITED BY SIZE
118400                             MTX-BADGE DELIMITED BY SIZE
118500                             ' SALIDA INVALIDA' DELIMITED BY SIZE
118600                             INTO WKS-LINEA-RESPUESTA
118700                     END-STRING
118800                     PERFORM ESCRIBE-RESPUESTA
118900                 ELSE
119000                     PERFORM 951-VERIFICA-FECHA-DUPLICADA
119100                     IF WKS-FECHA-DUPLICADA = 'Y'
119200                         STRING 'RECHAZADO ME BADGE='
119300                                 DELIMITED BY SIZE
119400                                 MTX-BADGE DELIMITED BY SIZE
119500                                 ' YA EXISTE UN REGISTRO ESE DIA'
119600                                 DELIMITED BY SIZE
119700                                 INTO WKS-LINEA-RESPUESTA
119800                         END-STRING
119900                         PERFORM ESCRIBE-RESPUESTA
120000                     ELSE
120100                         PERFORM 952-GRABA-ENTRADA-MANUAL
120200                     END-IF
120300                 END-IF
120400             END-IF
120500         END-IF
120600     END-IF.
120700 950-PROCESA-ENTRADA-MANUAL-E.
120800     EXIT.
120900 951-VERIFICA-FECHA-DUPLICADA SECTION.
121000     MOVE 'N' TO WKS-FECHA-DUPLICADA
121100     MOVE STU-BADGE TO ATT-BADGE
121200     START ATTEND-FILE KEY IS NOT LESS THAN ATT-BADGE
121300             INVALID KEY
121400                 MOVE '23' TO FS-ATTEND
121500     END-START
121600     PERFORM LEE-ASISTENCIA-POR-BADGE
121700     PERFORM EVALUA-FECHA-DUPLICADA UNTIL FS-ATTEND = '10'
121800     MOVE '00' TO FS-ATTEND.
121900 951-VERIFICA-FECHA-DUPLICADA-E.
122000     EXIT.
122100 LEE-ASISTENCIA-POR-BADGE SECTION.
122200     READ ATTEND-FILE NEXT RECORD
122300         AT END
122400             MOVE '10' TO FS-ATTEND
122500     END-READ.
122600 LEE-ASISTENCIA-POR-BADGE-E.
122700     EXIT.
122800 EVALUA-FECHA-DUPLICADA SECTION.
122900     IF ATT-BADGE NOT = STU-BADGE
123000         MOVE '10' TO FS-ATTEND
123100     ELSE
123200         IF ATT-WORK-DATE = MTX-ME-WORK-DATE
123300             MOVE 'Y' TO WKS-FECHA-DUPLICADA
123400             MOVE '10' TO FS-ATTEND
123500         ELSE
123600             PERFORM LEE-ASISTENCIA-POR-BADGE
123700         END-IF
123800     END-IF.
123900 EVALUA-FECHA-DUPLICADA-E.
124000     EXIT.
124100 952-GRABA-ENTRADA-MANUAL SECTION.
124200     ADD 1 TO WKS-MAX-ATT-ID
124300     MOVE SPACES TO REG-OJATT
124400     MOVE WKS-MAX-ATT-ID TO ATT-ID
124500     MOVE MTX-BADGE      TO ATT-BADGE
124600     MOVE MTX-ME-TIME-IN TO WKS-TS-ENTRADA
124700     COMPUTE ATT-DATE = (WKS-TE-ANIO * 10000)
124800                       + (WKS-TE-MES  *   100) + WKS-TE-DIA
124900     MOVE MTX-ME-WORK-DATE TO ATT-WORK-DATE
125000     MOVE MTX-ME-TIME-IN  TO ATT-TIME-IN
125100     MOVE MTX-ME-TIME-OUT TO ATT-TIME-OUT
125200     MOVE 'N' TO ATT-BREAK-DEDUCTED, ATT-OVERRIDE-APPROVED,
125300                 ATT-ADMIN-NOTE
125400     MOVE SPACES TO ATT-TASKS
125500     IF MTX-ME-TIME-OUT = ZERO
125600         MOVE ZERO TO ATT-TOTAL-HOURS, ATT-REG-HOURS,
125700                      ATT-OT-HOURS, ATT-UT-HOURS
125800         MOVE 'TI' TO ATT-STATUS
125900     ELSE
126000         PERFORM CALCULA-HORAS-ENTRADA-MANUAL
126100         MOVE 'AC' TO ATT-STATUS
126200         MOVE 'Y'  TO ATT-ADMIN-NOTE
126300     END-IF
126400     WRITE REG-OJATT
126500         INVALID KEY
126600             MOVE 'WRITE' TO ACCION
126700             MOVE ATT-BADGE TO LLAVE
126800             MOVE 'OJATT' TO ARCHIVO
126900             CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
127000                     LLAVE, FS-ATTEND, FSE-ATTEND
127100     END-WRITE
127200     IF MTX-ME-TIME-OUT NOT = ZERO
127300         ADD ATT-TOTAL-HOURS TO STU-TOTAL-HOURS
127400         REWRITE REG-OJSTU
127500             INVALID KEY
127600                 MOVE 'REWRITE' TO ACCION
127700                 MOVE STU-BADGE TO LLAVE
127800                 MOVE 'OJSTU' TO ARCHIVO
127900                 CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
128000                         LLAVE, FS-STUDENT, FSE-STUDENT
128100         END-REWRITE
128200     END-IF
128300     MOVE 'Y' TO WKS-TRANSACCION-ACEPTADA
128400     MOVE ATT-TIME-IN TO WKS-TS-ENTRADA
128500     PERFORM REDONDEA-HORA-DESPLIEGUE
128600     STRING WKS-TE-HORA DELIMITED BY SIZE
128700             ':' DELIMITED BY SIZE
128800             WKS-TE-MINUTO DELIMITED BY SIZE
128900             INTO WKS-HORA-DESPLIEGUE-TXT
129000     END-STRING
129100     STRING 'ENTRADA MANUAL BADGE=' DELIMITED BY SIZE
129200             ATT-BADGE DELIMITED BY SIZE
129300             ' ATT-ID=' DELIMITED BY SIZE
129400             ATT-ID DELIMITED BY SIZE
129500             ' HORA=' DELIMITED BY SIZE
129600             WKS-HORA-DESPLIEGUE-TXT DELIMITED BY SIZE
129700             ' OK' DELIMITED BY SIZE
129800             INTO WKS-LINEA-RESPUESTA
129900     END-STRING
130000     PERFORM ESCRIBE-RESPUESTA.
130100 952-GRABA-ENTRADA-MANUAL-E.
130200     EXIT.
130300******************************************************************
130400*  CALCULA-HORAS-ENTRADA-MANUAL  --  R9. APLICA R4 CUANDO EL      *
130500*  ALUMNO TIENE HORARIO ACTIVO, R3 EN CASO CONTRARIO.             *
130600******************************************************************
130700 CALCULA-HORAS-ENTRADA-MANUAL SECTION.
130800     IF STU-CON-HORARIO
130900         PERFORM CALCULA-HORAS-M-HORARIO
131000     ELSE
131100         PERFORM CALCULA-HORAS-M-ORIGINAL
131200     END-IF.
131300 CALCULA-HORAS-ENTRADA-MANUAL-E.
131400     EXIT.
131500 CALCULA-HORAS-M-ORIGINAL SECTION.
131600     MOVE ATT-TIME-IN TO WKS-TS-ENTRADA
131700     PERFORM CALCULA-MINUTOS-ABSOLUTOS
131800     MOVE WKS-MIN-ABS TO WKS-M-ENTRADA-ABS
131900     MOVE ATT-TIME-OUT TO WKS-TS-ENTRADA
132000     PERFORM CALCULA-MINUTOS-ABSOLUTOS
132100     MOVE WKS-MIN-ABS TO WKS-M-SALIDA-ABS
132200     COMPUTE WKS-M-MINUTOS = WKS-M-SALIDA-ABS - WKS-M-ENTRADA-ABS
132300     PERFORM APLICA-DESCANSO-MANUAL
132400     MOVE WKS-M-MINUTOS TO WKS-M-TRABAJADOS-MIN
132500     PERFORM REDONDEA-HORAS-MANUAL
132600     MOVE WKS-M-HORAS-REDONDEADAS TO WKS-M-HORAS-CALC
132700     PERFORM DIVIDE-HORAS-MANUAL.
132800 CALCULA-HORAS-M-ORIGINAL-E.
132900     EXIT.
133000*----------------------------------------------------------------*
133100*    CALCULA-HORAS-M-HORARIO  --  R4 SOBRE UNA ENTRADA MANUAL.   *
133200*    SOLO CUBRE EL CASO COMUN DE UN HORARIO QUE NO CRUZA          *
133300*    MEDIANOCHE; UN HORARIO ASI DEBE CORREGIRSE CON LA            *
133400*    TRANSACCION AC, NO CON LA ENTRADA MANUAL.                   *
133500*----------------------------------------------------------------*
133600 CALCULA-HORAS-M-HORARIO SECTION.
133700     MOVE 'N' TO WKS-M-LLEGO-TARDE
133800     MOVE ZERO TO WKS-M-ATRASO
133900     MOVE ATT-TIME-IN TO WKS-TS-ENTRADA
134000     COMPUTE WKS-M-A-MIN = (WKS-TE-HORA * 60) + WKS-TE-MINUTO
134100     MOVE STU-SCHED-START TO WKS-HORA-PROGRAMADA
134200     COMPUTE WKS-M-S-MIN = (WKS-HP-HORA * 60) + WKS-HP-MINUTO
134300     MOVE STU-SCHED-END TO WKS-HORA-PROGRAMADA
134400     COMPUTE WKS-M-E-MIN = (WKS-HP-HORA * 60) + WKS-HP-MINUTO
134500     COMPUTE WKS-M-G-MIN = STU-GRACE-MIN
134600     IF WKS-M-A-MIN < WKS-M-S-MIN
134700         MOVE WKS-M-S-MIN TO WKS-M-EFECTIVO-MIN
134800     ELSE
134900         IF WKS-M-A-MIN > (WKS-M-S-MIN + WKS-M-G-MIN)
135000             MOVE WKS-M-A-MIN TO WKS-M-EFECTIVO-MIN
135100             MOVE 'Y' TO WKS-M-LLEGO-TARDE
135200             COMPUTE WKS-M-ATRASO =
135300                     WKS-M-A-MIN - (WKS-M-S-MIN + WKS-M-G-MIN)
135400         ELSE
135500             MOVE WKS-M-S-MIN TO WKS-M-EFECTIVO-MIN
135600         END-IF
135700     END-IF
135800     COMPUTE WKS-M-REQUERIDO-MIN = WKS-M-E-MIN + WKS-M-ATRASO
135900     MOVE ATT-TIME-OUT TO WKS-TS-ENTRADA
136000     COMPUTE WKS-M-O-MIN = (WKS-TE-HORA * 60) + WKS-TE-MINUTO
136100     COMPUTE WKS-M-TRABAJADOS-MIN =
136200             WKS-M-O-MIN - WKS-M-EFECTIVO-MIN
136300     IF WKS-M-TRABAJADOS-MIN < 0
136400         MOVE ZERO TO WKS-M-TRABAJADOS-MIN
136500     END-IF
136600     IF WKS-M-O-MIN < WKS-M-REQUERIDO-MIN
136700         MOVE WKS-M-TRABAJADOS-MIN TO WKS-M-MINUTOS
136800         PERFORM APLICA-DESCANSO-MANUAL
136900         MOVE WKS-M-MINUTOS TO WKS-M-TRABAJADOS-MIN
137000         PERFORM REDONDEA-HORAS-MANUAL
137100         MOVE WKS-M-HORAS-REDONDEADAS TO ATT-REG-HOURS
137200         COMPUTE WKS-M-TRABAJADOS-MIN =
137300                 WKS-M-REQUERIDO-MIN - WKS-M-O-MIN
137400         PERFORM REDONDEA-HORAS-MANUAL
137500         MOVE WKS-M-HORAS-REDONDEADAS TO ATT-UT-HOURS
137600         MOVE ZERO TO ATT-OT-HOURS
137700         COMPUTE WKS-M-HORAS-CALC = ATT-REG-HOURS
137800     ELSE
137900         IF WKS-M-O-MIN > WKS-M-REQUERIDO-MIN
138000             COMPUTE WKS-M-MINUTOS =
138100                     WKS-M-REQUERIDO-MIN - WKS-M-EFECTIVO-MIN
138200             PERFORM APLICA-DESCANSO-MANUAL
138300             COMPUTE WKS-M-HORAS-ENTERAS = WKS-M-MINUTOS / 60
138400             IF WKS-M-HORAS-ENTERAS > 8
138500                 MOVE 8 TO WKS-M-HORAS-ENTERAS
138600             END-IF
138700             MOVE WKS-M-HORAS-ENTERAS TO ATT-REG-HOURS
138800             COMPUTE WKS-M-TRABAJADOS-MIN =
138900                     WKS-M-O-MIN - WKS-M-REQUERIDO-MIN
139000             PERFORM REDONDEA-HORAS-MANUAL
139100             MOVE WKS-M-HORAS-REDONDEADAS TO ATT-OT-HOURS
139200             MOVE ZERO TO ATT-UT-HOURS
139300             COMPUTE WKS-M-HORAS-CALC = ATT-REG-HOURS + ATT-OT-HOURS
139400         ELSE
139500             MOVE WKS-M-TRABAJADOS-MIN TO WKS-M-MINUTOS
139600             PERFORM APLICA-DESCANSO-MANUAL
139700             COMPUTE WKS-M-HORAS-ENTERAS = WKS-M-MINUTOS / 60
139800             IF WKS-M-HORAS-ENTERAS > 8
139900                 MOVE 8 TO WKS-M-HORAS-ENTERAS
140000             END-IF
140100             MOVE WKS-M-HORAS-ENTERAS TO ATT-REG-HOURS
140200             MOVE ZERO TO ATT-OT-HOURS, ATT-UT-HOURS
140300             COMPUTE WKS-M-HORAS-CALC = ATT-REG-HOURS
140400         END-IF
140500     END-IF
140600     MOVE WKS-M-HORAS-CALC TO ATT-TOTAL-HOURS.
140700 CALCULA-HORAS-M-HORARIO-E.
140800     EXIT.
140900 APLICA-DESCANSO-MANUAL SECTION.
141000     IF WKS-M-MINUTOS >= 300
141100         COMPUTE WKS-M-MINUTOS = WKS-M-MINUTOS - 60
141200         IF WKS-M-MINUTOS < 0
141300             MOVE ZERO TO WKS-M-MINUTOS
141400         END-IF
141500         MOVE 'Y' TO ATT-BREAK-DEDUCTED
141600     ELSE
141700         MOVE 'N' TO ATT-BREAK-DEDUCTED
141800     END-IF.
141900 APLICA-DESCANSO-MANUAL-E.
142000     EXIT.
142100 REDONDEA-HORAS-MANUAL SECTION.
142200     COMPUTE WKS-M-HORAS-ENTERAS = WKS-M-TRABAJADOS-MIN / 60
142300     COMPUTE WKS-M-MIN-RESIDUO =
142400             WKS-M-TRABAJADOS-MIN - (WKS-M-HORAS-ENTERAS * 60)
142500     IF WKS-M-MIN-RESIDUO >= 55
142600         ADD 1 TO WKS-M-HORAS-ENTERAS
142700     END-IF
142800     MOVE WKS-M-HORAS-ENTERAS TO WKS-M-HORAS-REDONDEADAS.
142900 REDONDEA-HORAS-MANUAL-E.
143000     EXIT.
143100 DIVIDE-HORAS-MANUAL SECTION.
143200     IF WKS-M-HORAS-CALC >= 8
143300         MOVE 8 TO ATT-REG-HOURS
143400         COMPUTE ATT-OT-HOURS = WKS-M-HORAS-CALC - 8
143500         MOVE ZERO TO ATT-UT-HOURS
143600     ELSE
143700         MOVE WKS-M-HORAS-CALC TO ATT-REG-HOURS
143800         MOVE ZERO TO ATT-OT-HOURS
143900         COMPUTE ATT-UT-HOURS = 8 - WKS-M-HORAS-CALC
144000     END-IF
144100     MOVE WKS-M-HORAS-CALC TO ATT-TOTAL-HOURS.
144200 DIVIDE-HORAS-MANUAL-E.
144300     EXIT.
144400******************************************************************
144500*  BUSCA-SESION-ABIERTA  --  RECORRE LAS ASISTENCIAS DEL ALUMNO   *
144600*  (LLAVE ALTERNA ATT-BADGE) BUSCANDO UN REGISTRO AUN ABIERTO.    *
144700******************************************************************
144800 BUSCA-SESION-ABIERTA SECTION.
144900     MOVE 'N' TO WKS-SESION-ABIERTA
145000     MOVE STU-BADGE TO ATT-BADGE
145100     START ATTEND-FILE KEY IS NOT LESS THAN ATT-BADGE
145200             INVALID KEY
145300                 MOVE '23' TO FS-ATTEND
145400     END-START
145500     PERFORM LEE-SESION-ALUMNO
145600     PERFORM EVALUA-SESION-ALUMNO UNTIL FS-ATTEND = '10'
145700     MOVE '00' TO FS-ATTEND.
145800 BUSCA-SESION-ABIERTA-E.
145900     EXIT.
146000 LEE-SESION-ALUMNO SECTION.
146100     READ ATTEND-FILE NEXT RECORD
146200         AT END
146300             MOVE '10' TO FS-ATTEND
146400     END-READ.
146500 LEE-SESION-ALUMNO-E.
146600     EXIT.
146700 EVALUA-SESION-ALUMNO SECTION.
146800     IF ATT-BADGE NOT = STU-BADGE
146900         MOVE '10' TO FS-ATTEND
147000     ELSE
147100         IF ATT-TIMED-IN
147200             MOVE 'Y' TO WKS-SESION-ABIERTA
147300             MOVE '10' TO FS-ATTEND
147400         ELSE
147500             PERFORM LEE-SESION-ALUMNO
147600         END-IF
147700     END-IF.
147800 EVALUA-SESION-ALUMNO-E.
147900     EXIT.
148000 ESCRIBE-RESPUESTA SECTION.
148100     MOVE WKS-LINEA-RESPUESTA TO MTR-TEXTO
148200     WRITE MTR-LINEA
148300     IF FS-RESP NOT = '00'
148400         MOVE 'WRITE' TO ACCION
148500         MOVE SPACES  TO LLAVE
148600         MOVE 'OJMTR' TO ARCHIVO
148700         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
148800                 FS-RESP, FSE-RESP
148900     END-IF
149000     MOVE SPACES TO WKS-LINEA-RESPUESTA.
149100 ESCRIBE-RESPUESTA-E.
149200     EXIT.
149300*----------------------------------------------------------------*
149400*    RUTINAS COMUNES DE FECHA/HORA (VER OJDATR01)                *
149500*----------------------------------------------------------------*
149600     COPY OJDATR01.
