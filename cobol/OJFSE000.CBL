000100******************************************************************
000200* FECHA       : 14/08/1986                                       *
000300* PROGRAMADOR : EDGAR ROLANDO DUARTE RIOS (EDRD)                 *
000400* APLICACION  : OJT - CONTROL DE PRACTICA SUPERVISADA            *
000500* PROGRAMA    : OJFSE000                                         *
000600* TIPO        : SUBRUTINA                                        *
000700* DESCRIPCION : RUTINA COMUN DE DESPLIEGUE DE ERRORES DE FILE     *
000800*             : STATUS PARA LOS PROGRAMAS BATCH DE OJT. RECIBE    *
000900*             : PROGRAMA, ARCHIVO, ACCION, LLAVE Y LOS CAMPOS     *
001000*             : DE FILE STATUS BASICO Y EXTENDIDO, Y LOS MUESTRA  *
001100*             : EN CONSOLA PARA DIAGNOSTICO EN EL SPOOL.          *
001200* ARCHIVOS    : NO APLICA (SUBRUTINA SIN E/S PROPIA)              *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* CANAL       : BATCH                                             *
001500* INSTALADO   : 14/08/1986                                       *
001600* BPM/RATIONAL: OJT-0001                                         *
001700******************************************************************
001800*----------------------------------------------------------------*
001900*                      REGISTRO DE CAMBIOS                       *
002000*----------------------------------------------------------------*
002100* 14/08/1986 EDRD PRIMERA VERSION (RUTINA DE FILE STATUS DE      *
002200*            CONTROL DE HORARIOS DE PERSONAL).                   *
002300* 09/03/1989 EDRD REQ-0114 AGREGA DESPLIEGUE DE LLAVE EN ERROR.   *
002400* 21/11/1994 MCAL REQ-0231 ESTANDARIZA FORMATO DE MENSAJE.        *
002500* 30/09/1998 MCAL Y2K-014 REVISION DE CAMPOS DE FECHA PARA EL     *
002600*            ANO 2000 (SIN IMPACTO - RUTINA NO MANEJA FECHAS).    *
002700* 12/05/2003 RPOR REQ-0402 ESTANDARIZA USO DE FSE EXTENDIDO.      *
002800* 05/02/2024 EEDR OJT-0001 ADAPTA RUTINA PARA CONTROL DE          *
002900*            PRACTICA SUPERVISADA (OJT).                         *
003000* 18/06/2024 EEDR OJT-0044 AGREGA DESPLIEGUE DE FSE-FEEDBACK.     *
003100* 22/07/2024 JARM OJT-0058 ESTANDARIZA ANCHO DE MENSAJE A 80.     *
003200*----------------------------------------------------------------*
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. OJFSE000.
003500 AUTHOR. EDGAR ROLANDO DUARTE RIOS.
003600 INSTALLATION. BANCO INDUSTRIAL - DEPARTAMENTO DE SISTEMAS.
003700 DATE-WRITTEN. 14/08/1986.
003800 DATE-COMPILED.
003900 SECURITY. USO INTERNO - DEPARTAMENTO DE PRACTICAS SUPERVISADAS.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS ALFABETICO  IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600******************************************************************
004700*               C A M P O S    D E    T R A B A J O              *
004800******************************************************************
004900 01  WKS-CAMPOS-DE-TRABAJO.
005000     02  WKS-LINEA-ERROR           PIC X(80) VALUE SPACES.
005100     02  FILLER                    PIC X(04) VALUE SPACES.
005200 LINKAGE SECTION.
005300 01  LK-PROGRAMA                   PIC X(08).
005400 01  LK-ARCHIVO                    PIC X(08).
005500 01  LK-ACCION                     PIC X(10).
005600 01  LK-LLAVE                      PIC X(32).
005700 01  LK-FILE-STATUS                PIC 9(02).
005800 01  LK-FSE.
005900     02  LK-FSE-RETURN             PIC S9(04) COMP-5.
006000     02  LK-FSE-FUNCTION           PIC S9(04) COMP-5.
006100     02  LK-FSE-FEEDBACK           PIC S9(04) COMP-5.
006200 PROCEDURE DIVISION USING LK-PROGRAMA, LK-ARCHIVO, LK-ACCION,
006300         LK-LLAVE, LK-FILE-STATUS, LK-FSE.
006400 000-MAIN SECTION.
006500     DISPLAY ">>> ERROR DE E-S EN PROGRAMA: " LK-PROGRAMA
006600             UPON CONSOLE
006700     DISPLAY "    ARCHIVO: " LK-ARCHIVO "  ACCION: " LK-ACCION
006800             UPON CONSOLE
006900     DISPLAY "    LLAVE  : " LK-LLAVE UPON CONSOLE
007000     DISPLAY "    FILE STATUS: " LK-FILE-STATUS
007100             "  FSE-FEEDBACK: " LK-FSE-FEEDBACK UPON CONSOLE
007200     GOBACK.
007300 000-MAIN-E. EXIT.
