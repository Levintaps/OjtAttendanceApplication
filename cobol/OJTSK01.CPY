000100******************************************************************
000200*  OJTSK01  --  BITACORA DE TAREAS POR SESION DE ASISTENCIA      *
000300*  LLAVE DE ACCESO: TSK-ID (PRIMARIA), TSK-ATT-ID (ALTERNA, CON   *
000400*  DUPLICADOS, PARA RECUPERAR LAS TAREAS DE UNA SOLA SESION)      *
000500*  LONGITUD DE REGISTRO: 100                                      *
000600******************************************************************
000700*  2024-02-05  EEDR  TICKET OJT-0001  PRIMERA VERSION             *
000800******************************************************************
000900 01  REG-OJTSK.
001000     02  TSK-ID                    PIC 9(08).
001100     02  TSK-ATT-ID                PIC 9(08).
001200     02  TSK-COMPLETED-AT          PIC 9(14).
001300     02  TSK-TIMEOUT-FLAG          PIC X(01).
001400         88  TSK-AGREGADA-EN-SALIDA        VALUE 'Y'.
001500     02  TSK-DESC                  PIC X(60).
001600     02  FILLER                    PIC X(09).
