000100******************************************************************
000200* FECHA       : 05/05/1993                                      *
000300* PROGRAMADOR : MARIA CONSUELO ALVARADO LOPEZ (MCAL)             *
000400* APLICACION  : OJT - CONTROL DE PRACTICA SUPERVISADA            *
000500* PROGRAMA    : OJREG01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LISTADO DE MARCAJES DE PERSONAL POR RANGO DE      *
000800*             : FECHAS, ORDENADO POR FECHA DE TRABAJO Y HORA DE   *
000900*             : ENTRADA. PERMITE FILTRAR POR UN SOLO CARNET.      *
001000*             : EMITE UNA LINEA POR MARCAJE CON TOTALES, HORAS    *
001100*             : REGULARES, EXTRAS, NO TRABAJADAS Y TAREAS.        *
001200* ARCHIVOS    : OJSTU=M, OJATT=M, OJRGPM=A, OJREG=G               *
001300* ACCION (ES) : M=MANTENIMIENTO, A=AUXILIAR, G=GENERA             *
001400* CANAL       : BATCH                                            *
001500* INSTALADO   : 05/05/1993                                      *
001600* BPM/RATIONAL: REQ-0189                                        *
001700******************************************************************
001800*----------------------------------------------------------------*
001900*                      REGISTRO DE CAMBIOS                       *
002000*----------------------------------------------------------------*
002100* 05/05/1993 MCAL PRIMERA VERSION (LISTADO DE MARCAJES DE        *
002200*            PERSONAL DE VENTANILLA POR RANGO DE FECHAS).        *
002300* 19/01/1997 EDRD REQ-0298 AGREGA FILTRO POR UN SOLO CARNET.     *
002400* 02/10/1998 RPOR Y2K-031 REVISION DE CAMPOS DE FECHA/HORA PARA  *
002500*            EL ANO 2000. SE AMPLIA LA TARJETA DE PARAMETROS A   *
002600*            4 DIGITOS DE ANIO.                                  *
002700* 05/02/2024 EEDR OJT-0001 ADAPTA EL LISTADO PARA LAS SESIONES   *
002800*            DE PRACTICA SUPERVISADA (ALUMNOS OJT).              *
002900* 18/06/2024 EEDR OJT-0044 AGREGA COLUMNAS DE HORAS REGULARES,   *
003000*            EXTRAS Y NO TRABAJADAS Y DE TAREAS REALIZADAS.      *
003100* 22/07/2024 JARM OJT-0058 LA HORA DE ENTRADA/SALIDA DEL LISTADO *
003200*            SE REDONDEA A LA HORA EXACTA MAS CERCANA (R7), EN   *
003300*            VEZ DE MOSTRAR LA HORA CRUDA DEL MARCAJE.           *
003400*----------------------------------------------------------------*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. OJREG01.
003700 AUTHOR. MARIA CONSUELO ALVARADO LOPEZ.
003800 INSTALLATION. BANCO INDUSTRIAL - DEPARTAMENTO DE SISTEMAS.
003900 DATE-WRITTEN. 05/05/1993.
004000 DATE-COMPILED.
004100 SECURITY. USO INTERNO - DEPARTAMENTO DE PRACTICAS SUPERVISADAS.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS ALFABETICO IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SORT-WORKFILE ASSIGN TO SORTWK1.
005000     SELECT CONTROL-CARD ASSIGN TO OJRGPM
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS FS-PARM
005300                            FSE-PARM.
005400     SELECT STUDENT-FILE ASSIGN TO OJSTU
005500            ORGANIZATION IS INDEXED
005600            ACCESS       IS DYNAMIC
005700            RECORD KEY   IS STU-BADGE
005800            FILE STATUS  IS FS-STUDENT
005900                            FSE-STUDENT.
006000     SELECT ATTEND-FILE ASSIGN TO OJATT
006100            ORGANIZATION IS INDEXED
006200            ACCESS       IS SEQUENTIAL
006300            RECORD KEY   IS ATT-ID
006400            FILE STATUS  IS FS-ATTEND
006500                            FSE-ATTEND.
006600     SELECT REGISTER-REPORT ASSIGN TO OJREG
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS FS-REGRPT
006900                            FSE-REGRPT.
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007400******************************************************************
007500 SD  SORT-WORKFILE.
007600 01  SRT-REC.
007700     02  SRT-WORK-DATE             PIC 9(08).
007800     02  SRT-TIME-IN               PIC 9(14).
007900     02  SRT-ATT-ID                PIC 9(08).
008000     02  SRT-BADGE                 PIC X(04).
008100     02  SRT-NAME                  PIC X(20).
008200     02  SRT-SCHOOL                PIC X(12).
008300     02  SRT-TIME-OUT              PIC 9(14).
008400     02  SRT-TOTAL-HOURS           PIC S9(03)V99.
008500     02  SRT-REG-HOURS             PIC S9(03)V99.
008600     02  SRT-OT-HOURS              PIC S9(03)V99.
008700     02  SRT-UT-HOURS              PIC S9(03)V99.
008800     02  SRT-BREAK-DEDUCTED        PIC X(01).
008900     02  SRT-STATUS                PIC X(02).
009000     02  SRT-TASKS                 PIC X(60).
009100 FD  CONTROL-CARD.
009200 01  REG-PARM.
009300     02  PRM-FROM-DATE             PIC 9(08).
009400     02  PRM-TO-DATE               PIC 9(08).
009500     02  PRM-BADGE                 PIC X(04).
009600     02  FILLER                    PIC X(06).
009700 FD  STUDENT-FILE.
009800     COPY OJSTU01.
009900 FD  ATTEND-FILE.
010000     COPY OJATT01.
010100 FD  REGISTER-REPORT.
010200 01  REG-LINEA.
010300     02  REG-TEXTO                 PIC X(148).
010400     02  FILLER                    PIC X(02).
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700*               C A M P O S    D E    T R A B A J O              *
010800******************************************************************
010900     COPY OJFSE01.
011000     COPY OJDATW01.
011100 01  WKS-ESTADOS-DE-ARCHIVO.
011200     02  FS-PARM                    PIC 9(02) VALUE ZERO.
011300     02  FSE-PARM.
011400         03  FSE-PARM-RETURN        PIC S9(04) COMP-5.
011500         03  FSE-PARM-FUNCTION      PIC S9(04) COMP-5.
011600         03  FSE-PARM-FEEDBACK      PIC S9(04) COMP-5.
011700     02  FS-STUDENT                 PIC 9(02) VALUE ZERO.
011800     02  FSE-STUDENT.
011900         03  FSE-STUDENT-RETURN     PIC S9(04) COMP-5.
012000         03  FSE-STUDENT-FUNCTION   PIC S9(04) COMP-5.
012100         03  FSE-STUDENT-FEEDBACK   PIC S9(04) COMP-5.
012200     02  FS-ATTEND                  PIC 9(02) VALUE ZERO.
012300     02  FSE-ATTEND.
012400         03  FSE-ATTEND-RETURN      PIC S9(04) COMP-5.
012500         03  FSE-ATTEND-FUNCTION    PIC S9(04) COMP-5.
012600         03  FSE-ATTEND-FEEDBACK    PIC S9(04) COMP-5.
012700     02  FS-REGRPT                  PIC 9(02) VALUE ZERO.
012800     02  FSE-REGRPT.
012900         03  FSE-REGRPT-RETURN      PIC S9(04) COMP-5.
013000         03  FSE-REGRPT-FUNCTION    PIC S9(04) COMP-5.
013100         03  FSE-REGRPT-FEEDBACK    PIC S9(04) COMP-5.
013200 01  WKS-SWITCHES.
013300     02  WKS-FIN-ASISTENCIA         PIC X(01) VALUE 'N'.
013400         88  WKS-NO-HAY-MAS-ASISTENCIA     VALUE 'Y'.
013500     02  WKS-FIN-ORDENADOS          PIC X(01) VALUE 'N'.
013600         88  WKS-NO-HAY-MAS-ORDENADOS      VALUE 'Y'.
013700     02  WKS-ALUMNO-CALIFICA        PIC X(01) VALUE 'N'.
013800     02  FILLER                     PIC X(08) VALUE SPACES.
013900 01  WKS-CONTADORES.
014000     02  WKS-CONTADOR-REGISTROS     PIC 9(07) COMP VALUE ZERO.
014100     02  FILLER                     PIC X(06) VALUE SPACES.
014200 01  WKS-ACUMULADORES.
014300     02  WKS-SUMA-TOTAL-HORAS       PIC S9(07)V99 VALUE ZERO.
014400     02  FILLER                     PIC X(06) VALUE SPACES.
014500*----------------------------------------------------------------*
014600*    DESCOMPOSICION DE LA FECHA DE TRABAJO PARA FORMATO DD/MM    *
014700*----------------------------------------------------------------*
014800 01  WKS-FECHA-TRABAJO              PIC 9(08) VALUE ZERO.
014900 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
015000     02  WKS-FT-ANIO                PIC 9(04).
015100     02  WKS-FT-MES                 PIC 9(02).
015200     02  WKS-FT-DIA                 PIC 9(02).
015300 01  WKS-FECHA-EDITADA              PIC X(10) VALUE SPACES.
015400 01  WKS-HORA-EDITADA-ENTRADA       PIC X(08) VALUE SPACES.
015500 01  WKS-HORA-EDITADA-SALIDA        PIC X(08) VALUE SPACES.
015600 01  WKS-MON-EDIT                   PIC 99.
015700 01  WKS-DIA-EDIT                   PIC 99.
015800 01  WKS-ANIO-EDIT                  PIC 9(04).
015900 01  WKS-HORA-EDIT                  PIC 99.
016000 01  WKS-MIN-EDIT                   PIC 99.
016100 01  WKS-SEG-EDIT                   PIC 99.
016200 01  WKS-TOTAL-EDIT                 PIC ZZ9.99.
016300 01  WKS-REG-EDIT                   PIC ZZ9.99.
016400 01  WKS-OT-EDIT                    PIC ZZ9.99.
016500 01  WKS-UT-EDIT                    PIC ZZ9.99.
016600 01  WKS-DESCANSO-TEXTO             PIC X(03) VALUE SPACES.
016700 01  WKS-CONT-EDIT                  PIC ZZZ,ZZ9.
016800 01  WKS-SUMA-EDIT                  PIC ZZZ,ZZ9.99.
016900 PROCEDURE DIVISION.
017000******************************************************************
017100*  000-MAIN  --  CONTROL PRINCIPAL DEL LISTADO DE ASISTENCIA     *
017200******************************************************************
017300 000-MAIN SECTION.
017400     PERFORM ABRE-ARCHIVOS
017500     PERFORM LEE-PARAMETROS
017600     PERFORM ESCRIBE-ENCABEZADO
017700     SORT SORT-WORKFILE
017800         ON ASCENDING KEY SRT-WORK-DATE SRT-TIME-IN
017900         INPUT PROCEDURE IS 300-SELECCIONA-REGISTROS
018000         OUTPUT PROCEDURE IS 400-IMPRIME-REGISTROS
018100     PERFORM ESCRIBE-TOTALES
018200     PERFORM CIERRA-ARCHIVOS
018300     STOP RUN.
018400 000-MAIN-E.
018500     EXIT.
018600 ABRE-ARCHIVOS SECTION.
018700     MOVE 'OJREG01' TO PROGRAMA
018800     OPEN INPUT  CONTROL-CARD, STUDENT-FILE, ATTEND-FILE
018900          OUTPUT REGISTER-REPORT
019000     IF FS-PARM NOT = '00'
019100         MOVE 'OPEN'    TO ACCION
019200         MOVE SPACES    TO LLAVE
019300         MOVE 'OJRGPM'  TO ARCHIVO
019400         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019500                                FS-PARM, FSE-PARM
019600         MOVE 91 TO RETURN-CODE
019700         STOP RUN
019800     END-IF
019900     IF FS-STUDENT NOT = '00'
020000         MOVE 'OPEN'  TO ACCION
020100         MOVE SPACES  TO LLAVE
020200         MOVE 'OJSTU' TO ARCHIVO
020300         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020400                                FS-STUDENT, FSE-STUDENT
020500         MOVE 91 TO RETURN-CODE
020600         STOP RUN
020700     END-IF
020800     IF FS-ATTEND NOT = '00'
020900         MOVE 'OPEN'  TO ACCION
021000         MOVE SPACES  TO LLAVE
021100         MOVE 'OJATT' TO ARCHIVO
021200         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021300                                FS-ATTEND, FSE-ATTEND
021400         MOVE 91 TO RETURN-CODE
021500         STOP RUN
021600     END-IF.
021700 ABRE-ARCHIVOS-E.
021800     EXIT.
021900*----------------------------------------------------------------*
022000*    19/01/1997 EDRD REQ-0298 -- LEE LA TARJETA DE PARAMETROS    *
022100*    CON EL RANGO DE FECHAS Y EL CARNET A FILTRAR (BLANCO=TODOS) *
022200*----------------------------------------------------------------*
022300 LEE-PARAMETROS SECTION.
022400     READ CONTROL-CARD
022500         AT END
022600             MOVE ZERO   TO PRM-FROM-DATE
022700             MOVE 99999999 TO PRM-TO-DATE
022800             MOVE SPACES TO PRM-BADGE
022900     END-READ.
023000 LEE-PARAMETROS-E.
023100     EXIT.
023200******************************************************************
023300*  300-SELECCIONA-REGISTROS  --  PROCEDIMIENTO DE ENTRADA DEL    *
023400*  SORT. FILTRA EL MAESTRO DE ASISTENCIA POR RANGO DE FECHAS Y   *
023500*  CARNET Y LE AGREGA EL NOMBRE/ESCUELA DEL ALUMNO.              *
023600******************************************************************
023700 300-SELECCIONA-REGISTROS SECTION.
023800     PERFORM LEE-ASISTENCIA
023900     PERFORM 310-FILTRA-Y-LIBERA
024000             UNTIL WKS-NO-HAY-MAS-ASISTENCIA.
024100 300-SELECCIONA-REGISTROS-E.
024200     EXIT.
024300 LEE-ASISTENCIA SECTION.
024400     READ ATTEND-FILE NEXT RECORD
024500         AT END
024600             MOVE 'Y' TO WKS-FIN-ASISTENCIA
024700     END-READ.
024800 LEE-ASISTENCIA-E.
024900     EXIT.
025000 310-FILTRA-Y-LIBERA SECTION.
025100     MOVE 'N' TO WKS-ALUMNO-CALIFICA
025200     IF NOT ATT-TIMED-IN
025300             AND ATT-WORK-DATE NOT < PRM-FROM-DATE
025400             AND ATT-WORK-DATE NOT > PRM-TO-DATE
025500             AND (PRM-BADGE = SPACES OR PRM-BADGE = ATT-BADGE)
025600         MOVE 'Y' TO WKS-ALUMNO-CALIFICA
025700     END-IF
025800     IF WKS-ALUMNO-CALIFICA = 'Y'
025900         MOVE ATT-BADGE TO STU-BADGE
026000         READ STUDENT-FILE
026100             INVALID KEY
026200                 MOVE SPACES TO STU-NAME STU-SCHOOL
026300         END-READ
026400         MOVE ATT-WORK-DATE      TO SRT-WORK-DATE
026500         MOVE ATT-TIME-IN        TO SRT-TIME-IN
026600         MOVE ATT-ID             TO SRT-ATT-ID
026700         MOVE ATT-BADGE          TO SRT-BADGE
026800         MOVE STU-NAME           TO SRT-NAME
026900         MOVE STU-SCHOOL         TO SRT-SCHOOL
027000         MOVE ATT-TIME-OUT       TO SRT-TIME-OUT
027100         MOVE ATT-TOTAL-HOURS    TO SRT-TOTAL-HOURS
027200         MOVE ATT-REG-HOURS      TO SRT-REG-HOURS
027300         MOVE ATT-OT-HOURS       TO SRT-OT-HOURS
027400         MOVE ATT-UT-HOURS       TO SRT-UT-HOURS
027500         MOVE ATT-BREAK-DEDUCTED TO SRT-BREAK-DEDUCTED
027600         MOVE ATT-STATUS         TO SRT-STATUS
027700         MOVE ATT-TASKS          TO SRT-TASKS
027800         RELEASE SRT-REC
027900     END-IF
028000     PERFORM LEE-ASISTENCIA.
028100 310-FILTRA-Y-LIBERA-E.
028200     EXIT.
028300******************************************************************
028400*  400-IMPRIME-REGISTROS  --  PROCEDIMIENTO DE SALIDA DEL SORT.  *
028500*  IMPRIME UNA LINEA POR REGISTRO YA ORDENADO POR FECHA/HORA DE  *
028600*  ENTRADA Y ACUMULA LOS TOTALES GENERALES.                     *
028700******************************************************************
028800 400-IMPRIME-REGISTROS SECTION.
028900     PERFORM RETORNA-ORDENADO
029000     PERFORM 410-IMPRIME-UNA-LINEA
029100             UNTIL WKS-NO-HAY-MAS-ORDENADOS.
029200 400-IMPRIME-REGISTROS-E.
029300     EXIT.
029400 RETORNA-ORDENADO SECTION.
029500     RETURN SORT-WORKFILE
029600         AT END
029700             MOVE 'Y' TO WKS-FIN-ORDENADOS
029800     END-RETURN.
029900 RETORNA-ORDENADO-E.
030000     EXIT.
030100 410-IMPRIME-UNA-LINEA SECTION.
030200     ADD 1 TO WKS-CONTADOR-REGISTROS
030300     ADD SRT-TOTAL-HOURS TO WKS-SUMA-TOTAL-HORAS
030400     PERFORM FORMATA-FECHA-TRABAJO
030500     PERFORM FORMATA-HORA-ENTRADA
030600     PERFORM FORMATA-HORA-SALIDA
030700     MOVE SRT-TOTAL-HOURS TO WKS-TOTAL-EDIT
030800     MOVE SRT-REG-HOURS   TO WKS-REG-EDIT
030900     MOVE SRT-OT-HOURS    TO WKS-OT-EDIT
031000     MOVE SRT-UT-HOURS    TO WKS-UT-EDIT
031100     IF SRT-BREAK-DEDUCTED = 'Y'
031200         MOVE 'SI ' TO WKS-DESCANSO-TEXTO
031300     ELSE
031400         MOVE 'NO ' TO WKS-DESCANSO-TEXTO
031500     END-IF
031600     MOVE SPACES TO REG-LINEA
031700     STRING SRT-BADGE           DELIMITED BY SIZE
031800             ' '                 DELIMITED BY SIZE
031900             SRT-NAME            DELIMITED BY SIZE
032000             ' '                 DELIMITED BY SIZE
032100             SRT-SCHOOL          DELIMITED BY SIZE
032200             ' '                 DELIMITED BY SIZE
032300             WKS-FECHA-EDITADA   DELIMITED BY SIZE
032400             ' '                 DELIMITED BY SIZE
032500             WKS-HORA-EDITADA-ENTRADA DELIMITED BY SIZE
032600             ' '                 DELIMITED BY SIZE
032700             WKS-HORA-EDITADA-SALIDA  DELIMITED BY SIZE
032800             ' '                 DELIMITED BY SIZE
032900             WKS-TOTAL-EDIT      DELIMITED BY SIZE
033000             ' '                 DELIMITED BY SIZE
033100             WKS-REG-EDIT        DELIMITED BY SIZE
033200             ' '                 DELIMITED BY SIZE
033300             WKS-OT-EDIT         DELIMITED BY SIZE
033400             ' '                 DELIMITED BY SIZE
033500             WKS-UT-EDIT         DELIMITED BY SIZE
033600             ' '                 DELIMITED BY SIZE
033700             WKS-DESCANSO-TEXTO  DELIMITED BY SIZE
033800             SRT-STATUS          DELIMITED BY SIZE
033900             ' '                 DELIMITED BY SIZE
034000             SRT-TASKS           DELIMITED BY SIZE
034100             INTO REG-TEXTO
034200     END-STRING
034300     PERFORM ESCRIBE-LINEA-REPORTE
034400     PERFORM RETORNA-ORDENADO.
034500 410-IMPRIME-UNA-LINEA-E.
034600     EXIT.
034700 FORMATA-FECHA-TRABAJO SECTION.
034800     MOVE SRT-WORK-DATE TO WKS-FECHA-TRABAJO
034900     MOVE WKS-FT-MES  TO WKS-MON-EDIT
035000     MOVE WKS-FT-DIA  TO WKS-DIA-EDIT
035100     MOVE WKS-FT-ANIO TO WKS-ANIO-EDIT
035200     MOVE SPACES TO WKS-FECHA-EDITADA
035300     STRING WKS-MON-EDIT  DELIMITED BY SIZE
035400             '/'           DELIMITED BY SIZE
035500             WKS-DIA-EDIT  DELIMITED BY SIZE
035600             '/'           DELIMITED BY SIZE
035700             WKS-ANIO-EDIT DELIMITED BY SIZE
035800             INTO WKS-FECHA-EDITADA
035900     END-STRING.
036000 FORMATA-FECHA-TRABAJO-E.
036100     EXIT.
036200 FORMATA-HORA-ENTRADA SECTION.
036300     MOVE SRT-TIME-IN TO WKS-TS-ENTRADA
036400     PERFORM REDONDEA-HORA-DESPLIEGUE
036500     MOVE WKS-TE-HORA   TO WKS-HORA-EDIT
036600     MOVE WKS-TE-MINUTO TO WKS-MIN-EDIT
036700     MOVE WKS-TE-SEGUNDO TO WKS-SEG-EDIT
036800     MOVE SPACES TO WKS-HORA-EDITADA-ENTRADA
036900     STRING WKS-HORA-EDIT DELIMITED BY SIZE
037000             ':'           DELIMITED BY SIZE
037100             WKS-MIN-EDIT  DELIMITED BY SIZE
037200             ':'           DELIMITED BY SIZE
037300             WKS-SEG-EDIT  DELIMITED BY SIZE
037400             INTO WKS-HORA-EDITADA-ENTRADA
037500     END-STRING.
037600 FORMATA-HORA-ENTRADA-E.
037700     EXIT.
037800 FORMATA-HORA-SALIDA SECTION.
037900     IF SRT-TIME-OUT = ZERO
038000         MOVE '--:--:--' TO WKS-HORA-EDITADA-SALIDA
038100     ELSE
038200         MOVE SRT-TIME-OUT TO WKS-TS-ENTRADA
038300         PERFORM REDONDEA-HORA-DESPLIEGUE
038400         MOVE WKS-TE-HORA   TO WKS-HORA-EDIT
038500         MOVE WKS-TE-MINUTO TO WKS-MIN-EDIT
038600         MOVE WKS-TE-SEGUNDO TO WKS-SEG-EDIT
038700         MOVE SPACES TO WKS-HORA-EDITADA-SALIDA
038800         STRING WKS-HORA-EDIT DELIMITED BY SIZE
038900                 ':'           DELIMITED BY SIZE
039000                 WKS-MIN-EDIT  DELIMITED BY SIZE
039100                 ':'           DELIMITED BY SIZE
039200                 WKS-SEG-EDIT  DELIMITED BY SIZE
039300                 INTO WKS-HORA-EDITADA-SALIDA
039400         END-STRING
039500     END-IF.
039600 FORMATA-HORA-SALIDA-E.
039700     EXIT.
039800 ESCRIBE-ENCABEZADO SECTION.
039900     MOVE SPACES TO REG-LINEA
040000     STRING 'LISTADO DE ASISTENCIA DE PRACTICA SUPERVISADA'
040100             DELIMITED BY SIZE
040200             INTO REG-TEXTO
040300     END-STRING
040400     PERFORM ESCRIBE-LINEA-REPORTE
040500     MOVE SPACES TO REG-LINEA
040600     STRING 'CARNET NOMBRE               ESCUELA      '
040700             DELIMITED BY SIZE
040800             'FECHA      ENTRADA  SALIDA   TOTAL   REG'
040900             DELIMITED BY SIZE
041000             '    OT     UT   DES ES TAREAS' DELIMITED BY SIZE
041100             INTO REG-TEXTO
041200     END-STRING
041300     PERFORM ESCRIBE-LINEA-REPORTE.
041400 ESCRIBE-ENCABEZADO-E.
041500     EXIT.
041600 ESCRIBE-TOTALES SECTION.
041700     MOVE WKS-CONTADOR-REGISTROS TO WKS-CONT-EDIT
041800     MOVE WKS-SUMA-TOTAL-HORAS   TO WKS-SUMA-EDIT
041900     MOVE SPACES TO REG-LINEA
042000     STRING 'TOTAL DE REGISTROS: ' DELIMITED BY SIZE
042100             WKS-CONT-EDIT          DELIMITED BY SIZE
042200             '   SUMA DE HORAS TOTALES: ' DELIMITED BY SIZE
042300             WKS-SUMA-EDIT          DELIMITED BY SIZE
042400             INTO REG-TEXTO
042500     END-STRING
042600     PERFORM ESCRIBE-LINEA-REPORTE.
042700 ESCRIBE-TOTALES-E.
042800     EXIT.
042900 ESCRIBE-LINEA-REPORTE SECTION.
043000     WRITE REG-LINEA
043100     IF FS-REGRPT NOT = '00'
043200         MOVE 'WRITE' TO ACCION
043300         MOVE SPACES  TO LLAVE
043400         MOVE 'OJREG' TO ARCHIVO
043500         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
043600                 LLAVE, FS-REGRPT, FSE-REGRPT
043700     END-IF.
043800 ESCRIBE-LINEA-REPORTE-E.
043900     EXIT.
044000 CIERRA-ARCHIVOS SECTION.
044100     CLOSE CONTROL-CARD, STUDENT-FILE, ATTEND-FILE,
044200           REGISTER-REPORT.
044300 CIERRA-ARCHIVOS-E.
044400     EXIT.
044500*----------------------------------------------------------------*
044600*    RUTINAS COMUNES DE FECHA/HORA (VER OJDATR01)                *
044700*----------------------------------------------------------------*
044800     COPY OJDATR01.
