000100******************************************************************
000200*  OJOVR01  --  SOLICITUD DE OVERRIDE DE HORARIO (CICLO DE VIDA) *
000300*  LLAVE DE ACCESO: OVR-ATT-ID (UNA SOLICITUD POR ASISTENCIA)    *
000400*  LONGITUD DE REGISTRO: 100                                      *
000500******************************************************************
000600*  2024-07-22  JARM  TICKET OJT-0058  PRIMERA VERSION             *
000700******************************************************************
000800 01  REG-OJOVR.
000900     02  OVR-ATT-ID                PIC 9(08).
001000     02  OVR-BADGE                 PIC X(04).
001100     02  OVR-SCHED-TIME            PIC 9(04).
001200     02  OVR-ACTUAL-TIME           PIC 9(04).
001300     02  OVR-EARLY-MIN             PIC S9(04).
001400     02  OVR-REASON                PIC X(40).
001500     02  OVR-STATUS                PIC X(01).
001600         88  OVR-PENDIENTE                 VALUE 'P'.
001700         88  OVR-APROBADA                  VALUE 'A'.
001800         88  OVR-RECHAZADA                 VALUE 'R'.
001900     02  OVR-REVIEWER              PIC X(10).
002000     02  OVR-REVIEW-TS             PIC 9(14).
002100     02  FILLER                    PIC X(11).
