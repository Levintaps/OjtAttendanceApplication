000100******************************************************************
000200*  OJDATR01  --  PARRAFOS COMUNES DE FECHA/HORA (COPY'D EN LA    *
000300*  PROCEDURE DIVISION DE LOS PROGRAMAS BATCH DE OJT QUE CALCULAN *
000400*  MINUTOS TRABAJADOS, MINUTOS DE ATRASO O VENTANAS DE HORARIO)  *
000500*  REQUIERE EL AREA DE TRABAJO DE OJDATW01.                      *
000600******************************************************************
000700*  2024-02-05  EEDR  TICKET OJT-0001  PRIMERA VERSION             *
000800*  2024-04-11  EEDR  TICKET OJT-0021  AGREGA SUMA-HORAS-A-FECHA  *
000900*               PARA LA VENTANA DE SALIDA AUTOMATICA (16 HORAS). *
001000*  2024-07-22  JARM  TICKET OJT-0058  AGREGA REDONDEA-HORA-      *
001100*               DESPLIEGUE (R7) PARA LA HORA MOSTRADA EN          *
001200*               REPORTES Y LINEAS DE RESPUESTA.                  *
001300******************************************************************
001400 CALCULA-MINUTOS-ABSOLUTOS SECTION.
001500*----------------------------------------------------------------*
001600*    CONVIERTE WKS-TS-ENTRADA (AAAAMMDDHHMMSS) A UN NUMERO DE     *
001700*    MINUTOS ABSOLUTOS (WKS-MIN-ABS) PARA PODER RESTAR DOS        *
001800*    FECHAS-HORA Y OBTENER MINUTOS TRANSCURRIDOS. USA UN ANIO     *
001900*    DE 365 DIAS MAS UN DIA BISIESTO APROXIMADO CADA 4 ANIOS,     *
002000*    SUFICIENTE PARA DIFERENCIAS DENTRO DEL MISMO CICLO OJT.      *
002100*----------------------------------------------------------------*
002200     COMPUTE WKS-DIAS-ABS =
002300             (WKS-TE-ANIO - 1) * 365
002400           + (WKS-TE-ANIO - 1) / 4
002500           + DIAS-ACUM-MES (WKS-TE-MES)
002600           + WKS-TE-DIA
002700     COMPUTE WKS-MIN-ABS =
002800             (WKS-DIAS-ABS * 1440)
002900           + (WKS-TE-HORA * 60)
003000           + WKS-TE-MINUTO.
003100 CALCULA-MINUTOS-ABSOLUTOS-E.
003200     EXIT.
003300 SUMA-HORAS-A-FECHA SECTION.
003400*----------------------------------------------------------------*
003500*    SUMA WKS-HORAS-SUMAR A LA FECHA/HORA EN WKS-FECHA-BASE Y     *
003600*    WKS-HORA-BASE, DEJANDO EL RESULTADO EN WKS-FECHA-RESULT Y    *
003700*    WKS-HORA-RESULT (SE USA PARA CALCULAR LA SALIDA AUTOMATICA   *
003800*    DE 16 HORAS Y LAS VENTANAS DE ELEGIBILIDAD DE MARCAJE).      *
003900*----------------------------------------------------------------*
004000     COMPUTE WKS-TOTAL-MIN-HORA =
004100             (WKS-HB-HORA * 60) + WKS-HB-MINUTO
004200           + (WKS-HORAS-SUMAR * 60)
004300     COMPUTE WKS-DIAS-EXTRA = WKS-TOTAL-MIN-HORA / 1440
004400     COMPUTE WKS-TOTAL-MIN-HORA =
004500             WKS-TOTAL-MIN-HORA - (WKS-DIAS-EXTRA * 1440)
004600     COMPUTE WKS-HR-HORA = WKS-TOTAL-MIN-HORA / 60
004700     COMPUTE WKS-HR-MINUTO =
004800             WKS-TOTAL-MIN-HORA - (WKS-HR-HORA * 60)
004900     MOVE WKS-FECHA-BASE TO WKS-FECHA-RESULT
005000     MOVE ZERO TO WKS-I-DIA
005100     PERFORM SUMA-HORAS-AVANZA-DIA
005200             VARYING WKS-I-DIA FROM 1 BY 1
005300             UNTIL WKS-I-DIA > WKS-DIAS-EXTRA.
005400 SUMA-HORAS-A-FECHA-E.
005500     EXIT.
005600 SUMA-HORAS-AVANZA-DIA SECTION.
005700*----------------------------------------------------------------*
005800*    AVANZA UN DIA EN WKS-FECHA-RESULT, RESPETANDO FIN DE MES Y   *
005900*    FIN DE ANIO SEGUN LA TABLA DIA-EN-MES (ANIO NO BISIESTO,     *
006000*    IGUAL A LA CONVENCION DE LA RUTINA DE VALIDACION DE FECHAS). *
006100*----------------------------------------------------------------*
006200     ADD 1 TO WKS-FR-DIA
006300     IF WKS-FR-DIA > DIA-EN-MES (WKS-FR-MES)
006400         MOVE 1 TO WKS-FR-DIA
006500         ADD 1 TO WKS-FR-MES
006600         IF WKS-FR-MES > 12
006700             MOVE 1 TO WKS-FR-MES
006800             ADD 1 TO WKS-FR-ANIO
006900         END-IF
007000     END-IF.
007100 SUMA-HORAS-AVANZA-DIA-E.
007200     EXIT.
007300******************************************************************
007400*  REDONDEA-HORA-DESPLIEGUE  --  R7. REDONDEA LA HORA MOSTRADA EN *
007500*  REPORTES Y LINEAS DE RESPUESTA A LA HORA EXACTA MAS CERCANA,   *
007600*  SIN ALTERAR LAS HORAS ACREDITADAS AL ALUMNO (ESO LO HACE        *
007700*  REDONDEA-MINUTOS-A-HORAS, REGLA R1, EN CADA PROGRAMA).         *
007800******************************************************************
007900 REDONDEA-HORA-DESPLIEGUE SECTION.
008000*----------------------------------------------------------------*
008100*    OPERA SOBRE WKS-TE-HORA/WKS-TE-MINUTO/WKS-TE-SEGUNDO, YA      *
008200*    DESCOMPUESTOS DE WKS-TS-ENTRADA POR EL LLAMADOR. MINUTOS      *
008300*    DE 55 A 59 SUBEN LA HORA A LA SIGUIENTE; DE 0 A 54 SE         *
008400*    TRUNCAN A LA HORA EXACTA.                                     *
008500*----------------------------------------------------------------*
008600     IF WKS-TE-MINUTO > 54
008700         ADD 1 TO WKS-TE-HORA
008800         IF WKS-TE-HORA > 23
008900             MOVE 0 TO WKS-TE-HORA
009000         END-IF
009100     END-IF
009200     MOVE ZERO TO WKS-TE-MINUTO
009300     MOVE ZERO TO WKS-TE-SEGUNDO.
009400 REDONDEA-HORA-DESPLIEGUE-E.
009500     EXIT.
