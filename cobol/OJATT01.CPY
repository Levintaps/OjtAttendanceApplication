000100******************************************************************
000200*  OJATT01  --  MAESTRO DE ASISTENCIA DE ALUMNOS OJT             *
000300*  LLAVE DE ACCESO: ATT-ID (SECUENCIAL)                           *
000400*  ORDEN DE ARCHIVO: ATT-BADGE, ATT-WORK-DATE, ATT-ID             *
000500*  LONGITUD DE REGISTRO: 200                                      *
000600******************************************************************
000700*  2024-02-05  EEDR  TICKET OJT-0001  PRIMERA VERSION             *
000800*  2024-04-11  EEDR  TICKET OJT-0022  AGREGA BANDERAS DE OVERRIDE *
000900*  2024-09-02  JARM  TICKET OJT-0071  AMPLIA ATT-TASKS A 60       *
001000*  2024-07-22  JARM  TICKET OJT-0059  AGREGA ATT-LAST-NOTIF PARA   *
001100*              QUE OJMON01 NO REPITA LA MISMA NOTIFICACION MT/LW   *
001200*              EN CADA CORRIDA DEL MONITOREO (U3).                 *
001300******************************************************************
001400 01  REG-OJATT.
001500     02  ATT-ID                    PIC 9(08).
001600     02  ATT-BADGE                 PIC X(04).
001700     02  ATT-DATE                  PIC 9(08).
001800     02  ATT-WORK-DATE             PIC 9(08).
001900     02  ATT-TIME-IN               PIC 9(14).
002000     02  ATT-TIME-OUT              PIC 9(14).
002100     02  ATT-TOTAL-HOURS           PIC S9(03)V99.
002200     02  ATT-REG-HOURS             PIC S9(03)V99.
002300     02  ATT-OT-HOURS              PIC S9(03)V99.
002400     02  ATT-UT-HOURS              PIC S9(03)V99.
002500     02  ATT-STATUS                PIC X(02).
002600         88  ATT-TIMED-IN                  VALUE 'TI'.
002700         88  ATT-TIMED-OUT                 VALUE 'TO'.
002800         88  ATT-AUTO-TIMED-OUT            VALUE 'AT'.
002900         88  ATT-ADMIN-CORRECTED           VALUE 'AC'.
003000     02  ATT-BREAK-DEDUCTED        PIC X(01).
003100         88  ATT-CON-DESCANSO              VALUE 'Y'.
003200     02  ATT-OVERRIDE-APPROVED     PIC X(01).
003300         88  ATT-OVERRIDE-OK               VALUE 'Y'.
003400     02  ATT-ADMIN-NOTE            PIC X(01).
003500         88  ATT-TIENE-NOTA-ADMIN          VALUE 'Y'.
003600     02  ATT-TASKS                 PIC X(60).
003700     02  ATT-LAST-NOTIF            PIC X(02) VALUE SPACES.
003800         88  ATT-SIN-NOTIFICAR             VALUE SPACES.
003900         88  ATT-YA-NOTIFICO-MT            VALUE 'MT'.
004000         88  ATT-YA-NOTIFICO-LW            VALUE 'LW'.
004100     02  FILLER                    PIC X(57).
