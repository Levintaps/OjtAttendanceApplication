000100******************************************************************
000200*  OJDATW01  --  AREA DE TRABAJO DE LA RUTINA DE FECHAS/HORAS    *
000300*  COPY'D EN WORKING-STORAGE DE LOS PROGRAMAS QUE NECESITAN      *
000400*  CONVERTIR FECHA-HORA A MINUTOS ABSOLUTOS O SUMAR HORAS        *
000500*  (VER OJDATR01 PARA LOS PARRAFOS QUE USAN ESTA AREA)           *
000600******************************************************************
000700*  2024-02-05  EEDR  TICKET OJT-0001  PRIMERA VERSION             *
000800******************************************************************
000900 01  WKS-TS-ENTRADA                PIC 9(14) VALUE ZEROS.
001000 01  WKS-TS-ENTRADA-R REDEFINES WKS-TS-ENTRADA.
001100     02  WKS-TE-ANIO                PIC 9(04).
001200     02  WKS-TE-MES                 PIC 9(02).
001300     02  WKS-TE-DIA                 PIC 9(02).
001400     02  WKS-TE-HORA                PIC 9(02).
001500     02  WKS-TE-MINUTO              PIC 9(02).
001600     02  WKS-TE-SEGUNDO             PIC 9(02).
001700 01  WKS-MIN-ABS                    PIC S9(09) COMP VALUE ZERO.
001800 01  WKS-DIAS-ABS                   PIC S9(07) COMP VALUE ZERO.
001900*--------------------------------------------------------------*
002000*   TABLA DE DIAS ACUMULADOS ANTES DEL MES (ANIO NO BISIESTO)   *
002100*--------------------------------------------------------------*
002200 01  WKS-TABLA-ACUM-LIT.
002300     02  FILLER                     PIC X(36) VALUE
002400         '000031059090120151181212243273304334'(1:36).
002500 01  WKS-TABLA-ACUM REDEFINES WKS-TABLA-ACUM-LIT.
002600     02  DIAS-ACUM-MES              PIC 9(03) OCCURS 12 TIMES.
002700*--------------------------------------------------------------*
002800*   TABLA DE DIAS DEL MES (ANIO NO BISIESTO, IGUAL QUE SHOP)    *
002900*--------------------------------------------------------------*
003000 01  WKS-TABLA-DIAS-LIT.
003100     02  FILLER                     PIC X(24) VALUE
003200         '312831303130313130313031'.
003300 01  WKS-TABLA-DIAS REDEFINES WKS-TABLA-DIAS-LIT.
003400     02  DIA-EN-MES                 PIC 99 OCCURS 12 TIMES.
003500*--------------------------------------------------------------*
003600*   CAMPOS DE LA RUTINA SUMA-HORAS-A-FECHA                     *
003700*--------------------------------------------------------------*
003800 01  WKS-FECHA-BASE                 PIC 9(08) VALUE ZEROS.
003900 01  WKS-HORA-BASE                  PIC 9(04) VALUE ZEROS.
004000 01  WKS-HORA-BASE-R REDEFINES WKS-HORA-BASE.
004100     02  WKS-HB-HORA                PIC 9(02).
004200     02  WKS-HB-MINUTO              PIC 9(02).
004300 01  WKS-HORAS-SUMAR                PIC S9(03) COMP VALUE ZERO.
004400 01  WKS-FECHA-RESULT                PIC 9(08) VALUE ZEROS.
004500 01  WKS-FECHA-RESULT-R REDEFINES WKS-FECHA-RESULT.
004600     02  WKS-FR-ANIO                PIC 9(04).
004700     02  WKS-FR-MES                 PIC 9(02).
004800     02  WKS-FR-DIA                 PIC 9(02).
004900 01  WKS-HORA-RESULT                PIC 9(04) VALUE ZEROS.
005000 01  WKS-HORA-RESULT-R REDEFINES WKS-HORA-RESULT.
005100     02  WKS-HR-HORA                PIC 9(02).
005200     02  WKS-HR-MINUTO              PIC 9(02).
005300 01  WKS-DIAS-EXTRA                 PIC S9(03) COMP VALUE ZERO.
005400 01  WKS-TOTAL-MIN-HORA             PIC S9(05) COMP VALUE ZERO.
005500 01  WKS-I-DIA                      PIC 9(03) COMP VALUE ZERO.
