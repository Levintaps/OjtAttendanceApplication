000100******************************************************************
000200* FECHA       : 03/09/1991                                      *
000300* PROGRAMADOR : MARIA CONSUELO ALVARADO LOPEZ (MCAL)             *
000400* APLICACION  : OJT - CONTROL DE PRACTICA SUPERVISADA            *
000500* PROGRAMA    : OJRCL01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECALCULA LAS HORAS DE TODOS LOS REGISTROS DE     *
000800*             : ASISTENCIA YA CERRADOS DE CADA ALUMNO, APLICANDO  *
000900*             : LA REGLA QUE CORRESPONDA SEGUN EL ESTADO DEL      *
001000*             : REGISTRO, Y AJUSTA EL TOTAL ACUMULADO DEL         *
001100*             : ALUMNO CUANDO CAMBIA. EMITE UN RESUMEN CON LOS    *
001200*             : CONTEOS Y LOS ALUMNOS QUE CAMBIARON.              *
001300* ARCHIVOS    : OJSTU=M, OJATT=M, OJRCL=G                        *
001400* ACCION (ES) : M=MANTENIMIENTO, G=GENERA                        *
001500* CANAL       : BATCH                                            *
001600* INSTALADO   : 03/09/1991                                      *
001700* BPM/RATIONAL: REQ-0133                                         *
001800******************************************************************
001900*----------------------------------------------------------------*
002000*                      REGISTRO DE CAMBIOS                       *
002100*----------------------------------------------------------------*
002200* 03/09/1991 MCAL PRIMERA VERSION (RECALCULO MENSUAL DE HORAS DE *
002300*            VENTANILLA CONTRA EL HORARIO DE CADA EMPLEADO).      *
002400* 17/02/1995 EDRD REQ-0247 AGREGA RESUMEN DE CONTEOS POR TIPO DE *
002500*            REGISTRO AL FINAL DEL LISTADO.                      *
002600* 30/09/1998 RPOR Y2K-031 REVISION DE CAMPOS DE FECHA/HORA PARA  *
002700*            EL ANO 2000. SIN CAMBIOS - CAMPOS YA DE 4 DIGITOS.  *
002800* 05/02/2024 EEDR OJT-0001 ADAPTA EL RECALCULO PARA PRACTICA      *
002900*            SUPERVISADA (ALUMNOS OJT).                          *
003000* 18/06/2024 EEDR OJT-0044 AGREGA EXCEPCION DE CORRECCION DE      *
003100*            ADMINISTRADOR CON NOTA (NO SE RECALCULA).            *
003200* 02/09/2024 JARM OJT-0066 AGREGA CLASIFICACION POR TIPO DE       *
003300*            REGISTRO (REGULAR/AUTOMATICA/OVERRIDE/ADMIN/ABIERTO)*
003400*----------------------------------------------------------------*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. OJRCL01.
003700 AUTHOR. MARIA CONSUELO ALVARADO LOPEZ.
003800 INSTALLATION. BANCO INDUSTRIAL - DEPARTAMENTO DE SISTEMAS.
003900 DATE-WRITTEN. 03/09/1991.
004000 DATE-COMPILED.
004100 SECURITY. USO INTERNO - DEPARTAMENTO DE PRACTICAS SUPERVISADAS.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS ALFABETICO IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT STUDENT-FILE ASSIGN TO OJSTU
005000            ORGANIZATION IS INDEXED
005100            ACCESS       IS SEQUENTIAL
005200            RECORD KEY   IS STU-BADGE
005300            FILE STATUS  IS FS-STUDENT
005400                            FSE-STUDENT.
005500     SELECT ATTEND-FILE ASSIGN TO OJATT
005600            ORGANIZATION IS INDEXED
005700            ACCESS       IS DYNAMIC
005800            RECORD KEY   IS ATT-ID
005900            ALTERNATE RECORD KEY IS ATT-BADGE WITH DUPLICATES
006000            FILE STATUS  IS FS-ATTEND
006100                            FSE-ATTEND.
006200     SELECT RECALC-REPORT ASSIGN TO OJRCL
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS  IS FS-RCLRPT
006500                            FSE-RCLRPT.
006600 DATA DIVISION.
006700 FILE SECTION.
006800******************************************************************
006900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007000******************************************************************
007100 FD  STUDENT-FILE.
007200     COPY OJSTU01.
007300 FD  ATTEND-FILE.
007400     COPY OJATT01.
007500 FD  RECALC-REPORT
007600     RECORD CONTAINS 132 CHARACTERS.
007700 01  RCL-LINEA.
007800     02  RCL-TEXTO                 PIC X(130).
007900     02  FILLER                    PIC X(02).
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200*               C A M P O S    D E    T R A B A J O              *
008300******************************************************************
008400     COPY OJFSE01.
008500     COPY OJDATW01.
008600 01  WKS-ESTADOS-DE-ARCHIVO.
008700     02  FS-STUDENT                PIC 9(02) VALUE ZERO.
008800     02  FSE-STUDENT.
008900         03  FSE-STUDENT-RETURN    PIC S9(04) COMP-5.
009000         03  FSE-STUDENT-FUNCTION  PIC S9(04) COMP-5.
009100         03  FSE-STUDENT-FEEDBACK  PIC S9(04) COMP-5.
009200     02  FS-ATTEND                 PIC 9(02) VALUE ZERO.
009300     02  FSE-ATTEND.
009400         03  FSE-ATTEND-RETURN     PIC S9(04) COMP-5.
009500         03  FSE-ATTEND-FUNCTION   PIC S9(04) COMP-5.
009600         03  FSE-ATTEND-FEEDBACK   PIC S9(04) COMP-5.
009700     02  FS-RCLRPT                 PIC 9(02) VALUE ZERO.
009800     02  FSE-RCLRPT.
009900         03  FSE-RCLRPT-RETURN     PIC S9(04) COMP-5.
010000         03  FSE-RCLRPT-FUNCTION   PIC S9(04) COMP-5.
010100         03  FSE-RCLRPT-FEEDBACK   PIC S9(04) COMP-5.
010200 01  WKS-SWITCHES.
010300     02  WKS-FIN-ALUMNOS           PIC X(01) VALUE 'N'.
010400         88  WKS-NO-HAY-MAS-ALUMNOS        VALUE 'Y'.
010500     02  WKS-DESCANSO-APLICADO     PIC X(01) VALUE 'N'.
010600     02  FILLER                    PIC X(08) VALUE SPACES.
010700 01  WKS-CONTADORES.
010800     02  WKS-ALUMNOS-TOTAL         PIC 9(05) COMP VALUE ZERO.
010900     02  WKS-ALUMNOS-ACTUALIZADOS  PIC 9(05) COMP VALUE ZERO.
011000     02  WKS-ALUMNOS-SIN-CAMBIO    PIC 9(05) COMP VALUE ZERO.
011100     02  WKS-REGISTROS-TOTAL       PIC 9(07) COMP VALUE ZERO.
011200     02  WKS-REGISTROS-ACTUALIZADOS PIC 9(07) COMP VALUE ZERO.
011300     02  WKS-TIPO-REGULAR          PIC 9(07) COMP VALUE ZERO.
011400     02  WKS-TIPO-AUTO             PIC 9(07) COMP VALUE ZERO.
011500     02  WKS-TIPO-OVERRIDE         PIC 9(07) COMP VALUE ZERO.
011600     02  WKS-TIPO-ADMIN-SKIP       PIC 9(07) COMP VALUE ZERO.
011700     02  WKS-TIPO-ADMIN-RECALC     PIC 9(07) COMP VALUE ZERO.
011800     02  WKS-TIPO-INCOMPLETO       PIC 9(07) COMP VALUE ZERO.
011900     02  WKS-REGCAMBIOS-ALUMNO     PIC 9(05) COMP VALUE ZERO.
012000     02  FILLER                    PIC X(06) VALUE SPACES.
012100 01  WKS-VALORES-ALUMNO.
012200     02  WKS-TOTAL-VIEJO           PIC S9(05)V99 VALUE ZERO.
012300     02  WKS-TOTAL-NUEVO           PIC S9(05)V99 VALUE ZERO.
012400     02  WKS-DIFERENCIA-ALUMNO     PIC S9(05)V99 VALUE ZERO.
012500     02  FILLER                    PIC X(06) VALUE SPACES.
012600 01  WKS-VALORES-REGISTRO.
012700     02  WKS-HORAS-VIEJO           PIC S9(03)V99 VALUE ZERO.
012800     02  WKS-DIFERENCIA-REG        PIC S9(03)V99 VALUE ZERO.
012900     02  FILLER                    PIC X(06) VALUE SPACES.
013000 01  WKS-MINUTOS-DE-DIA.
013100     02  WKS-S-MIN                 PIC S9(05) COMP.
013200     02  WKS-E-MIN                 PIC S9(05) COMP.
013300     02  WKS-G-MIN                 PIC S9(05) COMP.
013400     02  WKS-A-MIN                 PIC S9(05) COMP.
013500     02  WKS-EFECTIVO-INICIO-MIN   PIC S9(05) COMP.
013600     02  WKS-FIN-REQUERIDO-MIN     PIC S9(05) COMP.
013700     02  WKS-MIN-ATRASO            PIC S9(05) COMP.
013800     02  FILLER                    PIC X(06) VALUE SPACES.
013900 01  WKS-ABS-MINUTOS.
014000     02  WKS-MEDIANOCHE-ABS        PIC S9(09) COMP.
014100     02  WKS-INICIO-EFECTIVO-ABS   PIC S9(09) COMP.
014200     02  WKS-FIN-REQUERIDO-ABS     PIC S9(09) COMP.
014300     02  WKS-TIME-IN-ABS           PIC S9(09) COMP.
014400     02  WKS-TIME-OUT-ABS          PIC S9(09) COMP.
014500     02  WKS-TRABAJADOS-ABS        PIC S9(09) COMP.
014600     02  FILLER                    PIC X(08) VALUE SPACES.
014700 01  WKS-CALCULO-HORAS.
014800     02  WKS-MIN-PARA-DESCANSO     PIC S9(05) COMP.
014900     02  WKS-MIN-PARA-REDONDEAR    PIC S9(05) COMP.
015000     02  WKS-HORAS-ENTERAS         PIC S9(05) COMP.
015100     02  WKS-MIN-RESIDUO           PIC S9(05) COMP.
015200     02  WKS-HORAS-REDONDEADAS     PIC S9(03)V99.
015300     02  WKS-HORAS-CALC            PIC S9(03)V99.
015400     02  WKS-REG-CALC              PIC S9(03)V99.
015500     02  WKS-OT-CALC               PIC S9(03)V99.
015600     02  WKS-UT-CALC               PIC S9(03)V99.
015700     02  FILLER                    PIC X(06) VALUE SPACES.
015800 01  WKS-HORA-DE-EVENTO            PIC 9(14) VALUE ZERO.
015900 01  WKS-HORA-DE-EVENTO-R REDEFINES WKS-HORA-DE-EVENTO.
016000     02  WKS-HDE-ANIO              PIC 9(04).
016100     02  WKS-HDE-MES               PIC 9(02).
016200     02  WKS-HDE-DIA               PIC 9(02).
016300     02  WKS-HDE-HORA              PIC 9(02).
016400     02  WKS-HDE-MINUTO            PIC 9(02).
016500     02  WKS-HDE-SEGUNDO           PIC 9(02).
016600 01  WKS-HORA-PROGRAMADA           PIC 9(04) VALUE ZERO.
016700 01  WKS-HORA-PROGRAMADA-R REDEFINES WKS-HORA-PROGRAMADA.
016800     02  WKS-HP-HORA               PIC 9(02).
016900     02  WKS-HP-MINUTO             PIC 9(02).
017000 01  WKS-LINEA-REPORTE             PIC X(130) VALUE SPACES.
017100 01  WKS-NUM-EDIT                  PIC ZZZZ9.99.
017200 PROCEDURE DIVISION.
017300******************************************************************
017400*  000-MAIN  --  CONTROL PRINCIPAL DEL RECALCULO MENSUAL          *
017500******************************************************************
017600 000-MAIN SECTION.
017700     PERFORM ABRE-ARCHIVOS
017800     PERFORM LEE-ALUMNO
017900     PERFORM PROCESA-ALUMNO
018000             UNTIL WKS-NO-HAY-MAS-ALUMNOS
018100     PERFORM ESCRIBE-RESUMEN
018200     PERFORM CIERRA-ARCHIVOS
018300     STOP RUN.
018400 000-MAIN-E.
018500     EXIT.
018600 ABRE-ARCHIVOS SECTION.
018700     MOVE 'OJRCL01' TO PROGRAMA
018800     OPEN I-O    STUDENT-FILE ATTEND-FILE
018900          OUTPUT RECALC-REPORT
019000     IF FS-STUDENT NOT = '00'
019100         MOVE 'OPEN'  TO ACCION
019200         MOVE SPACES  TO LLAVE
019300         MOVE 'OJSTU' TO ARCHIVO
019400         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019500                                FS-STUDENT, FSE-STUDENT
019600         MOVE 91 TO RETURN-CODE
019700         STOP RUN
019800     END-IF
019900     IF FS-ATTEND NOT = '00'
020000         MOVE 'OPEN'  TO ACCION
020100         MOVE SPACES  TO LLAVE
020200         MOVE 'OJATT' TO ARCHIVO
020300         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020400                                FS-ATTEND, FSE-ATTEND
020500         MOVE 91 TO RETURN-CODE
020600         STOP RUN
020700     END-IF.
020800 ABRE-ARCHIVOS-E.
020900     EXIT.
021000 LEE-ALUMNO SECTION.
021100     READ STUDENT-FILE NEXT RECORD
021200         AT END
021300             MOVE 'Y' TO WKS-FIN-ALUMNOS
021400     END-READ.
021500 LEE-ALUMNO-E.
021600     EXIT.
021700******************************************************************
021800*  PROCESA-ALUMNO  --  U2. RECALCULA TODOS LOS REGISTROS DE UN   *
021900*  ALUMNO Y AJUSTA SU TOTAL ACUMULADO SI CAMBIO.                 *
022000******************************************************************
022100 PROCESA-ALUMNO SECTION.
022200     ADD 1 TO WKS-ALUMNOS-TOTAL
022300     MOVE STU-TOTAL-HOURS TO WKS-TOTAL-VIEJO
022400     MOVE ZERO TO WKS-TOTAL-NUEVO WKS-REGCAMBIOS-ALUMNO
022500     PERFORM BUSCA-REGISTROS-DEL-ALUMNO
022600     COMPUTE WKS-DIFERENCIA-ALUMNO =
022700             WKS-TOTAL-VIEJO - WKS-TOTAL-NUEVO
022800     IF WKS-DIFERENCIA-ALUMNO < 0
022900         COMPUTE WKS-DIFERENCIA-ALUMNO = 0 - WKS-DIFERENCIA-ALUMNO
023000     END-IF
023100     IF WKS-DIFERENCIA-ALUMNO > 0.01
023200         ADD 1 TO WKS-ALUMNOS-ACTUALIZADOS
023300         MOVE WKS-TOTAL-NUEVO TO STU-TOTAL-HOURS
023400         REWRITE REG-OJSTU
023500             INVALID KEY
023600                 MOVE 'REWRITE' TO ACCION
023700                 MOVE STU-BADGE TO LLAVE
023800                 MOVE 'OJSTU'   TO ARCHIVO
023900                 CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
024000                         LLAVE, FS-STUDENT, FSE-STUDENT
024100         END-REWRITE
024200         PERFORM ESCRIBE-LINEA-ALUMNO
024300     ELSE
024400         ADD 1 TO WKS-ALUMNOS-SIN-CAMBIO
024500     END-IF
024600     PERFORM LEE-ALUMNO.
024700 PROCESA-ALUMNO-E.
024800     EXIT.
024900*----------------------------------------------------------------*
025000*    RECORRE LAS ASISTENCIAS DEL ALUMNO POR LA LLAVE ALTERNA     *
025100*    ATT-BADGE Y CLASIFICA/RECALCULA CADA REGISTRO CERRADO.      *
025200*----------------------------------------------------------------*
025300 BUSCA-REGISTROS-DEL-ALUMNO SECTION.
025400     MOVE STU-BADGE TO ATT-BADGE
025500     START ATTEND-FILE KEY IS NOT LESS THAN ATT-BADGE
025600             INVALID KEY
025700         MOVE '23' TO FS-ATTEND
025800     END-START
025900     PERFORM LEE-REGISTRO-DEL-ALUMNO
026000     PERFORM EVALUA-REGISTRO-DEL-ALUMNO UNTIL FS-ATTEND = '10'
026100     MOVE '00' TO FS-ATTEND.
026200 BUSCA-REGISTROS-DEL-ALUMNO-E.
026300     EXIT.
026400 LEE-REGISTRO-DEL-ALUMNO SECTION.
026500     READ ATTEND-FILE NEXT RECORD
026600         AT END
026700             MOVE '10' TO FS-ATTEND
026800     END-READ.
026900 LEE-REGISTRO-DEL-ALUMNO-E.
027000     EXIT.
027100 EVALUA-REGISTRO-DEL-ALUMNO SECTION.
027200     IF ATT-BADGE NOT = STU-BADGE
027300         MOVE '10' TO FS-ATTEND
027400     ELSE
027500         ADD 1 TO WKS-REGISTROS-TOTAL
027600         PERFORM CLASIFICA-Y-RECALCULA
027700         PERFORM LEE-REGISTRO-DEL-ALUMNO
027800     END-IF.
027900 EVALUA-REGISTRO-DEL-ALUMNO-E.
028000     EXIT.
028100 CLASIFICA-Y-RECALCULA SECTION.
028200     IF ATT-TIME-OUT = ZERO
028300         ADD 1 TO WKS-TIPO-INCOMPLETO
028400     ELSE
028500         MOVE ATT-TOTAL-HOURS TO WKS-HORAS-VIEJO
028600         IF ATT-ADMIN-CORRECTED AND ATT-TIENE-NOTA-ADMIN
028700             ADD 1 TO WKS-TIPO-ADMIN-SKIP
028800             MOVE WKS-HORAS-VIEJO TO WKS-HORAS-CALC
028900             PERFORM DIVIDE-REGULAR-OVERTIME-UNDERTIME
029000         ELSE
029100             IF ATT-OVERRIDE-OK
029200                 ADD 1 TO WKS-TIPO-OVERRIDE
029300                 PERFORM CALCULA-HORAS-ORIGINAL
029400             ELSE
029500                 IF ATT-AUTO-TIMED-OUT
029600                     ADD 1 TO WKS-TIPO-AUTO
029700                 ELSE
029800                     IF ATT-ADMIN-CORRECTED
029900                         ADD 1 TO WKS-TIPO-ADMIN-RECALC
030000                     ELSE
030100                         ADD 1 TO WKS-TIPO-REGULAR
030200                     END-IF
030300                 END-IF
030400                 IF STU-CON-HORARIO
030500                     PERFORM CALCULA-HORAS-HORARIO
030600                 ELSE
030700                     PERFORM CALCULA-HORAS-ORIGINAL
030800                 END-IF
030900             END-IF
031000         END-IF
031100         ADD WKS-HORAS-CALC TO WKS-TOTAL-NUEVO
031200         COMPUTE WKS-DIFERENCIA-REG =
031300                 WKS-HORAS-VIEJO - WKS-HORAS-CALC
031400         IF WKS-DIFERENCIA-REG < 0
031500             COMPUTE WKS-DIFERENCIA-REG = 0 - WKS-DIFERENCIA-REG
031600         END-IF
031700         IF WKS-DIFERENCIA-REG > 0.01
031800             ADD 1 TO WKS-REGISTROS-ACTUALIZADOS
031900             ADD 1 TO WKS-REGCAMBIOS-ALUMNO
032000             MOVE WKS-HORAS-CALC TO ATT-TOTAL-HOURS
032100             MOVE WKS-REG-CALC   TO ATT-REG-HOURS
032200             MOVE WKS-OT-CALC    TO ATT-OT-HOURS
032300             MOVE WKS-UT-CALC    TO ATT-UT-HOURS
032400             REWRITE REG-OJATT
032500                 INVALID KEY
032600                     MOVE 'REWRITE' TO ACCION
032700                     MOVE ATT-BADGE TO LLAVE
032800                     MOVE 'OJATT'   TO ARCHIVO
032900                     CALL 'OJFSE000' USING PROGRAMA, ARCHIVO,
033000                             ACCION, LLAVE, FS-ATTEND, FSE-ATTEND
033100             END-REWRITE
033200         END-IF
033300     END-IF.
033400 CLASIFICA-Y-RECALCULA-E.
033500     EXIT.
033600******************************************************************
033700*  CALCULA-HORAS-ORIGINAL  --  R3.                               *
033800******************************************************************
033900 CALCULA-HORAS-ORIGINAL SECTION.
034000     MOVE ATT-TIME-IN TO WKS-TS-ENTRADA
034100     PERFORM CALCULA-MINUTOS-ABSOLUTOS
034200     MOVE WKS-MIN-ABS TO WKS-TIME-IN-ABS
034300     MOVE ATT-TIME-OUT TO WKS-TS-ENTRADA
034400     PERFORM CALCULA-MINUTOS-ABSOLUTOS
034500     MOVE WKS-MIN-ABS TO WKS-TIME-OUT-ABS
034600     COMPUTE WKS-MIN-PARA-DESCANSO =
034700             WKS-TIME-OUT-ABS - WKS-TIME-IN-ABS
034800     PERFORM APLICA-DESCANSO
034900     MOVE WKS-MIN-PARA-DESCANSO TO WKS-MIN-PARA-REDONDEAR
035000     PERFORM REDONDEA-MINUTOS-A-HORAS
035100     MOVE WKS-HORAS-REDONDEADAS TO WKS-HORAS-CALC
035200     PERFORM DIVIDE-REGULAR-OVERTIME-UNDERTIME.
035300 CALCULA-HORAS-ORIGINAL-E.
035400     EXIT.
035500******************************************************************
035600*  CALCULA-HORAS-HORARIO  --  R4.                                *
035700******************************************************************
035800 CALCULA-HORAS-HORARIO SECTION.
035900     MOVE ZERO TO WKS-MIN-ATRASO
036000     MOVE ATT-TIME-IN TO WKS-HORA-DE-EVENTO
036100     COMPUTE WKS-A-MIN = (WKS-HDE-HORA * 60) + WKS-HDE-MINUTO
036200     MOVE STU-SCHED-START TO WKS-HORA-PROGRAMADA
036300     COMPUTE WKS-S-MIN = (WKS-HP-HORA * 60) + WKS-HP-MINUTO
036400     MOVE STU-SCHED-END TO WKS-HORA-PROGRAMADA
036500     COMPUTE WKS-E-MIN = (WKS-HP-HORA * 60) + WKS-HP-MINUTO
036600     COMPUTE WKS-G-MIN = STU-GRACE-MIN
036700     IF WKS-A-MIN < WKS-S-MIN
036800         MOVE WKS-S-MIN TO WKS-EFECTIVO-INICIO-MIN
036900     ELSE
037000         IF WKS-A-MIN > (WKS-S-MIN + WKS-G-MIN)
037100             MOVE WKS-A-MIN TO WKS-EFECTIVO-INICIO-MIN
037200             COMPUTE WKS-MIN-ATRASO =
037300                     WKS-A-MIN - (WKS-S-MIN + WKS-G-MIN)
037400         ELSE
037500             MOVE WKS-S-MIN TO WKS-EFECTIVO-INICIO-MIN
037600         END-IF
037700     END-IF
037800     COMPUTE WKS-FIN-REQUERIDO-MIN = WKS-E-MIN + WKS-MIN-ATRASO
037900     MOVE ATT-TIME-IN TO WKS-TS-ENTRADA
038000     MOVE ZERO TO WKS-TE-HORA WKS-TE-MINUTO WKS-TE-SEGUNDO
038100     PERFORM CALCULA-MINUTOS-ABSOLUTOS
038200     MOVE WKS-MIN-ABS TO WKS-MEDIANOCHE-ABS
038300     COMPUTE WKS-INICIO-EFECTIVO-ABS =
038400             WKS-MEDIANOCHE-ABS + WKS-EFECTIVO-INICIO-MIN
038500     IF WKS-FIN-REQUERIDO-MIN < WKS-EFECTIVO-INICIO-MIN
038600         COMPUTE WKS-FIN-REQUERIDO-ABS =
038700                 WKS-MEDIANOCHE-ABS + WKS-FIN-REQUERIDO-MIN + 1440
038800     ELSE
038900         COMPUTE WKS-FIN-REQUERIDO-ABS =
039000                 WKS-MEDIANOCHE-ABS + WKS-FIN-REQUERIDO-MIN
039100     END-IF
039200     MOVE ATT-TIME-OUT TO WKS-TS-ENTRADA
039300     PERFORM CALCULA-MINUTOS-ABSOLUTOS
039400     MOVE WKS-MIN-ABS TO WKS-TIME-OUT-ABS
039500     COMPUTE WKS-TRABAJADOS-ABS =
039600             WKS-TIME-OUT-ABS - WKS-INICIO-EFECTIVO-ABS
039700     IF WKS-TRABAJADOS-ABS < 0
039800         MOVE ZERO TO WKS-TRABAJADOS-ABS
039900     END-IF
040000     IF WKS-TIME-OUT-ABS < WKS-FIN-REQUERIDO-ABS
040100         PERFORM CALCULA-HORARIO-UNDERTIME
040200     ELSE
040300         IF WKS-TIME-OUT-ABS > WKS-FIN-REQUERIDO-ABS
040400             PERFORM CALCULA-HORARIO-OVERTIME
040500         ELSE
040600             PERFORM CALCULA-HORARIO-EXACTO
040700         END-IF
040800     END-IF.
040900 CALCULA-HORAS-HORARIO-E.
041000     EXIT.
041100 CALCULA-HORARIO-UNDERTIME SECTION.
041200     MOVE WKS-TRABAJADOS-ABS TO WKS-MIN-PARA-DESCANSO
041300     PERFORM APLICA-DESCANSO
041400     MOVE WKS-MIN-PARA-DESCANSO TO WKS-MIN-PARA-REDONDEAR
041500     PERFORM REDONDEA-MINUTOS-A-HORAS
041600     MOVE WKS-HORAS-REDONDEADAS TO WKS-REG-CALC
041700     COMPUTE WKS-MIN-PARA-REDONDEAR =
041800             WKS-FIN-REQUERIDO-ABS - WKS-TIME-OUT-ABS
041900     PERFORM REDONDEA-MINUTOS-A-HORAS
042000     MOVE WKS-HORAS-REDONDEADAS TO WKS-UT-CALC
042100     MOVE ZERO TO WKS-OT-CALC
042200     COMPUTE WKS-HORAS-CALC = WKS-REG-CALC.
042300 CALCULA-HORARIO-UNDERTIME-E.
042400     EXIT.
042500 CALCULA-HORARIO-OVERTIME SECTION.
042600     COMPUTE WKS-MIN-PARA-DESCANSO =
042700             WKS-FIN-REQUERIDO-ABS - WKS-INICIO-EFECTIVO-ABS
042800     PERFORM APLICA-DESCANSO
042900     COMPUTE WKS-HORAS-ENTERAS = WKS-MIN-PARA-DESCANSO / 60
043000     IF WKS-HORAS-ENTERAS > 8
043100         MOVE 8 TO WKS-HORAS-ENTERAS
043200     END-IF
043300     COMPUTE WKS-REG-CALC = WKS-HORAS-ENTERAS
043400     COMPUTE WKS-MIN-PARA-REDONDEAR =
043500             WKS-TIME-OUT-ABS - WKS-FIN-REQUERIDO-ABS
043600     PERFORM REDONDEA-MINUTOS-A-HORAS
043700     MOVE WKS-HORAS-REDONDEADAS TO WKS-OT-CALC
043800     MOVE ZERO TO WKS-UT-CALC
043900     COMPUTE WKS-HORAS-CALC = WKS-REG-CALC + WKS-OT-CALC.
044000 CALCULA-HORARIO-OVERTIME-E.
044100     EXIT.
044200 CALCULA-HORARIO-EXACTO SECTION.
044300     MOVE WKS-TRABAJADOS-ABS TO WKS-MIN-PARA-DESCANSO
044400     PERFORM APLICA-DESCANSO
044500     COMPUTE WKS-HORAS-ENTERAS = WKS-MIN-PARA-DESCANSO / 60
044600     IF WKS-HORAS-ENTERAS > 8
044700         MOVE 8 TO WKS-HORAS-ENTERAS
044800     END-IF
044900     COMPUTE WKS-REG-CALC = WKS-HORAS-ENTERAS
045000     MOVE ZERO TO WKS-OT-CALC WKS-UT-CALC
045100     COMPUTE WKS-HORAS-CALC = WKS-REG-CALC.
045200 CALCULA-HORARIO-EXACTO-E.
045300     EXIT.
045400 DIVIDE-REGULAR-OVERTIME-UNDERTIME SECTION.
045500     IF WKS-HORAS-CALC >= 8
045600         MOVE 8 TO WKS-REG-CALC
045700         COMPUTE WKS-OT-CALC = WKS-HORAS-CALC - 8
045800         MOVE ZERO TO WKS-UT-CALC
045900     ELSE
046000         MOVE WKS-HORAS-CALC TO WKS-REG-CALC
046100         MOVE ZERO TO WKS-OT-CALC
046200         COMPUTE WKS-UT-CALC = 8 - WKS-HORAS-CALC
046300     END-IF.
046400 DIVIDE-REGULAR-OVERTIME-UNDERTIME-E.
046500     EXIT.
046600 APLICA-DESCANSO SECTION.
046700     IF WKS-MIN-PARA-DESCANSO >= 300
046800         SUBTRACT 60 FROM WKS-MIN-PARA-DESCANSO
046900         IF WKS-MIN-PARA-DESCANSO < 0
047000             MOVE ZERO TO WKS-MIN-PARA-DESCANSO
047100         END-IF
047200         MOVE 'Y' TO WKS-DESCANSO-APLICADO
047300     ELSE
047400         MOVE 'N' TO WKS-DESCANSO-APLICADO
047500     END-IF.
047600 APLICA-DESCANSO-E.
047700     EXIT.
047800 REDONDEA-MINUTOS-A-HORAS SECTION.
047900     IF WKS-MIN-PARA-REDONDEAR < 0
048000         MOVE ZERO TO WKS-MIN-PARA-REDONDEAR
048100     END-IF
048200     COMPUTE WKS-HORAS-ENTERAS = WKS-MIN-PARA-REDONDEAR / 60
048300     COMPUTE WKS-MIN-RESIDUO =
048400             WKS-MIN-PARA-REDONDEAR - (WKS-HORAS-ENTERAS * 60)
048500     IF WKS-MIN-RESIDUO >= 55
048600         ADD 1 TO WKS-HORAS-ENTERAS
048700     END-IF
048800     COMPUTE WKS-HORAS-REDONDEADAS = WKS-HORAS-ENTERAS.
048900 REDONDEA-MINUTOS-A-HORAS-E.
049000     EXIT.
049100*----------------------------------------------------------------*
049200*    17/02/1995 EDRD REQ-0247 -- DETALLE DE ALUMNOS QUE CAMBIARON*
049300*----------------------------------------------------------------*
049400 ESCRIBE-LINEA-ALUMNO SECTION.
049500     MOVE SPACES TO WKS-LINEA-REPORTE
049600     MOVE WKS-TOTAL-VIEJO TO WKS-NUM-EDIT
049700     STRING STU-NAME DELIMITED BY SIZE
049800             ' BADGE=' DELIMITED BY SIZE
049900             STU-BADGE DELIMITED BY SIZE
050000             ' VIEJO=' DELIMITED BY SIZE
050100             WKS-NUM-EDIT DELIMITED BY SIZE
050200             INTO WKS-LINEA-REPORTE
050300     MOVE WKS-LINEA-REPORTE TO RCL-TEXTO
050400     PERFORM ESCRIBE-LINEA-REPORTE
050500     MOVE SPACES TO WKS-LINEA-REPORTE
050600     MOVE WKS-TOTAL-NUEVO TO WKS-NUM-EDIT
050700     STRING '   NUEVO=' DELIMITED BY SIZE
050800             WKS-NUM-EDIT DELIMITED BY SIZE
050900             ' DIFERENCIA=' DELIMITED BY SIZE
051000             WKS-DIFERENCIA-ALUMNO DELIMITED BY SIZE
051100             ' REGISTROS-CAMBIADOS=' DELIMITED BY SIZE
051200             WKS-REGCAMBIOS-ALUMNO DELIMITED BY SIZE
051300             INTO WKS-LINEA-REPORTE
051400     MOVE WKS-LINEA-REPORTE TO RCL-TEXTO
051500     PERFORM ESCRIBE-LINEA-REPORTE.
051600 ESCRIBE-LINEA-ALUMNO-E.
051700     EXIT.
051800 ESCRIBE-RESUMEN SECTION.
051900     MOVE SPACES TO WKS-LINEA-REPORTE
052000     STRING '=== RESUMEN DE RECALCULO DE HORAS OJT ===' DELIMITED
052100             BY SIZE INTO WKS-LINEA-REPORTE
052200     MOVE WKS-LINEA-REPORTE TO RCL-TEXTO
052300     PERFORM ESCRIBE-LINEA-REPORTE
052400     MOVE SPACES TO WKS-LINEA-REPORTE
052500     STRING 'ALUMNOS TOTAL=' DELIMITED BY SIZE
052600             WKS-ALUMNOS-TOTAL DELIMITED BY SIZE
052700             ' ACTUALIZADOS=' DELIMITED BY SIZE
052800             WKS-ALUMNOS-ACTUALIZADOS DELIMITED BY SIZE
052900             ' SIN-CAMBIO=' DELIMITED BY SIZE
053000             WKS-ALUMNOS-SIN-CAMBIO DELIMITED BY SIZE
053100             INTO WKS-LINEA-REPORTE
053200     MOVE WKS-LINEA-REPORTE TO RCL-TEXTO
053300     PERFORM ESCRIBE-LINEA-REPORTE
053400     MOVE SPACES TO WKS-LINEA-REPORTE
053500     STRING 'REGISTROS TOTAL=' DELIMITED BY SIZE
053600             WKS-REGISTROS-TOTAL DELIMITED BY SIZE
053700             ' ACTUALIZADOS=' DELIMITED BY SIZE
053800             WKS-REGISTROS-ACTUALIZADOS DELIMITED BY SIZE
053900             INTO WKS-LINEA-REPORTE
054000     MOVE WKS-LINEA-REPORTE TO RCL-TEXTO
054100     PERFORM ESCRIBE-LINEA-REPORTE
054200     MOVE SPACES TO WKS-LINEA-REPORTE
054300     STRING 'TIPO REGULAR=' DELIMITED BY SIZE
054400             WKS-TIPO-REGULAR DELIMITED BY SIZE
054500             ' AUTOMATICA=' DELIMITED BY SIZE
054600             WKS-TIPO-AUTO DELIMITED BY SIZE
054700             ' OVERRIDE=' DELIMITED BY SIZE
054800             WKS-TIPO-OVERRIDE DELIMITED BY SIZE
054900             INTO WKS-LINEA-REPORTE
055000     MOVE WKS-LINEA-REPORTE TO RCL-TEXTO
055100     PERFORM ESCRIBE-LINEA-REPORTE
055200     MOVE SPACES TO WKS-LINEA-REPORTE
055300     STRING 'TIPO ADMIN-SIN-NOTA=' DELIMITED BY SIZE
055400             WKS-TIPO-ADMIN-RECALC DELIMITED BY SIZE
055500             ' ADMIN-CON-NOTA=' DELIMITED BY SIZE
055600             WKS-TIPO-ADMIN-SKIP DELIMITED BY SIZE
055700             ' INCOMPLETOS=' DELIMITED BY SIZE
055800             WKS-TIPO-INCOMPLETO DELIMITED BY SIZE
055900             INTO WKS-LINEA-REPORTE
056000     MOVE WKS-LINEA-REPORTE TO RCL-TEXTO
056100     PERFORM ESCRIBE-LINEA-REPORTE.
056200 ESCRIBE-RESUMEN-E.
056300     EXIT.
056400 ESCRIBE-LINEA-REPORTE SECTION.
056500     WRITE RCL-LINEA
056600     IF FS-RCLRPT NOT = '00'
056700         MOVE 'WRITE' TO ACCION
056800         MOVE SPACES  TO LLAVE
056900         MOVE 'OJRCL' TO ARCHIVO
057000         CALL 'OJFSE000' USING PROGRAMA, ARCHIVO, ACCION,
057100                 LLAVE, FS-RCLRPT, FSE-RCLRPT
057200     END-IF.
057300 ESCRIBE-LINEA-REPORTE-E.
057400     EXIT.
057500 CIERRA-ARCHIVOS SECTION.
057600     CLOSE STUDENT-FILE ATTEND-FILE RECALC-REPORT.
057700 CIERRA-ARCHIVOS-E.
057800     EXIT.
057900*----------------------------------------------------------------*
058000*    RUTINAS COMUNES DE FECHA/HORA (VER OJDATR01)                *
058100*----------------------------------------------------------------*
058200     COPY OJDATR01.
