000100******************************************************************
000200*  OJFSE01  --  VARIABLES COMUNES DE LA RUTINA DE FILE STATUS    *
000300*  EXTENDIDO (COPY'D EN TODOS LOS PROGRAMAS BATCH DE OJT)        *
000400******************************************************************
000500*  2024-02-05  EEDR  TICKET OJT-0001  PRIMERA VERSION             *
000600******************************************************************
000700 01  PROGRAMA                      PIC X(08) VALUE SPACES.
000800 01  ARCHIVO                       PIC X(08) VALUE SPACES.
000900 01  ACCION                        PIC X(10) VALUE SPACES.
001000 01  LLAVE                         PIC X(32) VALUE SPACES.
